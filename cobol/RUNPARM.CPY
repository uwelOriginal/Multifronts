000100*    RUNPARM.CPY RUN PARAMETER CARD - ONE RECORD, READ BY EVERY           
000110*    STAGE OF THE RUN OWNER:  INVENTORY REPLENISHMENT                     
000120*    06/23/93  AL   ORIGINAL COPY MEMBER                                  
000130*    04/14/98  AL   ADDED PARM-WB-ORDERS SWITCH FOR RPLWBAK WRITE-        
000140*                   BACK                                                  
000150 01  PARM-REC.                                                            
000160     05  PARM-ORG-ID              PIC X(12).                              
000170     05  PARM-SVC-LEVEL           PIC 9V9(4).                             
000180     05  PARM-ORDER-UP-K          PIC 9V9(4).                             
000190     05  PARM-ACTOR               PIC X(30).                              
000200     05  PARM-TS-ISO              PIC X(25).                              
000210     05  PARM-INCL-ORDERS         PIC X(01).                              
000220         88  PARM-INCLUDE-ORDERS  VALUE 'Y'.                              
000230     05  PARM-WB-ORDERS           PIC X(01).                              
000240         88  PARM-WRITEBACK-ORDERS VALUE 'Y'.                             
000250     05  FILLER                   PIC X(02).                              
