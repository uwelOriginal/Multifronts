000100 IDENTIFICATION DIVISION.                                                 
000110     PROGRAM-ID.          RPLBASE.                                        
000120     AUTHOR.              A. LINDQUIST.                                   
000130     INSTALLATION.        INVENTORY CONTROL SYSTEMS DEPT.                 
000140     DATE-WRITTEN.        05/28/93.                                       
000150     DATE-COMPILED.                                                       
000160     SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.               
000170*                                                                         
000180*    RPLBASE  -  REPLENISHMENT RUN, STEP 1 OF 8                           
000190*    -------------------------------------------------------------        
000200*    READS THE DAILY SALES FILE, FINDS THE TRAILING 28-DAY SELLING        
000210*    WINDOW ENDING ON THE LATEST SALES DATE ON FILE, AND PRINTS           
000220*    THE CHAIN-LEVEL KPI LINE (TOTAL UNITS, AVERAGE DAILY UNITS,          
000230*    AND THE COUNT OF DISTINCT STORE/SKU PAIRS SOLD) THAT HEADS           
000240*    THE RUN REPORT.  THE KPI LINE IS ALSO CARRIED FORWARD TO             
000250*    RPLSUMM ON THE KPI-CARRY FILE SO THE FINAL EXEC SUMMARY DOES         
000260*    NOT HAVE TO REREAD THE FULL SALES HISTORY.                           
000270*                                                                         
000280*    CHANGE LOG                                                           
000290*    ----------                                                           
000300*    05/28/93  AL    ORIGINAL PROGRAM.  REQ INV-114.              INV-114 
000310*    06/04/93  AL    ADDED DISTINCT STORE/SKU PAIR COUNT, REQ     INV-119 
000320*                    INV-119.                                     INV-119 
000330*    11/12/95  RMB   WINDOW NOW KEYED OFF MAX SALES DATE ON FILE  INV-288 
000340*                    RATHER THAN TODAY'S DATE, REQ INV-288.       INV-288 
000350*    09/09/96  RMB   AVERAGE DAILY UNITS ROUNDED HALF-UP 2 DEC,   INV-331 
000360*                    PER FINANCE REQUEST INV-331.                 INV-331 
000370*    02/02/99  JTK   Y2K - SAL-DT-YYYY COMPARISONS NOW 4-DIGIT,   INV-509 
000380*                    ALL DATE WORK AREAS EXPANDED.  REQ INV-509.  INV-509 
000390*    02/09/99  JTK   Y2K - REGRESSION FIX, WINDOW-START ROLLOVER  INV-511 
000400*                    ACROSS YEAR BOUNDARY.  REQ INV-511.          INV-511 
000410*    07/21/00  JTK   ADDED KPI-CARRY OUTPUT FILE FOR RPLSUMM, REQ INV-560 
000420*                    INV-560.                                     INV-560 
000430*                                                                         
000440     ENVIRONMENT DIVISION.                                                
000450     CONFIGURATION SECTION.                                               
000460     SOURCE-COMPUTER.     IBM-370.                                        
000470     OBJECT-COMPUTER.     IBM-370.                                        
000480     SPECIAL-NAMES.                                                       
000490         C01 IS TOP-OF-FORM                                               
000500         CLASS WS-NUMERIC-CLASS IS '0' THRU '9'                           
000510         UPSI-0 ON STATUS IS WS-DEBUG-SW-ON                               
000520         UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.                            
000530*                                                                         
000540     INPUT-OUTPUT SECTION.                                                
000550     FILE-CONTROL.                                                        
000560         SELECT SALES ASSIGN TO "SALES"                                   
000570             ORGANIZATION IS LINE SEQUENTIAL                              
000580             FILE STATUS IS WS-FS-SALES.                                  
000590         SELECT RUNPARM ASSIGN TO "RUNPARM"                               
000600             ORGANIZATION IS LINE SEQUENTIAL                              
000610             FILE STATUS IS WS-FS-PARM.                                   
000620         SELECT KPI-CARRY ASSIGN TO "KPICARRY"                            
000630             ORGANIZATION IS LINE SEQUENTIAL                              
000640             FILE STATUS IS WS-FS-KPI.                                    
000650         SELECT PRTOUT ASSIGN TO "RUNRPT"                                 
000660             ORGANIZATION IS RECORD SEQUENTIAL                            
000670             FILE STATUS IS WS-FS-PRT.                                    
000680*                                                                         
000690     DATA DIVISION.                                                       
000700     FILE SECTION.                                                        
000710     FD  SALES                                                            
000720         LABEL RECORD IS STANDARD                                         
000730         DATA RECORD IS SAL-REC.                                          
000740         COPY SALESREC.                                                   
000750*                                                                         
000760     FD  RUNPARM                                                          
000770         LABEL RECORD IS STANDARD                                         
000780         DATA RECORD IS PARM-REC.                                         
000790         COPY RUNPARM.                                                    
000800*                                                                         
000810     FD  KPI-CARRY                                                        
000820         LABEL RECORD IS STANDARD                                         
000830         DATA RECORD IS KPI-CARRY-REC.                                    
000840         COPY KPICARRY.                                                   
000850*                                                                         
000860     FD  PRTOUT                                                           
000870         LABEL RECORD IS OMITTED                                          
000880         RECORD CONTAINS 132 CHARACTERS                                   
000890         LINAGE IS 60 WITH FOOTING AT 55                                  
000900         DATA RECORD IS PRTLINE.                                          
000910     01  PRTLINE                     PIC X(132).                          
000920*                                                                         
000930     WORKING-STORAGE SECTION.                                             
000932*    STANDALONE COUNTERS, NOT PART OF ANY GROUP, PER SHOP                 
000934*    PRACTICE FOR A SINGLE PAGE-CTR/RUN-TOTAL.                            
000936     77  WS-PCTR                PIC 9(02) COMP VALUE ZERO.                
000938     77  WS-RECS-READ           PIC 9(07) COMP VALUE ZERO.                
000940     01  WS-FILE-STATUSES.                                                
000950         05  WS-FS-SALES             PIC X(02)  VALUE '00'.               
000960         05  WS-FS-PARM               PIC X(02) VALUE '00'.               
000970         05  WS-FS-KPI               PIC X(02)  VALUE '00'.               
000980         05  WS-FS-PRT                PIC X(02) VALUE '00'.               
000990*                                                                         
001000     01  WS-SWITCHES.                                                     
001010         05  MORE-RECS               PIC X(03) VALUE 'YES'.               
001020         05  WS-FIRST-PASS-SW        PIC X(03) VALUE 'YES'.               
001030         05  WS-DEBUG-SW-ON          PIC X(01).                           
001040         05  WS-DEBUG-SW-OFF         PIC X(01).                           
001050*                                                                         
001060     01  WS-COUNTERS COMP.                                                
001090         05  WS-WINDOW-IX            PIC 9(02) VALUE ZERO.                
001100         05  WS-SCAN-IX              PIC 9(02) VALUE ZERO.                
001110         05  WS-PAIR-IX              PIC 9(04) VALUE ZERO.                
001120         05  WS-PAIR-MAX             PIC 9(04) VALUE ZERO.                
001130         05  WS-PAIR-FOUND-SW        PIC 9(01) VALUE ZERO.                
001140*                                                                         
001150     01  WS-DATE-WORK.                                                    
001160         05  WS-MAX-DATE             PIC X(10) VALUE SPACES.              
001170         05  WS-MAX-DT-YYYY          PIC 9(04) VALUE ZERO.                
001180         05  WS-MAX-DT-MM            PIC 9(02) VALUE ZERO.                
001190         05  WS-MAX-DT-DD            PIC 9(02) VALUE ZERO.                
001200         05  WS-WORK-YYYY            PIC 9(04) COMP VALUE ZERO.           
001210         05  WS-WORK-MM              PIC 9(02) COMP VALUE ZERO.           
001220         05  WS-WORK-DD              PIC S9(03) COMP VALUE ZERO.          
001230         05  WS-BORROW-DAYS          PIC 9(02) COMP VALUE ZERO.           
001240         05  WS-WINDOW-START         PIC X(10) VALUE SPACES.              
001250         05  WS-LEAP-SW              PIC 9(01) COMP VALUE ZERO.           
001260         05  WS-LEAP-QUOT             PIC 9(04) COMP VALUE ZERO.          
001270         05  WS-LEAP-REM              PIC 9(04) COMP VALUE ZERO.          
001280*                                                                         
001290*    DAYS-PER-MONTH, NON-LEAP YEAR; FEBRUARY IS ADJUSTED IN               
001300*    2560-LEAP-TEST WHEN THE BORROW CROSSES INTO FEBRUARY.                
001310     01  DAYS-IN-MONTH-LOAD.                                              
001320         05  FILLER                  PIC 9(02) VALUE 31.                  
001330         05  FILLER                  PIC 9(02) VALUE 28.                  
001340         05  FILLER                  PIC 9(02) VALUE 31.                  
001350         05  FILLER                  PIC 9(02) VALUE 30.                  
001360         05  FILLER                  PIC 9(02) VALUE 31.                  
001370         05  FILLER                  PIC 9(02) VALUE 30.                  
001380         05  FILLER                  PIC 9(02) VALUE 31.                  
001390         05  FILLER                  PIC 9(02) VALUE 31.                  
001400         05  FILLER                  PIC 9(02) VALUE 30.                  
001410         05  FILLER                  PIC 9(02) VALUE 31.                  
001420         05  FILLER                  PIC 9(02) VALUE 30.                  
001430         05  FILLER                  PIC 9(02) VALUE 31.                  
001440     01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LOAD.                
001450         05  DIM-ENTRY                PIC 9(02) OCCURS 12 TIMES.          
001460*                                                                         
001470*    28-DAY WINDOW IS CARRIED AS A TABLE OF CALENDAR DATES SEEN SO        
001480*    FAR, EACH WITH A RUNNING UNIT TOTAL, SO THE AVERAGE-DAILY-           
001490*    UNITS KPI CAN BE COMPUTED AS THE MEAN OF THE PER-DATE SUMS           
001500*    (BR-U1-2).                                                           
001510     01  DATE-ACCUM-TABLE.                                                
001520         05  DATE-ACCUM-ENTRY OCCURS 29 TIMES.                            
001530             10  DA-DATE              PIC X(10) VALUE SPACES.             
001540             10  DA-UNITS             PIC 9(09) COMP-3 VALUE ZERO.        
001550     01  DATE-ACCUM-FLAT REDEFINES DATE-ACCUM-TABLE.                      
001560         05  DA-FLAT-ENTRY            PIC X(15) OCCURS 29 TIMES.          
001570*                                                                         
001580*    DISTINCT STORE/SKU PAIR TABLE - LINEAR SCAN, SMALL WINDOW.           
001590     01  PAIR-TABLE.                                                      
001600         05  PAIR-ENTRY OCCURS 3000 TIMES.                                
001610             10  PAIR-STORE-ID        PIC X(12) VALUE SPACES.             
001620             10  PAIR-SKU-ID          PIC X(08) VALUE SPACES.             
001630     01  PAIR-TABLE-FLAT REDEFINES PAIR-TABLE.                            
001640         05  PAIR-FLAT-ENTRY          PIC X(20) OCCURS 3000 TIMES.        
001650*                                                                         
001660     01  WS-ACCUMULATORS.                                                 
001670         05  WS-TOTAL-UNITS-28D       PIC 9(09) COMP-3 VALUE ZERO.        
001680         05  WS-SUM-OF-DATE-AVGS      PIC 9(09)V99 VALUE ZERO.            
001690         05  WS-AVG-DAILY-UNITS       PIC 9(07)V99 VALUE ZERO.            
001700         05  WS-DISTINCT-DATES        PIC 9(02) COMP VALUE ZERO.          
001710*                                                                         
001720     01  SYS-DATE-RAW.                                                    
001730         05  SD-YY                   PIC 9(02).                           
001740         05  SD-MM                   PIC 9(02).                           
001750         05  SD-DD                   PIC 9(02).                           
001760*                                                                         
001770     01  SYS-DATE.                                                        
001780         05  I-YEAR                  PIC 9(04).                           
001790         05  I-MONTH                 PIC 99.                              
001800         05  I-DAY                   PIC 99.                              
001810*                                                                         
001820     01  COMPANY-TITLE.                                                   
001830         05  FILLER                  PIC X(06)  VALUE 'DATE: '.           
001840         05  O-MONTH                 PIC 99.                              
001850         05  FILLER                  PIC X      VALUE '/'.                
001860         05  O-DAY                   PIC 99.                              
001870         05  FILLER                  PIC X      VALUE '/'.                
001880         05  O-YEAR                  PIC 9(04).                           
001890         05  FILLER                  PIC X(36)  VALUE SPACES.             
001900         05  FILLER                  PIC X(28)  VALUE                     
001910                         'MULTI-STORE REPLENISHMENT RU                    
001920      -                  'N'.                                             
001930         05  FILLER                  PIC X(38)  VALUE SPACES.             
001940         05  FILLER                  PIC X(06)  VALUE 'PAGE: '.           
001950         05  O-PCTR                  PIC Z9.                              
001960*                                                                         
001970     01  PARM-TITLE-LINE.                                                 
001980         05  FILLER                  PIC X(08)  VALUE 'ORG ID: '.         
001990         05  O-ORG-ID                PIC X(12).                           
002000         05  FILLER                  PIC X(112) VALUE SPACES.             
002010*                                                                         
002020     01  KPI-HEADING-LINE.                                                
002030         05  FILLER                  PIC X(08)  VALUE SPACES.             
002040         05  FILLER  PIC X(14)  VALUE 'LAST SALE DATE'.                   
002050         05  FILLER                  PIC X(06)  VALUE SPACES.             
002060         05  FILLER  PIC X(11)  VALUE 'TOTAL UNITS'.                      
002070         05  FILLER                  PIC X(06)  VALUE SPACES.             
002080         05  FILLER  PIC X(16)  VALUE 'AVG DAILY UNITS'.                  
002090         05  FILLER                  PIC X(06)  VALUE SPACES.             
002100         05  FILLER  PIC X(15)  VALUE 'STORE/SKU PAIRS'.                  
002110         05  FILLER                  PIC X(50)  VALUE SPACES.             
002120*                                                                         
002130     01  KPI-DETAIL-LINE.                                                 
002140         05  FILLER                  PIC X(08)  VALUE SPACES.             
002150         05  O-MAX-DATE              PIC X(10).                           
002160         05  FILLER                  PIC X(10)  VALUE SPACES.             
002170         05  O-TOTAL-UNITS           PIC Z,ZZZ,ZZ9.                       
002180         05  FILLER                  PIC X(05)  VALUE SPACES.             
002190         05  O-AVG-DAILY             PIC ZZZ,ZZ9.99.                      
002200         05  FILLER                  PIC X(07)  VALUE SPACES.             
002210         05  O-PAIR-CTR              PIC ZZZ,ZZ9.                         
002220         05  FILLER                  PIC X(45)  VALUE SPACES.             
002230*                                                                         
002240     01  BLANK-LINE                  PIC X(132) VALUE SPACES.             
002250*                                                                         
002260     PROCEDURE DIVISION.                                                  
002270*                                                                         
002280 0000-RPLBASE.                                                            
002290*                                                                         
002300     PERFORM 1000-INIT.                                                   
002310     PERFORM 2000-PASS1-FIND-MAX                                          
002320         UNTIL MORE-RECS = 'NO'.                                          
002330     PERFORM 2500-SETUP-WINDOW.                                           
002340     PERFORM 2600-PASS2-ACCUMULATE                                        
002350         UNTIL MORE-RECS = 'NO'.                                          
002360     PERFORM 2700-COUNT-DISTINCT-DATES.                                   
002370     PERFORM 2800-CALC-KPI.                                               
002380     PERFORM 8000-PRINT-KPI-SECTION.                                      
002390     PERFORM 8500-WRITE-KPI-CARRY.                                        
002400     PERFORM 3000-CLOSING.                                                
002410     STOP RUN.                                                            
002420*                                                                         
002430 1000-INIT.                                                               
002440*                                                                         
002450*    Y2K FIX (REQ INV-509) - SYSTEM CLOCK STILL RETURNS A 2-DIGIT         
002460*    YEAR; WINDOW IT THE SAME WAY THE REST OF THE SHOP DOES, 00-49        
002470*    IS 20XX AND 50-99 IS 19XX.                                           
002480     ACCEPT SYS-DATE-RAW FROM DATE.                                       
002490     IF SD-YY < 50                                                        
002500         COMPUTE I-YEAR = 2000 + SD-YY                                    
002510     ELSE                                                                 
002520         COMPUTE I-YEAR = 1900 + SD-YY                                    
002530     END-IF.                                                              
002540     MOVE SD-MM TO I-MONTH.                                               
002550     MOVE SD-DD TO I-DAY.                                                 
002560     MOVE I-MONTH TO O-MONTH.                                             
002570     MOVE I-DAY TO O-DAY.                                                 
002580     MOVE I-YEAR TO O-YEAR.                                               
002590     OPEN INPUT RUNPARM.                                                  
002600     READ RUNPARM.                                                        
002610     MOVE PARM-ORG-ID TO O-ORG-ID.                                        
002620     CLOSE RUNPARM.                                                       
002630     PERFORM 1100-INIT-TABLES                                             
002640         VARYING WS-WINDOW-IX FROM 1 BY 1                                 
002650         UNTIL WS-WINDOW-IX > 29.                                         
002660     PERFORM 1200-INIT-PAIRS                                              
002670         VARYING WS-PAIR-IX FROM 1 BY 1                                   
002680         UNTIL WS-PAIR-IX > 3000.                                         
002690     OPEN INPUT SALES.                                                    
002700     OPEN OUTPUT PRTOUT.                                                  
002710     PERFORM 9000-READ-SALES.                                             
002720*                                                                         
002730 1100-INIT-TABLES.                                                        
002740*                                                                         
002750     MOVE SPACES TO DA-DATE(WS-WINDOW-IX).                                
002760     MOVE ZERO TO DA-UNITS(WS-WINDOW-IX).                                 
002770*                                                                         
002780 1200-INIT-PAIRS.                                                         
002790*                                                                         
002800     MOVE SPACES TO PAIR-STORE-ID(WS-PAIR-IX)                             
002810                     PAIR-SKU-ID(WS-PAIR-IX).                             
002820*                                                                         
002830 2000-PASS1-FIND-MAX.                                                     
002840*                                                                         
002850     IF SAL-DATE > WS-MAX-DATE                                            
002860         MOVE SAL-DATE TO WS-MAX-DATE                                     
002870     END-IF.                                                              
002880     ADD 1 TO WS-RECS-READ.                                               
002890     PERFORM 9000-READ-SALES.                                             
002900*                                                                         
002910 2500-SETUP-WINDOW.                                                       
002920*                                                                         
002930*    BR-U1-1 - WINDOW = (MAX DATE - 28 DAYS) .. MAX DATE,                 
002940*    INCLUSIVE.                                                           
002950*    02/09/99 JTK - MANUAL BORROW ACROSS MONTH/YEAR BOUNDARIES, NO        
002960*    CALENDAR INTRINSIC AVAILABLE ON THIS RELEASE OF THE COMPILER.        
002970     MOVE WS-MAX-DATE TO SAL-DATE-BRK OF SAL-REC.                         
002980     MOVE SAL-DT-YYYY TO WS-MAX-DT-YYYY WS-WORK-YYYY.                     
002990     MOVE SAL-DT-MM TO WS-MAX-DT-MM WS-WORK-MM.                           
003000     COMPUTE WS-WORK-DD = SAL-DT-DD - 28.                                 
003010     PERFORM 2560-BORROW-MONTH                                            
003020         UNTIL WS-WORK-DD > 0.                                            
003030     STRING WS-WORK-YYYY '-' WS-WORK-MM '-' WS-WORK-DD                    
003040         DELIMITED BY SIZE INTO WS-WINDOW-START.                          
003050     CLOSE SALES.                                                         
003060     OPEN INPUT SALES.                                                    
003070     MOVE 'YES' TO MORE-RECS.                                             
003080     PERFORM 9000-READ-SALES.                                             
003090*                                                                         
003100 2560-BORROW-MONTH.                                                       
003110*                                                                         
003120     SUBTRACT 1 FROM WS-WORK-MM.                                          
003130     IF WS-WORK-MM < 1                                                    
003140         MOVE 12 TO WS-WORK-MM                                            
003150         SUBTRACT 1 FROM WS-WORK-YYYY                                     
003160     END-IF.                                                              
003170     PERFORM 2570-LEAP-TEST.                                              
003180     MOVE DIM-ENTRY(WS-WORK-MM) TO WS-BORROW-DAYS.                        
003190     IF WS-WORK-MM = 2 AND WS-LEAP-SW = 1                                 
003200         ADD 1 TO WS-BORROW-DAYS                                          
003210     END-IF.                                                              
003220     ADD WS-BORROW-DAYS TO WS-WORK-DD.                                    
003230*                                                                         
003240 2570-LEAP-TEST.                                                          
003250*                                                                         
003260     MOVE ZERO TO WS-LEAP-SW.                                             
003270     DIVIDE WS-WORK-YYYY BY 4 GIVING WS-LEAP-QUOT                         
003280         REMAINDER WS-LEAP-REM.                                           
003290     IF WS-LEAP-REM = 0                                                   
003300         MOVE 1 TO WS-LEAP-SW                                             
003310         DIVIDE WS-WORK-YYYY BY 100 GIVING WS-LEAP-QUOT                   
003320             REMAINDER WS-LEAP-REM                                        
003330         IF WS-LEAP-REM = 0                                               
003340             MOVE ZERO TO WS-LEAP-SW                                      
003350             DIVIDE WS-WORK-YYYY BY 400 GIVING WS-LEAP-QUOT               
003360                 REMAINDER WS-LEAP-REM                                    
003370             IF WS-LEAP-REM = 0                                           
003380                 MOVE 1 TO WS-LEAP-SW                                     
003390             END-IF                                                       
003400         END-IF                                                           
003410     END-IF.                                                              
003420*                                                                         
003430 2600-PASS2-ACCUMULATE.                                                   
003440*                                                                         
003450     IF SAL-DATE NOT < WS-WINDOW-START                                    
003460         PERFORM 2610-ACCUM-DATE                                          
003470         PERFORM 2620-ACCUM-PAIR                                          
003480     END-IF.                                                              
003490     PERFORM 9000-READ-SALES.                                             
003500*                                                                         
003510 2610-ACCUM-DATE.                                                         
003520*                                                                         
003530     MOVE ZERO TO WS-PAIR-FOUND-SW.                                       
003540     PERFORM 2611-SCAN-DATE-TABLE                                         
003550         VARYING WS-SCAN-IX FROM 1 BY 1                                   
003560         UNTIL WS-SCAN-IX > 29 OR WS-PAIR-FOUND-SW = 1.                   
003570*                                                                         
003580 2611-SCAN-DATE-TABLE.                                                    
003590*                                                                         
003600     IF DA-DATE(WS-SCAN-IX) = SAL-DATE                                    
003610         ADD SAL-UNITS-SOLD TO DA-UNITS(WS-SCAN-IX)                       
003620         MOVE 1 TO WS-PAIR-FOUND-SW                                       
003630     ELSE                                                                 
003640         IF DA-DATE(WS-SCAN-IX) = SPACES                                  
003650             MOVE SAL-DATE TO DA-DATE(WS-SCAN-IX)                         
003660             MOVE SAL-UNITS-SOLD TO DA-UNITS(WS-SCAN-IX)                  
003670             MOVE 1 TO WS-PAIR-FOUND-SW                                   
003680         END-IF                                                           
003690     END-IF.                                                              
003700*                                                                         
003710 2620-ACCUM-PAIR.                                                         
003720*                                                                         
003730     ADD SAL-UNITS-SOLD TO WS-TOTAL-UNITS-28D.                            
003740     MOVE ZERO TO WS-PAIR-FOUND-SW.                                       
003750     PERFORM 2621-SCAN-PAIR-TABLE                                         
003760         VARYING WS-SCAN-IX FROM 1 BY 1                                   
003770         UNTIL WS-SCAN-IX > WS-PAIR-MAX OR WS-PAIR-FOUND-SW = 1.          
003780     IF WS-PAIR-FOUND-SW = 0 AND WS-PAIR-MAX < 3000                       
003790         ADD 1 TO WS-PAIR-MAX                                             
003800         MOVE SAL-STORE-ID TO PAIR-STORE-ID(WS-PAIR-MAX)                  
003810         MOVE SAL-SKU-ID TO PAIR-SKU-ID(WS-PAIR-MAX)                      
003820     END-IF.                                                              
003830*                                                                         
003840 2621-SCAN-PAIR-TABLE.                                                    
003850*                                                                         
003860     IF PAIR-STORE-ID(WS-SCAN-IX) = SAL-STORE-ID AND                      
003870        PAIR-SKU-ID(WS-SCAN-IX) = SAL-SKU-ID                              
003880         MOVE 1 TO WS-PAIR-FOUND-SW                                       
003890     END-IF.                                                              
003900*                                                                         
003910 2700-COUNT-DISTINCT-DATES.                                               
003920*                                                                         
003930     MOVE ZERO TO WS-DISTINCT-DATES WS-SUM-OF-DATE-AVGS.                  
003940     PERFORM 2710-TALLY-DATE                                              
003950         VARYING WS-SCAN-IX FROM 1 BY 1                                   
003960         UNTIL WS-SCAN-IX > 29.                                           
003970*                                                                         
003980 2710-TALLY-DATE.                                                         
003990*                                                                         
004000     IF DA-DATE(WS-SCAN-IX) NOT = SPACES                                  
004010         ADD 1 TO WS-DISTINCT-DATES                                       
004020         ADD DA-UNITS(WS-SCAN-IX) TO WS-SUM-OF-DATE-AVGS                  
004030     END-IF.                                                              
004040*                                                                         
004050 2800-CALC-KPI.                                                           
004060*                                                                         
004070*    BR-U1-2 - AVG DAILY UNITS = MEAN OVER CALENDAR DATES PRESENT,        
004080*    ROUNDED HALF-UP TO 2 DECIMAL PLACES.                                 
004090     IF WS-DISTINCT-DATES > 0                                             
004100         COMPUTE WS-AVG-DAILY-UNITS ROUNDED =                             
004110             WS-SUM-OF-DATE-AVGS / WS-DISTINCT-DATES                      
004120     ELSE                                                                 
004130         MOVE ZERO TO WS-AVG-DAILY-UNITS                                  
004140     END-IF.                                                              
004150*                                                                         
004160 8000-PRINT-KPI-SECTION.                                                  
004170*                                                                         
004180     ADD 1 TO WS-PCTR.                                                    
004190     MOVE WS-PCTR TO O-PCTR.                                              
004200     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
004210     WRITE PRTLINE FROM PARM-TITLE-LINE AFTER ADVANCING 1 LINE.           
004220     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
004230     WRITE PRTLINE FROM KPI-HEADING-LINE AFTER ADVANCING 2 LINES.         
004240     MOVE WS-MAX-DATE TO O-MAX-DATE.                                      
004250     MOVE WS-TOTAL-UNITS-28D TO O-TOTAL-UNITS.                            
004260     MOVE WS-AVG-DAILY-UNITS TO O-AVG-DAILY.                              
004270     MOVE WS-PAIR-MAX TO O-PAIR-CTR.                                      
004280     WRITE PRTLINE FROM KPI-DETAIL-LINE AFTER ADVANCING 1 LINE.           
004290*                                                                         
004300 8500-WRITE-KPI-CARRY.                                                    
004310*                                                                         
004320     OPEN OUTPUT KPI-CARRY.                                               
004330     MOVE SPACES TO KPI-CARRY-REC.                                        
004340     MOVE WS-MAX-DATE TO KPC-MAX-DATE.                                    
004350     MOVE WS-WINDOW-START TO KPC-WINDOW-START.                            
004360     MOVE WS-TOTAL-UNITS-28D TO KPC-TOTAL-UNITS.                          
004370     MOVE WS-AVG-DAILY-UNITS TO KPC-AVG-DAILY.                            
004380     MOVE WS-PAIR-MAX TO KPC-PAIR-CTR.                                    
004390     WRITE KPI-CARRY-REC.                                                 
004400     CLOSE KPI-CARRY.                                                     
004410*                                                                         
004420 3000-CLOSING.                                                            
004430*                                                                         
004440     CLOSE SALES.                                                         
004450     CLOSE PRTOUT.                                                        
004460*                                                                         
004470 9000-READ-SALES.                                                         
004480*                                                                         
004490     READ SALES                                                           
004500         AT END MOVE 'NO' TO MORE-RECS.                                   
