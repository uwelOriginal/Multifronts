000100*    SKUCATRC.CPY SKU CATALOG - CATEGORY, ABC CLASS, COST/PRICE,          
000110*    SHELF LIFE OWNER:  INVENTORY REPLENISHMENT                           
000120*    05/21/93  AL   ORIGINAL COPY MEMBER                                  
000130*    09/09/96  AL   ADDED SKU-ABC-CLASS 88-LEVELS FOR RPLSUMM             
000140*                   EDITS                                                 
000150 01  SKU-REC.                                                             
000160     05  SKU-ID                   PIC X(08).                              
000170     05  SKU-NAME                 PIC X(20).                              
000180     05  SKU-CATEGORY             PIC X(20).                              
000190     05  SKU-ABC-CLASS            PIC X(01).                              
000200         88  SKU-CLASS-A          VALUE 'A'.                              
000210         88  SKU-CLASS-B          VALUE 'B'.                              
000220         88  SKU-CLASS-C          VALUE 'C'.                              
000230     05  SKU-UNIT-COST            PIC 9(05)V99.                           
000240     05  SKU-UNIT-PRICE           PIC 9(05)V99.                           
000250     05  SKU-SHELF-LIFE           PIC 9(03).                              
000260     05  FILLER                   PIC X(04).                              
