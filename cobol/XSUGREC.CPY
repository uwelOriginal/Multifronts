000100*    XSUGREC.CPY SUGGESTED STORE-TO-STORE TRANSFER - RPLXFER              
000110*    OUTPUT OWNER:  INVENTORY REPLENISHMENT                               
000120*    06/16/93  AL   ORIGINAL COPY MEMBER                                  
000130 01  TSG-REC.                                                             
000140     05  TSG-SKU-ID               PIC X(08).                              
000150     05  TSG-FROM-STORE           PIC X(12).                              
000160     05  TSG-TO-STORE             PIC X(12).                              
000170     05  TSG-QTY                  PIC 9(07).                              
000180     05  TSG-DIST-KM              PIC 9(05)V99.                           
000190     05  TSG-COST-EST             PIC 9(07)V99.                           
000200     05  FILLER                   PIC X(02).                              
