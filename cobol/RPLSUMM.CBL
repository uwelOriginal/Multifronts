000100 IDENTIFICATION DIVISION.                                                 
000110     PROGRAM-ID.          RPLSUMM.                                        
000120     AUTHOR.              R. M. BRANTLEY.                                 
000130     INSTALLATION.        INVENTORY CONTROL SYSTEMS DEPT.                 
000140     DATE-WRITTEN.        11/18/96.                                       
000150     DATE-COMPILED.                                                       
000160     SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.               
000170*                                                                         
000180*    RPLSUMM  -  REPLENISHMENT RUN, STEP 7 OF 8                           
000190*    -------------------------------------------------------------        
000200*    PULLS TOGETHER WHAT EVERY EARLIER STAGE OF THE RUN LEFT              
000210*    BEHIND - THE BASELINE KPI CARRY RECORD, THE BEFORE RISK              
000220*    CENSUS, THE ENRICHED ANALYSIS FILE, THE PROJECTED FUTURE-            
000230*    STATE FILE, THE SUGGESTED TRANSFERS, AND THE CONFIRMED               
000240*    ORDERS/TRANSFERS - AND PRINTS THE ONE-PAGE EXECUTIVE RUN             
000250*    REPORT THAT GOES TO THE REPLENISHMENT MANAGER'S DESK EVERY           
000260*    MORNING.  READS EVERYTHING, WRITES NOTHING BUT THE REPORT.           
000270*                                                                         
000280*    CHANGE LOG                                                           
000290*    ----------                                                           
000300*    11/18/96  RMB   ORIGINAL PROGRAM.  REQ INV-341.  ADDED AS    INV-341 
000310*                    STEP 7 OF THE RUN; RPLWBAK SLID DOWN TO STEP INV-341 
000320*                    9 ON THE SCHEDULE BOARD BUT KEPT ITS OLD     INV-341 
000330*                    BANNER.                                      INV-341 
000340*    01/09/97  RMB   TOP-AT-RISK-SKU SECTION ADDED - SALES OPS    INV-349 
000350*                    WANTED TO SEE WHICH SKUS WERE DRIVING THE    INV-349 
000360*                    STOCKOUT COUNT WITHOUT HAVING TO GREP THE    INV-349 
000370*                    ENRICHMENT FILE, REQ INV-349.                INV-349 
000380*    06/30/97  AL    CATEGORY SECTION NOW SORTS DESCENDING ON     INV-378 
000390*                    STOCKOUT COUNT SO THE WORST CATEGORY IS      INV-378 
000400*                    ALWAYS LINE ONE, REQ INV-378.                INV-378 
000410*    07/21/00  JTK   HEADER NOW CARRIES THE KPI CARRY RECORD'S    INV-560 
000420*                    WINDOW FIGURES INSTEAD OF RE-READING THE     INV-560 
000430*                    SALES HISTORY, REQ INV-560.                  INV-560 
000440*    02/02/99  JTK   Y2K - DATE FIELDS EXPANDED TO 4-DIGIT YEAR,  INV-509 
000450*                    REQ INV-509.                                 INV-509 
000451*    01/09/01  DWC   SKU-CATEGORY LOOKUP CHANGED FROM A BINARY    INV-573 
000452*                    SEARCH TO A LINEAR SCAN - SKU-CATALOG IS NOT INV-573 
000453*                    GUARANTEED SORTED BY EVERY FEEDER SHOP,      INV-573 
000454*                    REQ INV-573.                                 INV-573 
000460*                                                                         
000470     ENVIRONMENT DIVISION.                                                
000480     CONFIGURATION SECTION.                                               
000490     SOURCE-COMPUTER.     IBM-370.                                        
000500     OBJECT-COMPUTER.     IBM-370.                                        
000510     SPECIAL-NAMES.                                                       
000520         C01 IS TOP-OF-FORM                                               
000530         CLASS WS-NUMERIC-CLASS IS '0' THRU '9'                           
000540         UPSI-0 ON STATUS IS WS-DEBUG-SW-ON                               
000550         UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.                            
000560*                                                                         
000570     INPUT-OUTPUT SECTION.                                                
000580     FILE-CONTROL.                                                        
000590         SELECT RUNPARM ASSIGN TO "RUNPARM"                               
000600             ORGANIZATION IS LINE SEQUENTIAL                              
000610             FILE STATUS IS WS-FS-PARM.                                   
000620         SELECT KPI-CARRY ASSIGN TO "KPICARRY"                            
000630             ORGANIZATION IS LINE SEQUENTIAL                              
000640             FILE STATUS IS WS-FS-KPI.                                    
000650         SELECT RISK-CARRY ASSIGN TO "RISKCARY"                           
000660             ORGANIZATION IS LINE SEQUENTIAL                              
000670             FILE STATUS IS WS-FS-RKC.                                    
000680         SELECT SKU-CATALOG ASSIGN TO "SKUCAT"                            
000690             ORGANIZATION IS LINE SEQUENTIAL                              
000700             FILE STATUS IS WS-FS-SKU.                                    
000710         SELECT ENRICHED-IN ASSIGN TO "ENRCHFUL"                          
000720             ORGANIZATION IS LINE SEQUENTIAL                              
000730             FILE STATUS IS WS-FS-ENR.                                    
000740         SELECT FUTURE-STATE ASSIGN TO "FUTRSTAT"                         
000750             ORGANIZATION IS LINE SEQUENTIAL                              
000760             FILE STATUS IS WS-FS-FUT.                                    
000770         SELECT TRANSFER-SUGGESTIONS ASSIGN TO "XFERSUGG"                 
000780             ORGANIZATION IS LINE SEQUENTIAL                              
000790             FILE STATUS IS WS-FS-TSG.                                    
000800         SELECT CONFIRMED-ORDERS ASSIGN TO "ORDRCONF"                     
000810             ORGANIZATION IS LINE SEQUENTIAL                              
000820             FILE STATUS IS WS-FS-ORD.                                    
000830         SELECT CONFIRMED-TRANSFERS ASSIGN TO "XFERCONF"                  
000840             ORGANIZATION IS LINE SEQUENTIAL                              
000850             FILE STATUS IS WS-FS-XFR.                                    
000860         SELECT PRTOUT ASSIGN TO "RUNRPT"                                 
000870             ORGANIZATION IS RECORD SEQUENTIAL                            
000880             FILE STATUS IS WS-FS-PRT.                                    
000890*                                                                         
000900     DATA DIVISION.                                                       
000910     FILE SECTION.                                                        
000920     FD  RUNPARM                                                          
000930         LABEL RECORD IS STANDARD                                         
000940         DATA RECORD IS PARM-REC.                                         
000950         COPY RUNPARM.                                                    
000960*                                                                         
000970     FD  KPI-CARRY                                                        
000980         LABEL RECORD IS STANDARD                                         
000990         DATA RECORD IS KPI-CARRY-REC.                                    
001000         COPY KPICARRY.                                                   
001010*                                                                         
001020     FD  RISK-CARRY                                                       
001030         LABEL RECORD IS STANDARD                                         
001040         DATA RECORD IS RISK-CARRY-REC.                                   
001050         COPY RISKCARY.                                                   
001060*                                                                         
001070     FD  SKU-CATALOG                                                      
001080         LABEL RECORD IS STANDARD                                         
001090         DATA RECORD IS SKU-REC.                                          
001100         COPY SKUCATRC.                                                   
001110*                                                                         
001120     FD  ENRICHED-IN                                                      
001130         LABEL RECORD IS STANDARD                                         
001140         DATA RECORD IS ENR-REC.                                          
001150         COPY ENRCHREC.                                                   
001160*                                                                         
001170     FD  FUTURE-STATE                                                     
001180         LABEL RECORD IS STANDARD                                         
001190         DATA RECORD IS FUT-REC.                                          
001200         COPY FUTRREC.                                                    
001210*                                                                         
001220     FD  TRANSFER-SUGGESTIONS                                             
001230         LABEL RECORD IS STANDARD                                         
001240         DATA RECORD IS TSG-REC.                                          
001250         COPY XSUGREC.                                                    
001260*                                                                         
001270     FD  CONFIRMED-ORDERS                                                 
001280         LABEL RECORD IS STANDARD                                         
001290         DATA RECORD IS ORD-REC.                                          
001300         COPY ORDCREC.                                                    
001310*                                                                         
001320     FD  CONFIRMED-TRANSFERS                                              
001330         LABEL RECORD IS STANDARD                                         
001340         DATA RECORD IS XFR-REC.                                          
001350         COPY XFRCREC.                                                    
001360*                                                                         
001370     FD  PRTOUT                                                           
001380         LABEL RECORD IS OMITTED                                          
001390         RECORD CONTAINS 132 CHARACTERS                                   
001400         LINAGE IS 60 WITH FOOTING AT 55                                  
001410         DATA RECORD IS PRTLINE.                                          
001420     01  PRTLINE                     PIC X(132).                          
001430*                                                                         
001440     WORKING-STORAGE SECTION.                                             
001442*    STANDALONE COUNTERS, NOT PART OF ANY GROUP, PER SHOP                 
001444*    PRACTICE FOR A SINGLE PAGE-CTR/RUN-TOTAL.                            
001446     77  WS-PCTR                PIC 9(02) COMP VALUE ZERO.                
001448     77  WS-SKU-DISTINCT-CTR    PIC 9(05) COMP VALUE ZERO.                
001450     01  WS-FILE-STATUSES.                                                
001460         05  WS-FS-PARM              PIC X(02) VALUE '00'.                
001470         05  WS-FS-KPI               PIC X(02) VALUE '00'.                
001480         05  WS-FS-RKC               PIC X(02) VALUE '00'.                
001490         05  WS-FS-SKU               PIC X(02) VALUE '00'.                
001500         05  WS-FS-ENR               PIC X(02) VALUE '00'.                
001510         05  WS-FS-FUT               PIC X(02) VALUE '00'.                
001520         05  WS-FS-TSG               PIC X(02) VALUE '00'.                
001530         05  WS-FS-ORD               PIC X(02) VALUE '00'.                
001540         05  WS-FS-XFR               PIC X(02) VALUE '00'.                
001550         05  WS-FS-PRT               PIC X(02) VALUE '00'.                
001560*                                                                         
001570     01  WS-SWITCHES.                                                     
001580         05  MORE-RECS                PIC X(03) VALUE 'YES'.              
001590         05  MORE-SKU                 PIC X(03) VALUE 'YES'.              
001600         05  MORE-FUT                 PIC X(03) VALUE 'YES'.              
001610         05  MORE-TSG                 PIC X(03) VALUE 'YES'.              
001620         05  MORE-ORD                 PIC X(03) VALUE 'YES'.              
001630         05  MORE-XFR                 PIC X(03) VALUE 'YES'.              
001640         05  WS-FOUND-SW              PIC 9(01) VALUE ZERO.               
001650         05  WS-SWAP-NEEDED-SW        PIC 9(01) VALUE ZERO.               
001660         05  WS-DEBUG-SW-ON           PIC X(01).                          
001670         05  WS-DEBUG-SW-OFF          PIC X(01).                          
001680*                                                                         
001690     01  WS-COUNTERS COMP.                                                
001710         05  WS-SKU-MAX               PIC 9(04) VALUE ZERO.               
001720         05  WS-CAT-MAX               PIC 9(04) VALUE ZERO.               
001730         05  WS-TOPSKU-MAX            PIC 9(04) VALUE ZERO.               
001740         05  WS-SCAN-IX               PIC 9(04) VALUE ZERO.               
001750         05  WS-SCAN-IX2              PIC 9(04) VALUE ZERO.               
001760         05  WS-FOUND-IX              PIC 9(04) VALUE ZERO.               
001770         05  WS-PRINT-LIMIT           PIC 9(04) VALUE ZERO.               
001780         05  WS-ENR-READ-CTR          PIC 9(07) VALUE ZERO.               
001790         05  WS-SKU-READ-CTR          PIC 9(05) VALUE ZERO.               
001800         05  WS-FUT-READ-CTR          PIC 9(07) VALUE ZERO.               
001810         05  WS-TSG-READ-CTR          PIC 9(07) VALUE ZERO.               
001820         05  WS-ORD-READ-CTR          PIC 9(07) VALUE ZERO.               
001830         05  WS-XFR-READ-CTR          PIC 9(07) VALUE ZERO.               
001840         05  WS-ORD-SUGG-CTR          PIC 9(07) VALUE ZERO.               
001850         05  WS-ORD-SUGG-UNITS        PIC 9(09) VALUE ZERO.               
001860         05  WS-ORD-BLOCKED           PIC 9(07) VALUE ZERO.               
001870         05  WS-XFR-SUGG-CTR          PIC 9(07) VALUE ZERO.               
001880         05  WS-XFR-SUGG-UNITS        PIC 9(09) VALUE ZERO.               
001890         05  WS-XFR-BLOCKED           PIC 9(07) VALUE ZERO.               
001910         05  WS-KPI-TOTAL-UNITS       PIC 9(09) VALUE ZERO.               
001920         05  WS-KPI-PAIR-CTR          PIC 9(04) VALUE ZERO.               
001930*                                                                         
001940*    DECIMAL ACCUMULATORS LIVE SEPARATE FROM THE PURE COUNTERS            
001950*    ABOVE - SAME HOUSE RULE RPLXFER USES FOR ITS ESTIMATED-COST          
001960*    TOTAL.                                                               
001970     01  WS-ACCUMULATORS COMP-3.                                          
001980         05  WS-XFR-SUGG-COST         PIC 9(09)V99 VALUE ZERO.            
001990         05  WS-KPI-AVG-DAILY         PIC 9(07)V99 VALUE ZERO.            
002000*                                                                         
002010*    BEFORE RISK CENSUS COMES OFF RPLRISK'S CARRY RECORD; THE             
002020*    AFTER SIDE IS TALLIED HERE AS THE FUTURE-STATE FILE IS READ          
002030*    BACK - SAME SPLIT RPLFUTR USES FOR ITS OWN BEFORE/AFTER              
002040*    IMPACT TABLE.                                                        
002050     01  WS-BEFORE-COUNTS COMP.                                           
002060         05  WS-BC-STOCKOUT           PIC 9(07) VALUE ZERO.               
002070         05  WS-BC-OVERSTOCK          PIC 9(07) VALUE ZERO.               
002080         05  WS-BC-LOWDEMAND          PIC 9(07) VALUE ZERO.               
002090         05  WS-BC-NORMAL             PIC 9(07) VALUE ZERO.               
002100*                                                                         
002110     01  WS-AFTER-COUNTS COMP.                                            
002120         05  WS-AC-STOCKOUT           PIC 9(07) VALUE ZERO.               
002130         05  WS-AC-OVERSTOCK          PIC 9(07) VALUE ZERO.               
002140         05  WS-AC-LOWDEMAND          PIC 9(07) VALUE ZERO.               
002150         05  WS-AC-NORMAL             PIC 9(07) VALUE ZERO.               
002160*                                                                         
002170     01  WS-ORG-ID                    PIC X(12) VALUE SPACES.             
002180     01  WS-SVC-LEVEL                 PIC 9V9(4) VALUE ZERO.              
002190     01  WS-ORDER-UP-K                PIC 9V9(4) VALUE ZERO.              
002200     01  WS-INCL-ORDERS                PIC X(03) VALUE SPACES.            
002210     01  WS-KPI-MAX-DATE               PIC X(10) VALUE SPACES.            
002220     01  WS-CUR-CATEGORY               PIC X(20) VALUE SPACES.            
002230*                                                                         
002240*    SKU/CATEGORY LOOKUP TABLE, LOADED ONCE FROM THE SKU CATALOG          
002250*    (WHICH COMES OFF THE MASTER SORTED ASCENDING BY SKU-ID).             
002260*    SKT-SEEN-SW IS STAMPED DURING THE ENRICHMENT PASS AND SCANNED        
002270*    AFTERWARD TO BUILD THE DISTINCT-SKU COUNTS WITHOUT A SECOND          
002280*    NESTED TABLE.                                                        
002290     01  SKU-TABLE.                                                       
002300         05  SKT-ENTRY OCCURS 2000 TIMES.                                 
002330             10  SKT-SKU-ID           PIC X(08) VALUE SPACES.             
002340             10  SKT-CATEGORY         PIC X(20) VALUE SPACES.             
002350             10  SKT-SEEN-SW          PIC 9(01) VALUE ZERO.               
002360     01  SKU-TABLE-FLAT REDEFINES SKU-TABLE.                              
002370         05  SKT-FLAT-ENTRY           PIC X(29) OCCURS 2000 TIMES.        
002380*                                                                         
002390*    CATEGORY ROLL-UP TABLE, BUILT AS THE ENRICHMENT FILE IS              
002400*    SCANNED AND SORTED DESCENDING ON STOCKOUT COUNT BEFORE               
002410*    PRINTING (REQ INV-378) SO THE WORST CATEGORY IS ALWAYS LINE          
002420*    ONE OF THE SECTION.                                                  
002430     01  CAT-TABLE.                                                       
002440         05  CAT-ENTRY OCCURS 50 TIMES.                                   
002450             10  CAT-NAME             PIC X(20) VALUE SPACES.             
002460             10  CAT-SKU-CTR          PIC 9(05) VALUE ZERO.               
002470             10  CAT-STOCKOUT         PIC 9(07) VALUE ZERO.               
002480             10  CAT-OVERSTOCK        PIC 9(07) VALUE ZERO.               
002490             10  CAT-LOWDEMAND        PIC 9(07) VALUE ZERO.               
002500             10  CAT-NORMAL           PIC 9(07) VALUE ZERO.               
002510             10  CAT-ONHAND-SUM       PIC 9(09) VALUE ZERO.               
002520             10  CAT-AVGDAILY-SUM     PIC 9(07)V99 VALUE ZERO.            
002530     01  CAT-TABLE-FLAT REDEFINES CAT-TABLE.                              
002540         05  CAT-FLAT-ENTRY           PIC X(71) OCCURS 50 TIMES.          
002550*                                                                         
002560     01  WS-CAT-SWAP.                                                     
002570         05  WS-CAT-SWAP-NAME         PIC X(20).                          
002580         05  WS-CAT-SWAP-SKU-CTR      PIC 9(05).                          
002590         05  WS-CAT-SWAP-STOCKOUT     PIC 9(07).                          
002600         05  WS-CAT-SWAP-OVERSTOCK    PIC 9(07).                          
002610         05  WS-CAT-SWAP-LOWDEMAND    PIC 9(07).                          
002620         05  WS-CAT-SWAP-NORMAL       PIC 9(07).                          
002630         05  WS-CAT-SWAP-ONHAND-SUM   PIC 9(09).                          
002640         05  WS-CAT-SWAP-AVGDAILY-SUM PIC 9(07)V99.                       
002650*                                                                         
002660*    TOP-AT-RISK-SKU TABLE (REQ INV-349) - ONE ENTRY PER SKU WITH         
002670*    AT LEAST ONE STOCKOUT-RISK STORE, SORTED DESCENDING ON HOW           
002680*    MANY STORES HAVE THAT SKU AT STOCKOUT RISK.                          
002690     01  TOPSKU-TABLE.                                                    
002700         05  TSK-ENTRY OCCURS 2000 TIMES.                                 
002710             10  TSK-SKU-ID           PIC X(08) VALUE SPACES.             
002720             10  TSK-CATEGORY         PIC X(20) VALUE SPACES.             
002730             10  TSK-STORE-CTR        PIC 9(05) VALUE ZERO.               
002740     01  TOPSKU-TABLE-FLAT REDEFINES TOPSKU-TABLE.                        
002750         05  TSK-FLAT-ENTRY           PIC X(33) OCCURS 2000 TIMES.        
002760*                                                                         
002770     01  WS-TOPSKU-SWAP.                                                  
002780         05  WS-TOPSKU-SWAP-SKU-ID    PIC X(08).                          
002790         05  WS-TOPSKU-SWAP-CATEGORY  PIC X(20).                          
002800         05  WS-TOPSKU-SWAP-STORE-CTR PIC 9(05).                          
002810*                                                                         
002820     01  SYS-DATE-RAW.                                                    
002830         05  SD-YY                    PIC 9(02).                          
002840         05  SD-MM                    PIC 9(02).                          
002850         05  SD-DD                    PIC 9(02).                          
002860*                                                                         
002870     01  SYS-DATE.                                                        
002880         05  I-YEAR                   PIC 9(04).                          
002890         05  I-MONTH                  PIC 99.                             
002900         05  I-DAY                    PIC 99.                             
002910*                                                                         
002920     01  COMPANY-TITLE.                                                   
002930         05  FILLER                   PIC X(06)  VALUE 'DATE: '.          
002940         05  O-MONTH                  PIC 99.                             
002950         05  FILLER                   PIC X      VALUE '/'.               
002960         05  O-DAY                    PIC 99.                             
002970         05  FILLER                   PIC X      VALUE '/'.               
002980         05  O-YEAR                   PIC 9(04).                          
002990         05  FILLER                   PIC X(34)  VALUE SPACES.            
003000         05  FILLER                   PIC X(28)  VALUE                    
003010                         'MULTI-STORE REPLENISHMENT RU                    
003020      -                  'N'.                                             
003030         05  FILLER                   PIC X(40)  VALUE SPACES.            
003040         05  FILLER                   PIC X(06)  VALUE 'PAGE: '.          
003050         05  O-PCTR                   PIC Z9.                             
003060*                                                                         
003070     01  BLANK-LINE                   PIC X(132) VALUE SPACES.            
003080*                                                                         
003090     01  SUMM-REPORT-TITLE.                                               
003100         05  FILLER                   PIC X(08)  VALUE SPACES.            
003110         05  FILLER                   PIC X(33)  VALUE                    
003120                         'REPLENISHMENT RUN EXECUTIVE SU                  
003130      -                  'MMARY'.                                         
003140         05  FILLER                   PIC X(91)  VALUE SPACES.            
003150*                                                                         
003160     01  SUMM-PARM-LINE.                                                  
003170         05  FILLER                   PIC X(08)  VALUE SPACES.            
003180         05  FILLER                   PIC X(04)  VALUE 'ORG:'.            
003190         05  O-ORG-ID                 PIC X(12).                          
003200         05  FILLER                   PIC X(04)  VALUE SPACES.            
003210         05  FILLER  PIC X(10)  VALUE 'SVC LEVEL:'.                       
003220         05  O-SVC-LEVEL              PIC 9.9(04).                        
003230         05  FILLER                   PIC X(04)  VALUE SPACES.            
003240         05  FILLER  PIC X(11)  VALUE 'ORDER-UP K:'.                      
003250         05  O-ORDER-UP-K             PIC 9.9(04).                        
003260         05  FILLER                   PIC X(04)  VALUE SPACES.            
003270         05  FILLER                   PIC X(16)  VALUE                    
003280                         'ORDERS INCLUDED:'.                              
003290         05  O-INCL-ORDERS            PIC X(03).                          
003300         05  FILLER                   PIC X(44)  VALUE SPACES.            
003310*                                                                         
003320     01  SUMM-KPI-LINE.                                                   
003330         05  FILLER                   PIC X(08)  VALUE SPACES.            
003340         05  FILLER                   PIC X(16)  VALUE                    
003350                         'LAST SALES DATE:'.                              
003360         05  O-MAX-DATE               PIC X(10).                          
003370         05  FILLER                   PIC X(04)  VALUE SPACES.            
003380         05  FILLER  PIC X(10)  VALUE 'UNITS 28D:'.                       
003390         05  O-TOTAL-UNITS            PIC ZZZ,ZZZ,ZZ9.                    
003400         05  FILLER                   PIC X(04)  VALUE SPACES.            
003410         05  FILLER  PIC X(10)  VALUE 'AVG DAILY:'.                       
003420         05  O-AVG-DAILY              PIC ZZZZZZ9.99.                     
003430         05  FILLER                   PIC X(04)  VALUE SPACES.            
003440         05  FILLER                   PIC X(06)  VALUE 'PAIRS:'.          
003450         05  O-PAIR-CTR               PIC ZZZ9.                           
003460         05  FILLER                   PIC X(35)  VALUE SPACES.            
003470*                                                                         
003480     01  SUMM-RISK-HEADING-1.                                             
003490         05  FILLER                   PIC X(08)  VALUE SPACES.            
003500         05  FILLER                   PIC X(40)  VALUE                    
003510                         'RISK CENSUS - BEFORE VS AFTER                   
003520      -                  ' PROJECTION'.                                   
003530         05  FILLER                   PIC X(84)  VALUE SPACES.            
003540*                                                                         
003550     01  SUMM-RISK-HEADING-2.                                             
003560         05  FILLER                   PIC X(08)  VALUE SPACES.            
003570         05  FILLER                   PIC X(08)  VALUE 'CATEGORY'.        
003580         05  FILLER                   PIC X(16)  VALUE SPACES.            
003590         05  FILLER                   PIC X(06)  VALUE 'BEFORE'.          
003600         05  FILLER                   PIC X(09)  VALUE SPACES.            
003610         05  FILLER                   PIC X(05)  VALUE 'AFTER'.           
003620         05  FILLER                   PIC X(10)  VALUE SPACES.            
003630         05  FILLER                   PIC X(05)  VALUE 'DELTA'.           
003640         05  FILLER                   PIC X(65)  VALUE SPACES.            
003650*                                                                         
003660     01  SUMM-RISK-DETAIL-LINE.                                           
003670         05  FILLER                   PIC X(08)  VALUE SPACES.            
003680         05  O-CATEGORY               PIC X(20).                          
003690         05  FILLER                   PIC X(04)  VALUE SPACES.            
003700         05  O-BEFORE-CTR             PIC ZZZ,ZZ9.                        
003710         05  FILLER                   PIC X(06)  VALUE SPACES.            
003720         05  O-AFTER-CTR              PIC ZZZ,ZZ9.                        
003730         05  FILLER                   PIC X(06)  VALUE SPACES.            
003740         05  O-DELTA-CTR              PIC -ZZZ,ZZ9.                       
003750         05  FILLER                   PIC X(66)  VALUE SPACES.            
003760*                                                                         
003770     01  SUMM-TOTALS-LINE.                                                
003780         05  FILLER                   PIC X(08)  VALUE SPACES.            
003790         05  FILLER                   PIC X(14)  VALUE                    
003800                         'DISTINCT SKUS:'.                                
003810         05  O-DISTINCT-SKUS          PIC ZZ,ZZ9.                         
003820         05  FILLER                   PIC X(04)  VALUE SPACES.            
003830         05  FILLER                   PIC X(25)  VALUE                    
003840                         'DISTINCT STORE-SKU PAIRS:'.                     
003850         05  O-DISTINCT-PAIRS         PIC ZZZ,ZZ9.                        
003860         05  FILLER                   PIC X(68)  VALUE SPACES.            
003870*                                                                         
003880     01  SUMM-CAT-HEADING-1.                                              
003890         05  FILLER                   PIC X(08)  VALUE SPACES.            
003900         05  FILLER                   PIC X(51)  VALUE                    
003910                         'TOP RISK CATEGORIES - RANKED                    
003920      -                  'BY STOCKOUT-RISK COUNT'.                        
003930         05  FILLER                   PIC X(73)  VALUE SPACES.            
003940*                                                                         
003950     01  SUMM-CAT-HEADING-2.                                              
003960         05  FILLER                   PIC X(04)  VALUE SPACES.            
003970         05  FILLER                   PIC X(20)  VALUE 'CATEGORY'.        
003980         05  FILLER                   PIC X(02)  VALUE SPACES.            
003990         05  FILLER                   PIC X(04)  VALUE 'SKUS'.            
004000         05  FILLER                   PIC X(03)  VALUE SPACES.            
004010         05  FILLER                   PIC X(08)  VALUE 'STOCKOUT'.        
004020         05  FILLER                   PIC X(02)  VALUE SPACES.            
004030         05  FILLER                   PIC X(07)  VALUE 'OVERSTK'.         
004040         05  FILLER                   PIC X(02)  VALUE SPACES.            
004050         05  FILLER                   PIC X(06)  VALUE 'LOWDMD'.          
004060         05  FILLER                   PIC X(02)  VALUE SPACES.            
004070         05  FILLER                   PIC X(06)  VALUE 'NORMAL'.          
004080         05  FILLER                   PIC X(03)  VALUE SPACES.            
004090         05  FILLER                   PIC X(07)  VALUE 'ON-HAND'.         
004100         05  FILLER                   PIC X(02)  VALUE SPACES.            
004110         05  FILLER  PIC X(09)  VALUE 'AVG DAILY'.                        
004120         05  FILLER                   PIC X(45)  VALUE SPACES.            
004130*                                                                         
004140     01  SUMM-CAT-DETAIL-LINE.                                            
004150         05  FILLER                   PIC X(04)  VALUE SPACES.            
004160         05  O-CAT-NAME               PIC X(20).                          
004170         05  O-CAT-SKU-CTR            PIC ZZ,ZZ9.                         
004180         05  FILLER                   PIC X(01)  VALUE SPACES.            
004190         05  O-CAT-STOCKOUT           PIC ZZZ,ZZ9.                        
004200         05  FILLER                   PIC X(01)  VALUE SPACES.            
004210         05  O-CAT-OVERSTOCK          PIC ZZZ,ZZ9.                        
004220         05  FILLER                   PIC X(01)  VALUE SPACES.            
004230         05  O-CAT-LOWDEMAND          PIC ZZZ,ZZ9.                        
004240         05  FILLER                   PIC X(01)  VALUE SPACES.            
004250         05  O-CAT-NORMAL             PIC ZZZ,ZZ9.                        
004260         05  FILLER                   PIC X(01)  VALUE SPACES.            
004270         05  O-CAT-ONHAND             PIC ZZZ,ZZZ,ZZ9.                    
004280         05  FILLER                   PIC X(01)  VALUE SPACES.            
004290         05  O-CAT-AVGDAILY           PIC ZZZZZZ9.99.                     
004300         05  FILLER                   PIC X(47)  VALUE SPACES.            
004310*                                                                         
004320     01  SUMM-TOPSKU-HEADING.                                             
004330         05  FILLER                   PIC X(08)  VALUE SPACES.            
004340         05  FILLER                   PIC X(52)  VALUE                    
004350                         'TOP AT-RISK SKUS - RANKED BY                    
004360      -                  ' STORES AT STOCKOUT RISK'.                      
004370         05  FILLER                   PIC X(72)  VALUE SPACES.            
004380*                                                                         
004390     01  SUMM-TOPSKU-DETAIL-LINE.                                         
004400         05  FILLER                   PIC X(08)  VALUE SPACES.            
004410         05  O-TSK-SKU-ID             PIC X(08).                          
004420         05  FILLER                   PIC X(02)  VALUE SPACES.            
004430         05  FILLER                   PIC X(01)  VALUE '('.               
004440         05  O-TSK-CATEGORY           PIC X(20).                          
004450         05  FILLER                   PIC X(02)  VALUE '):'.              
004460         05  FILLER                   PIC X(02)  VALUE SPACES.            
004470         05  O-TSK-STORE-CTR          PIC ZZZZ9.                          
004480         05  FILLER                   PIC X(07)  VALUE ' STORES'.         
004490         05  FILLER                   PIC X(77)  VALUE SPACES.            
004500*                                                                         
004510     01  SUMM-RECOMMEND-LINE.                                             
004520         05  FILLER                   PIC X(08)  VALUE SPACES.            
004530         05  O-RECOMMEND-TEXT         PIC X(100).                         
004540         05  FILLER                   PIC X(24)  VALUE SPACES.            
004550*                                                                         
004560     01  SUMM-FILECTR-HEADING.                                            
004570         05  FILLER                   PIC X(08)  VALUE SPACES.            
004580         05  FILLER                   PIC X(25)  VALUE                    
004590                         'RUN REPORT CONTROL TOTALS'.                     
004600         05  FILLER                   PIC X(99)  VALUE SPACES.            
004610*                                                                         
004620     01  SUMM-FILECTR-LINE.                                               
004630         05  FILLER                   PIC X(08)  VALUE SPACES.            
004640         05  O-FILE-NAME              PIC X(24).                          
004650         05  FILLER                   PIC X(04)  VALUE SPACES.            
004660         05  FILLER                   PIC X(13)  VALUE                    
004670                         'RECORDS READ:'.                                 
004680         05  O-FILE-CTR               PIC ZZZ,ZZ9.                        
004690         05  FILLER                   PIC X(76)  VALUE SPACES.            
004700*                                                                         
004710     01  SUMM-ORDXFER-LINE-1.                                             
004720         05  FILLER                   PIC X(08)  VALUE SPACES.            
004730         05  FILLER                   PIC X(17)  VALUE                    
004740                         'ORDERS SUGGESTED:'.                             
004750         05  O-ORD-SUGG-CTR           PIC ZZZ,ZZ9.                        
004760         05  FILLER                   PIC X(02)  VALUE SPACES.            
004770         05  FILLER                   PIC X(06)  VALUE 'UNITS:'.          
004780         05  O-ORD-SUGG-UNITS         PIC ZZZ,ZZZ,ZZ9.                    
004790         05  FILLER                   PIC X(04)  VALUE SPACES.            
004800         05  FILLER                   PIC X(08)  VALUE 'BLOCKED:'.        
004810         05  O-ORD-BLOCKED            PIC ZZZ,ZZ9.                        
004820         05  FILLER                   PIC X(62)  VALUE SPACES.            
004830*                                                                         
004840     01  SUMM-ORDXFER-LINE-2.                                             
004850         05  FILLER                   PIC X(08)  VALUE SPACES.            
004860         05  FILLER                   PIC X(20)  VALUE                    
004870                         'TRANSFERS SUGGESTED:'.                          
004880         05  O-XFR-SUGG-CTR           PIC ZZZ,ZZ9.                        
004890         05  FILLER                   PIC X(02)  VALUE SPACES.            
004900         05  FILLER                   PIC X(06)  VALUE 'UNITS:'.          
004910         05  O-XFR-SUGG-UNITS         PIC ZZZ,ZZZ,ZZ9.                    
004920         05  FILLER                   PIC X(02)  VALUE SPACES.            
004930         05  FILLER  PIC X(09)  VALUE 'EST COST:'.                        
004940         05  O-XFR-SUGG-COST          PIC ZZZ,ZZZ,ZZ9.99.                 
004950         05  FILLER                   PIC X(02)  VALUE SPACES.            
004960         05  FILLER                   PIC X(08)  VALUE 'BLOCKED:'.        
004970         05  O-XFR-BLOCKED            PIC ZZZ,ZZ9.                        
004980         05  FILLER                   PIC X(36)  VALUE SPACES.            
004990*                                                                         
005000     PROCEDURE DIVISION.                                                  
005010*                                                                         
005020 0000-RPLSUMM.                                                            
005030*                                                                         
005040     PERFORM 1000-INIT.                                                   
005050     PERFORM 2000-MAINLINE.                                               
005060     PERFORM 2500-BUILD-DISTINCT-SKU-COUNTS                               
005070         VARYING WS-SCAN-IX FROM 1 BY 1                                   
005080         UNTIL WS-SCAN-IX > WS-SKU-MAX.                                   
005090     PERFORM 2600-SORT-CATEGORY-TABLE.                                    
005100     PERFORM 2700-SORT-TOPSKU-TABLE.                                      
005110     PERFORM 2800-TALLY-AFTER-RISK.                                       
005120     PERFORM 2900-TALLY-XFER-SUGGEST.                                     
005130     PERFORM 3000-TALLY-CONFIRMED.                                        
005140     PERFORM 8000-PRINT-HEADER.                                           
005150     PERFORM 8100-PRINT-RISK-CENSUS.                                      
005160     PERFORM 8200-PRINT-TOTALS-LINE.                                      
005170     PERFORM 8300-PRINT-CATEGORY-SECTION.                                 
005180     PERFORM 8400-PRINT-TOPSKU-SECTION.                                   
005190     PERFORM 8500-PRINT-RECOMMENDATIONS.                                  
005200     PERFORM 8600-PRINT-CONTROL-TOTALS.                                   
005210     PERFORM 3900-CLOSING.                                                
005220     STOP RUN.                                                            
005230*                                                                         
005240 1000-INIT.                                                               
005250*                                                                         
005260     ACCEPT SYS-DATE-RAW FROM DATE.                                       
005270     IF SD-YY < 50                                                        
005280         COMPUTE I-YEAR = 2000 + SD-YY                                    
005290     ELSE                                                                 
005300         COMPUTE I-YEAR = 1900 + SD-YY                                    
005310     END-IF.                                                              
005320     MOVE SD-MM TO I-MONTH.                                               
005330     MOVE SD-DD TO I-DAY.                                                 
005340     MOVE I-MONTH TO O-MONTH.                                             
005350     MOVE I-DAY TO O-DAY.                                                 
005360     MOVE I-YEAR TO O-YEAR.                                               
005370     OPEN INPUT RUNPARM.                                                  
005380     READ RUNPARM.                                                        
005390     MOVE PARM-ORG-ID TO WS-ORG-ID.                                       
005400     MOVE PARM-SVC-LEVEL TO WS-SVC-LEVEL.                                 
005410     MOVE PARM-ORDER-UP-K TO WS-ORDER-UP-K.                               
005420     IF PARM-INCLUDE-ORDERS                                               
005430         MOVE 'YES' TO WS-INCL-ORDERS                                     
005440     ELSE                                                                 
005450         MOVE 'NO ' TO WS-INCL-ORDERS                                     
005460     END-IF.                                                              
005470     CLOSE RUNPARM.                                                       
005480     OPEN INPUT KPI-CARRY.                                                
005490     READ KPI-CARRY                                                       
005500         AT END MOVE ZERO TO KPI-CARRY-REC.                               
005510     MOVE KPC-MAX-DATE TO WS-KPI-MAX-DATE.                                
005520     MOVE KPC-TOTAL-UNITS TO WS-KPI-TOTAL-UNITS.                          
005530     MOVE KPC-AVG-DAILY TO WS-KPI-AVG-DAILY.                              
005540     MOVE KPC-PAIR-CTR TO WS-KPI-PAIR-CTR.                                
005550     CLOSE KPI-CARRY.                                                     
005560     OPEN INPUT RISK-CARRY.                                               
005570     READ RISK-CARRY                                                      
005580         AT END MOVE ZERO TO RISK-CARRY-REC.                              
005590     MOVE RKC-STOCKOUT-CTR TO WS-BC-STOCKOUT.                             
005600     MOVE RKC-OVERSTOCK-CTR TO WS-BC-OVERSTOCK.                           
005610     MOVE RKC-LOWDEMAND-CTR TO WS-BC-LOWDEMAND.                           
005620     MOVE RKC-NORMAL-CTR TO WS-BC-NORMAL.                                 
005630     CLOSE RISK-CARRY.                                                    
005640     PERFORM 1100-LOAD-SKU-TABLE.                                         
005650     OPEN OUTPUT PRTOUT.                                                  
005660*                                                                         
005670*    SKU-CATALOG IS LOADED ONCE HERE AND SCANNED LINEARLY AGAINST         
005680*    THE RUN'S STORE/SKU PAIRS DURING THE ENRICHMENT PASS, SAME           
005690*    SHAPE AS RPLRISK'S PAIR-TABLE AND LEAD-TIME SCANS.                   
005700 1100-LOAD-SKU-TABLE.                                                     
005710*                                                                         
005720     OPEN INPUT SKU-CATALOG.                                              
005730     PERFORM 9100-READ-SKU.                                               
005740     PERFORM 1110-STORE-SKU-ENTRY                                         
005750         UNTIL MORE-SKU = 'NO' OR WS-SKU-MAX NOT < 2000.                  
005760     CLOSE SKU-CATALOG.                                                   
005770*                                                                         
005780 1110-STORE-SKU-ENTRY.                                                    
005790*                                                                         
005800     ADD 1 TO WS-SKU-MAX.                                                 
005810     MOVE SKU-ID TO SKT-SKU-ID(WS-SKU-MAX).                               
005820     MOVE SKU-CATEGORY TO SKT-CATEGORY(WS-SKU-MAX).                       
005830     MOVE ZERO TO SKT-SEEN-SW(WS-SKU-MAX).                                
005840     PERFORM 9100-READ-SKU.                                               
005850*                                                                         
005860*    BR-U7-1 - ONE PASS OVER THE ENRICHMENT FILE BUILDS THE               
005870*    CATEGORY ROLL-UP, THE TOP-AT-RISK-SKU TABLE AND THE ORDER-           
005880*    SUGGESTION TOTALS ALL TOGETHER; EACH SKU'S SKT-SEEN-SW IS            
005890*    STAMPED HERE AND SCANNED AFTERWARD FOR THE DISTINCT-SKU              
005900*    COUNTS.                                                              
005910 2000-MAINLINE.                                                           
005920*                                                                         
005930     OPEN INPUT ENRICHED-IN.                                              
005940     PERFORM 9000-READ-ENRICHED.                                          
005950     PERFORM 2100-PROCESS-ENRICHED-REC                                    
005960         UNTIL MORE-RECS = 'NO'.                                          
005970     CLOSE ENRICHED-IN.                                                   
005980*                                                                         
005990 2100-PROCESS-ENRICHED-REC.                                               
006000*                                                                         
006010     ADD 1 TO WS-ENR-READ-CTR.                                            
006020     PERFORM 2110-LOOKUP-SKU-CATEGORY.                                    
006030     PERFORM 2200-ACCUM-CATEGORY.                                         
006040     IF ENR-RISK-STOCKOUT                                                 
006050         PERFORM 2300-ACCUM-TOPSKU                                        
006060     END-IF.                                                              
006070     IF ENR-ORDER-QTY > 0                                                 
006080         ADD 1 TO WS-ORD-SUGG-CTR                                         
006090         ADD ENR-ORDER-QTY TO WS-ORD-SUGG-UNITS                           
006100     END-IF.                                                              
006110     PERFORM 9000-READ-ENRICHED.                                          
006120*                                                                         
006130*    BR-U7-3 - AN ENRICHMENT ROW WHOSE SKU IS NOT ON THE CATALOG          
006140*    IS STILL COUNTED, UNDER THE CATCH-ALL CATEGORY BELOW, RATHER         
006150*    THAN DROPPED FROM THE REPORT.                                        
006160 2110-LOOKUP-SKU-CATEGORY.                                                
006170*                                                                         
006175*    LINEAR SCAN, SAME SHAPE AS 2120'S CAT-TABLE SCAN BELOW. THE          
006176*    FOUND-IX SENTINEL DOUBLES AS THE SUBSCRIPT FOR SKT-SEEN-SW.          
006180     MOVE ZERO TO WS-FOUND-IX.                                            
006190     MOVE 'UNCATEGORIZED' TO WS-CUR-CATEGORY.                             
006195     PERFORM 2111-SCAN-SKU-TABLE                                          
006196         VARYING WS-SCAN-IX FROM 1 BY 1                                   
006197         UNTIL WS-SCAN-IX > WS-SKU-MAX OR WS-FOUND-IX > 0.                
006200     IF WS-FOUND-IX > 0                                                   
006210         MOVE SKT-CATEGORY(WS-FOUND-IX) TO WS-CUR-CATEGORY                
006220         MOVE 1 TO SKT-SEEN-SW(WS-FOUND-IX)                               
006250     END-IF.                                                              
006255*                                                                         
006258 2111-SCAN-SKU-TABLE.                                                     
006259*                                                                         
006262     IF SKT-SKU-ID(WS-SCAN-IX) = ENR-SKU-ID                               
006264         MOVE WS-SCAN-IX TO WS-FOUND-IX                                   
006266     END-IF.                                                              
006268*                                                                         
006270 2120-FIND-OR-ADD-CATEGORY.                                               
006280*                                                                         
006290     MOVE ZERO TO WS-FOUND-IX.                                            
006300     PERFORM 2121-SCAN-CAT-TABLE                                          
006310         VARYING WS-SCAN-IX2 FROM 1 BY 1                                  
006320         UNTIL WS-SCAN-IX2 > WS-CAT-MAX OR WS-FOUND-IX > 0.               
006330     IF WS-FOUND-IX = 0 AND WS-CAT-MAX < 50                               
006340         ADD 1 TO WS-CAT-MAX                                              
006350         MOVE WS-CUR-CATEGORY TO CAT-NAME(WS-CAT-MAX)                     
006360         MOVE WS-CAT-MAX TO WS-FOUND-IX                                   
006370     END-IF.                                                              
006380*                                                                         
006390 2121-SCAN-CAT-TABLE.                                                     
006400*                                                                         
006410     IF CAT-NAME(WS-SCAN-IX2) = WS-CUR-CATEGORY                           
006420         MOVE WS-SCAN-IX2 TO WS-FOUND-IX                                  
006430     END-IF.                                                              
006440*                                                                         
006450 2200-ACCUM-CATEGORY.                                                     
006460*                                                                         
006470     PERFORM 2120-FIND-OR-ADD-CATEGORY.                                   
006480     IF WS-FOUND-IX > 0                                                   
006490         ADD ENR-ON-HAND TO CAT-ONHAND-SUM(WS-FOUND-IX)                   
006500         ADD ENR-AVG-DAILY TO CAT-AVGDAILY-SUM(WS-FOUND-IX)               
006510         IF ENR-RISK-STOCKOUT                                             
006520             ADD 1 TO CAT-STOCKOUT(WS-FOUND-IX)                           
006530         END-IF                                                           
006540         IF ENR-RISK-OVERSTOCK                                            
006550             ADD 1 TO CAT-OVERSTOCK(WS-FOUND-IX)                          
006560         END-IF                                                           
006570         IF ENR-RISK-LOW-DEMAND                                           
006580             ADD 1 TO CAT-LOWDEMAND(WS-FOUND-IX)                          
006590         END-IF                                                           
006600         IF ENR-RISK-NORMAL                                               
006610             ADD 1 TO CAT-NORMAL(WS-FOUND-IX)                             
006620         END-IF                                                           
006630     END-IF.                                                              
006640*                                                                         
006650*    BR-U7-2 - A SKU IS ADDED TO THE TOP-AT-RISK LIST THE FIRST           
006660*    TIME ONE OF ITS STORES IS SEEN AT STOCKOUT RISK, THEN THE            
006670*    STORE COUNT IS INCREMENTED ON EVERY FURTHER STOCKOUT-RISK ROW        
006680*    FOR THAT SKU.                                                        
006690 2300-ACCUM-TOPSKU.                                                       
006700*                                                                         
006710     MOVE ZERO TO WS-FOUND-IX.                                            
006720     PERFORM 2310-SCAN-TOPSKU                                             
006730         VARYING WS-SCAN-IX2 FROM 1 BY 1                                  
006740         UNTIL WS-SCAN-IX2 > WS-TOPSKU-MAX OR WS-FOUND-IX > 0.            
006750     IF WS-FOUND-IX = 0 AND WS-TOPSKU-MAX < 2000                          
006760         ADD 1 TO WS-TOPSKU-MAX                                           
006770         MOVE ENR-SKU-ID TO TSK-SKU-ID(WS-TOPSKU-MAX)                     
006780         MOVE WS-CUR-CATEGORY TO TSK-CATEGORY(WS-TOPSKU-MAX)              
006790         MOVE WS-TOPSKU-MAX TO WS-FOUND-IX                                
006800     END-IF.                                                              
006810     IF WS-FOUND-IX > 0                                                   
006820         ADD 1 TO TSK-STORE-CTR(WS-FOUND-IX)                              
006830     END-IF.                                                              
006840*                                                                         
006850 2310-SCAN-TOPSKU.                                                        
006860*                                                                         
006870     IF TSK-SKU-ID(WS-SCAN-IX2) = ENR-SKU-ID                              
006880         MOVE WS-SCAN-IX2 TO WS-FOUND-IX                                  
006890     END-IF.                                                              
006900*                                                                         
006910 2500-BUILD-DISTINCT-SKU-COUNTS.                                          
006920*                                                                         
006930     IF SKT-SEEN-SW(WS-SCAN-IX) = 1                                       
006940         PERFORM 2510-ADD-DISTINCT-SKU                                    
006950     END-IF.                                                              
006960*                                                                         
006970 2510-ADD-DISTINCT-SKU.                                                   
006980*                                                                         
006990     ADD 1 TO WS-SKU-DISTINCT-CTR.                                        
007000     MOVE SKT-CATEGORY(WS-SCAN-IX) TO WS-CUR-CATEGORY.                    
007010     PERFORM 2120-FIND-OR-ADD-CATEGORY.                                   
007020     IF WS-FOUND-IX > 0                                                   
007030         ADD 1 TO CAT-SKU-CTR(WS-FOUND-IX)                                
007040     END-IF.                                                              
007050*                                                                         
007060*    CATEGORY TABLE NEVER HOLDS MORE THAN 50 ENTRIES, SO A WHOLE-         
007070*    GROUP BUBBLE SORT IS CHEAP ENOUGH - SAME TECHNIQUE RPLXFER           
007080*    USES ON ITS CANDIDATE AND STAGING TABLES.                            
007090 2600-SORT-CATEGORY-TABLE.                                                
007100*                                                                         
007110     PERFORM 2610-CAT-BUBBLE-PASS                                         
007120         VARYING WS-SCAN-IX FROM 1 BY 1                                   
007130         UNTIL WS-SCAN-IX > WS-CAT-MAX.                                   
007140*                                                                         
007150 2610-CAT-BUBBLE-PASS.                                                    
007160*                                                                         
007170     PERFORM 2620-CAT-BUBBLE-CMP                                          
007180         VARYING WS-SCAN-IX2 FROM 1 BY 1                                  
007190         UNTIL WS-SCAN-IX2 > WS-CAT-MAX - 1.                              
007200*                                                                         
007210 2620-CAT-BUBBLE-CMP.                                                     
007220*                                                                         
007230     MOVE ZERO TO WS-SWAP-NEEDED-SW.                                      
007240     IF CAT-STOCKOUT(WS-SCAN-IX2) < CAT-STOCKOUT(WS-SCAN-IX2 + 1)         
007250         MOVE 1 TO WS-SWAP-NEEDED-SW                                      
007260     END-IF.                                                              
007270     IF WS-SWAP-NEEDED-SW = 1                                             
007280         MOVE CAT-ENTRY(WS-SCAN-IX2) TO WS-CAT-SWAP                       
007290         MOVE CAT-ENTRY(WS-SCAN-IX2 + 1) TO CAT-ENTRY(WS-SCAN-IX2)        
007300         MOVE WS-CAT-SWAP TO CAT-ENTRY(WS-SCAN-IX2 + 1)                   
007310     END-IF.                                                              
007320*                                                                         
007330 2700-SORT-TOPSKU-TABLE.                                                  
007340*                                                                         
007350     PERFORM 2710-TOPSKU-BUBBLE-PASS                                      
007360         VARYING WS-SCAN-IX FROM 1 BY 1                                   
007370         UNTIL WS-SCAN-IX > WS-TOPSKU-MAX.                                
007380*                                                                         
007390 2710-TOPSKU-BUBBLE-PASS.                                                 
007400*                                                                         
007410     PERFORM 2720-TOPSKU-BUBBLE-CMP                                       
007420         VARYING WS-SCAN-IX2 FROM 1 BY 1                                  
007430         UNTIL WS-SCAN-IX2 > WS-TOPSKU-MAX - 1.                           
007440*                                                                         
007450 2720-TOPSKU-BUBBLE-CMP.                                                  
007460*                                                                         
007470     MOVE ZERO TO WS-SWAP-NEEDED-SW.                                      
007480     IF TSK-STORE-CTR(WS-SCAN-IX2) <                                      
007490         TSK-STORE-CTR(WS-SCAN-IX2 + 1)                                   
007500         MOVE 1 TO WS-SWAP-NEEDED-SW                                      
007510     END-IF.                                                              
007520     IF WS-SWAP-NEEDED-SW = 1                                             
007530         MOVE TSK-ENTRY(WS-SCAN-IX2) TO WS-TOPSKU-SWAP                    
007540         MOVE TSK-ENTRY(WS-SCAN-IX2 + 1) TO TSK-ENTRY(WS-SCAN-IX2)        
007550         MOVE WS-TOPSKU-SWAP TO TSK-ENTRY(WS-SCAN-IX2 + 1)                
007560     END-IF.                                                              
007570*                                                                         
007580*    THE AFTER SIDE OF THE RISK CENSUS COMES STRAIGHT OFF                 
007590*    RPLFUTR'S FUTURE-STATE FILE - FUT-RISK ALREADY CARRIES THE           
007600*    PROJECTED RISK CODE, SO THERE IS NO NEED TO REPLAY THE               
007610*    TRANSFER/ORDER PROJECTION RPLFUTR ALREADY DID.                       
007620 2800-TALLY-AFTER-RISK.                                                   
007630*                                                                         
007640     OPEN INPUT FUTURE-STATE.                                             
007650     PERFORM 9220-READ-FUTURE.                                            
007660     PERFORM 2810-TALLY-ONE-FUTURE                                        
007670         UNTIL MORE-FUT = 'NO'.                                           
007680     CLOSE FUTURE-STATE.                                                  
007690*                                                                         
007700 2810-TALLY-ONE-FUTURE.                                                   
007710*                                                                         
007720     ADD 1 TO WS-FUT-READ-CTR.                                            
007730     IF FUT-RISK = 'Q'                                                    
007740         ADD 1 TO WS-AC-STOCKOUT                                          
007750     END-IF.                                                              
007760     IF FUT-RISK = 'O'                                                    
007770         ADD 1 TO WS-AC-OVERSTOCK                                         
007780     END-IF.                                                              
007790     IF FUT-RISK = 'L'                                                    
007800         ADD 1 TO WS-AC-LOWDEMAND                                         
007810     END-IF.                                                              
007820     IF FUT-RISK = 'N'                                                    
007830         ADD 1 TO WS-AC-NORMAL                                            
007840     END-IF.                                                              
007850     PERFORM 9220-READ-FUTURE.                                            
007860*                                                                         
007870 2900-TALLY-XFER-SUGGEST.                                                 
007880*                                                                         
007890     OPEN INPUT TRANSFER-SUGGESTIONS.                                     
007900     PERFORM 9210-READ-TSG.                                               
007910     PERFORM 2910-ACCUM-TSG                                               
007920         UNTIL MORE-TSG = 'NO'.                                           
007930     CLOSE TRANSFER-SUGGESTIONS.                                          
007940*                                                                         
007950 2910-ACCUM-TSG.                                                          
007960*                                                                         
007970     ADD 1 TO WS-TSG-READ-CTR.                                            
007980     ADD 1 TO WS-XFR-SUGG-CTR.                                            
007990     ADD TSG-QTY TO WS-XFR-SUGG-UNITS.                                    
008000     ADD TSG-COST-EST TO WS-XFR-SUGG-COST.                                
008010     PERFORM 9210-READ-TSG.                                               
008020*                                                                         
008030*    BLOCKED COUNTS ARE THE GAP BETWEEN WHAT WAS SUGGESTED AND            
008040*    WHAT RPLMOVE ACTUALLY CONFIRMED - NO SEPARATE CARRY RECORD IS        
008050*    NEEDED SINCE BOTH SIDES OF THE GAP ARE FILES THIS PROGRAM            
008060*    ALREADY READS.                                                       
008070 3000-TALLY-CONFIRMED.                                                    
008080*                                                                         
008090     OPEN INPUT CONFIRMED-ORDERS.                                         
008100     PERFORM 9300-READ-ORDER.                                             
008110     PERFORM 3010-COUNT-ORDER                                             
008120         UNTIL MORE-ORD = 'NO'.                                           
008130     CLOSE CONFIRMED-ORDERS.                                              
008140     OPEN INPUT CONFIRMED-TRANSFERS.                                      
008150     PERFORM 9310-READ-XFER.                                              
008160     PERFORM 3020-COUNT-XFER                                              
008170         UNTIL MORE-XFR = 'NO'.                                           
008180     CLOSE CONFIRMED-TRANSFERS.                                           
008190     IF WS-ORD-SUGG-CTR > WS-ORD-READ-CTR                                 
008200         COMPUTE WS-ORD-BLOCKED =                                         
008210             WS-ORD-SUGG-CTR - WS-ORD-READ-CTR                            
008220     ELSE                                                                 
008230         MOVE ZERO TO WS-ORD-BLOCKED                                      
008240     END-IF.                                                              
008250     IF WS-XFR-SUGG-CTR > WS-XFR-READ-CTR                                 
008260         COMPUTE WS-XFR-BLOCKED =                                         
008270             WS-XFR-SUGG-CTR - WS-XFR-READ-CTR                            
008280     ELSE                                                                 
008290         MOVE ZERO TO WS-XFR-BLOCKED                                      
008300     END-IF.                                                              
008310*                                                                         
008320 3010-COUNT-ORDER.                                                        
008330*                                                                         
008340     ADD 1 TO WS-ORD-READ-CTR.                                            
008350     PERFORM 9300-READ-ORDER.                                             
008360*                                                                         
008370 3020-COUNT-XFER.                                                         
008380*                                                                         
008390     ADD 1 TO WS-XFR-READ-CTR.                                            
008400     PERFORM 9310-READ-XFER.                                              
008410*                                                                         
008420 3900-CLOSING.                                                            
008430*                                                                         
008440     CLOSE PRTOUT.                                                        
008450*                                                                         
008460 8000-PRINT-HEADER.                                                       
008470*                                                                         
008480     ADD 1 TO WS-PCTR.                                                    
008490     MOVE WS-PCTR TO O-PCTR.                                              
008500     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
008510     WRITE PRTLINE FROM SUMM-REPORT-TITLE AFTER ADVANCING 1 LINE.         
008520     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
008530     MOVE WS-ORG-ID TO O-ORG-ID.                                          
008540     MOVE WS-SVC-LEVEL TO O-SVC-LEVEL.                                    
008550     MOVE WS-ORDER-UP-K TO O-ORDER-UP-K.                                  
008560     MOVE WS-INCL-ORDERS TO O-INCL-ORDERS.                                
008570     WRITE PRTLINE FROM SUMM-PARM-LINE AFTER ADVANCING 1 LINE.            
008580     MOVE WS-KPI-MAX-DATE TO O-MAX-DATE.                                  
008590     MOVE WS-KPI-TOTAL-UNITS TO O-TOTAL-UNITS.                            
008600     MOVE WS-KPI-AVG-DAILY TO O-AVG-DAILY.                                
008610     MOVE WS-KPI-PAIR-CTR TO O-PAIR-CTR.                                  
008620     WRITE PRTLINE FROM SUMM-KPI-LINE AFTER ADVANCING 1 LINE.             
008630*                                                                         
008640*    BR-U7-4 - ALL FOUR RISK CATEGORIES ALWAYS PRINT, ZERO WHEN A         
008650*    CATEGORY IS ABSENT ON EITHER SIDE OF THE CENSUS.                     
008660 8100-PRINT-RISK-CENSUS.                                                  
008670*                                                                         
008680     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
008690     WRITE PRTLINE FROM SUMM-RISK-HEADING-1                               
008700         AFTER ADVANCING 1 LINE.                                          
008710     WRITE PRTLINE FROM SUMM-RISK-HEADING-2                               
008720         AFTER ADVANCING 2 LINE.                                          
008730     MOVE 'STOCKOUT RISK' TO O-CATEGORY.                                  
008740     MOVE WS-BC-STOCKOUT TO O-BEFORE-CTR.                                 
008750     MOVE WS-AC-STOCKOUT TO O-AFTER-CTR.                                  
008760     COMPUTE O-DELTA-CTR = WS-AC-STOCKOUT - WS-BC-STOCKOUT.               
008770     WRITE PRTLINE FROM SUMM-RISK-DETAIL-LINE                             
008780         AFTER ADVANCING 1 LINE.                                          
008790     MOVE 'OVERSTOCK' TO O-CATEGORY.                                      
008800     MOVE WS-BC-OVERSTOCK TO O-BEFORE-CTR.                                
008810     MOVE WS-AC-OVERSTOCK TO O-AFTER-CTR.                                 
008820     COMPUTE O-DELTA-CTR = WS-AC-OVERSTOCK - WS-BC-OVERSTOCK.             
008830     WRITE PRTLINE FROM SUMM-RISK-DETAIL-LINE                             
008840         AFTER ADVANCING 1 LINE.                                          
008850     MOVE 'LOW DEMAND' TO O-CATEGORY.                                     
008860     MOVE WS-BC-LOWDEMAND TO O-BEFORE-CTR.                                
008870     MOVE WS-AC-LOWDEMAND TO O-AFTER-CTR.                                 
008880     COMPUTE O-DELTA-CTR = WS-AC-LOWDEMAND - WS-BC-LOWDEMAND.             
008890     WRITE PRTLINE FROM SUMM-RISK-DETAIL-LINE                             
008900         AFTER ADVANCING 1 LINE.                                          
008910     MOVE 'NORMAL' TO O-CATEGORY.                                         
008920     MOVE WS-BC-NORMAL TO O-BEFORE-CTR.                                   
008930     MOVE WS-AC-NORMAL TO O-AFTER-CTR.                                    
008940     COMPUTE O-DELTA-CTR = WS-AC-NORMAL - WS-BC-NORMAL.                   
008950     WRITE PRTLINE FROM SUMM-RISK-DETAIL-LINE                             
008960         AFTER ADVANCING 1 LINE.                                          
008970*                                                                         
008980 8200-PRINT-TOTALS-LINE.                                                  
008990*                                                                         
009000     MOVE WS-SKU-DISTINCT-CTR TO O-DISTINCT-SKUS.                         
009010     MOVE WS-ENR-READ-CTR TO O-DISTINCT-PAIRS.                            
009020     WRITE PRTLINE FROM SUMM-TOTALS-LINE AFTER ADVANCING 1 LINE.          
009030*                                                                         
009040*    BR-U7-5 - ONLY THE TOP FIVE CATEGORIES BY STOCKOUT COUNT             
009050*    PRINT; THE SORT IN 2600-SORT-CATEGORY-TABLE PUTS THEM FIRST.         
009060 8300-PRINT-CATEGORY-SECTION.                                             
009070*                                                                         
009080     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
009090     WRITE PRTLINE FROM SUMM-CAT-HEADING-1 AFTER ADVANCING 1 LINE.        
009100     WRITE PRTLINE FROM SUMM-CAT-HEADING-2 AFTER ADVANCING 2 LINE.        
009110     MOVE 5 TO WS-PRINT-LIMIT.                                            
009120     IF WS-CAT-MAX < 5                                                    
009130         MOVE WS-CAT-MAX TO WS-PRINT-LIMIT                                
009140     END-IF.                                                              
009150     PERFORM 8310-PRINT-ONE-CATEGORY                                      
009160         VARYING WS-SCAN-IX FROM 1 BY 1                                   
009170         UNTIL WS-SCAN-IX > WS-PRINT-LIMIT.                               
009180*                                                                         
009190 8310-PRINT-ONE-CATEGORY.                                                 
009200*                                                                         
009210     MOVE CAT-NAME(WS-SCAN-IX) TO O-CAT-NAME.                             
009220     MOVE CAT-SKU-CTR(WS-SCAN-IX) TO O-CAT-SKU-CTR.                       
009230     MOVE CAT-STOCKOUT(WS-SCAN-IX) TO O-CAT-STOCKOUT.                     
009240     MOVE CAT-OVERSTOCK(WS-SCAN-IX) TO O-CAT-OVERSTOCK.                   
009250     MOVE CAT-LOWDEMAND(WS-SCAN-IX) TO O-CAT-LOWDEMAND.                   
009260     MOVE CAT-NORMAL(WS-SCAN-IX) TO O-CAT-NORMAL.                         
009270     MOVE CAT-ONHAND-SUM(WS-SCAN-IX) TO O-CAT-ONHAND.                     
009280     MOVE CAT-AVGDAILY-SUM(WS-SCAN-IX) TO O-CAT-AVGDAILY.                 
009290     WRITE PRTLINE FROM SUMM-CAT-DETAIL-LINE                              
009300         AFTER ADVANCING 1 LINE.                                          
009310*                                                                         
009320*    ONLY THE TOP TEN SKUS BY STOCKOUT-RISK STORE COUNT PRINT; THE        
009330*    SORT IN 2700-SORT-TOPSKU-TABLE PUTS THEM FIRST.                      
009340 8400-PRINT-TOPSKU-SECTION.                                               
009350*                                                                         
009360     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
009370     WRITE PRTLINE FROM SUMM-TOPSKU-HEADING                               
009380         AFTER ADVANCING 1 LINE.                                          
009390     MOVE 10 TO WS-PRINT-LIMIT.                                           
009400     IF WS-TOPSKU-MAX < 10                                                
009410         MOVE WS-TOPSKU-MAX TO WS-PRINT-LIMIT                             
009420     END-IF.                                                              
009430     PERFORM 8410-PRINT-ONE-TOPSKU                                        
009440         VARYING WS-SCAN-IX FROM 1 BY 1                                   
009450         UNTIL WS-SCAN-IX > WS-PRINT-LIMIT.                               
009460*                                                                         
009470 8410-PRINT-ONE-TOPSKU.                                                   
009480*                                                                         
009490     MOVE TSK-SKU-ID(WS-SCAN-IX) TO O-TSK-SKU-ID.                         
009500     MOVE TSK-CATEGORY(WS-SCAN-IX) TO O-TSK-CATEGORY.                     
009510     MOVE TSK-STORE-CTR(WS-SCAN-IX) TO O-TSK-STORE-CTR.                   
009520     WRITE PRTLINE FROM SUMM-TOPSKU-DETAIL-LINE                           
009530         AFTER ADVANCING 1 LINE.                                          
009540*                                                                         
009550*    BR-U7-6 - THE THREE RECOMMENDATION LINES ARE FIXED TEXT, NOT         
009560*    DERIVED FROM THE DATA - SALES OPS ASKED FOR STANDING GUIDANCE        
009570*    THEY COULD HAND A STORE MANAGER AS-IS.                               
009580*                                                                         
009590 8500-PRINT-RECOMMENDATIONS.                                              
009600*                                                                         
009610     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
009620     MOVE 'ACCELERATE REPLENISHMENT IN LEADING RISK CATEGORIES.'          
009630         TO O-RECOMMEND-TEXT.                                             
009640     WRITE PRTLINE FROM SUMM-RECOMMEND-LINE                               
009650         AFTER ADVANCING 1 LINE.                                          
009660     MOVE 'REBALANCE OVERSTOCK VIA TRANSFERS.'                            
009670         TO O-RECOMMEND-TEXT.                                             
009680     WRITE PRTLINE FROM SUMM-RECOMMEND-LINE                               
009690         AFTER ADVANCING 1 LINE.                                          
009700     MOVE 'ADJUST S FOR HIGH LEAD-TIME-VARIANCE SKUS.'                    
009710         TO O-RECOMMEND-TEXT.                                             
009720     WRITE PRTLINE FROM SUMM-RECOMMEND-LINE                               
009730         AFTER ADVANCING 1 LINE.                                          
009780     IF WS-ORD-BLOCKED > 0 OR WS-XFR-BLOCKED > 0                          
009790         MOVE 'BLOCKED SUGGESTIONS BELOW FELL OUTSIDE THE ORG''S'         
009800             TO O-RECOMMEND-TEXT                                          
009810         WRITE PRTLINE FROM SUMM-RECOMMEND-LINE                           
009820             AFTER ADVANCING 1 LINE                                       
009830         MOVE '  OWNED STORES/SKUS AND SHOULD BE CONFIRMED BY'            
009840             TO O-RECOMMEND-TEXT                                          
009850         WRITE PRTLINE FROM SUMM-RECOMMEND-LINE                           
009860             AFTER ADVANCING 1 LINE                                       
009870         MOVE '  HAND IF STILL NEEDED.'                                   
009880             TO O-RECOMMEND-TEXT                                          
009890         WRITE PRTLINE FROM SUMM-RECOMMEND-LINE                           
009900             AFTER ADVANCING 1 LINE                                       
009910     END-IF.                                                              
009920*                                                                         
009930 8600-PRINT-CONTROL-TOTALS.                                               
009940*                                                                         
009950     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
009960     WRITE PRTLINE FROM SUMM-FILECTR-HEADING                              
009970         AFTER ADVANCING 1 LINE.                                          
009980     MOVE 'ENRICHED ANALYSIS FILE' TO O-FILE-NAME.                        
009990     MOVE WS-ENR-READ-CTR TO O-FILE-CTR.                                  
010000     WRITE PRTLINE FROM SUMM-FILECTR-LINE AFTER ADVANCING 1 LINE.         
010010     MOVE 'SKU CATALOG' TO O-FILE-NAME.                                   
010020     MOVE WS-SKU-READ-CTR TO O-FILE-CTR.                                  
010030     WRITE PRTLINE FROM SUMM-FILECTR-LINE AFTER ADVANCING 1 LINE.         
010040     MOVE 'PROJECTED FUTURE-STATE' TO O-FILE-NAME.                        
010050     MOVE WS-FUT-READ-CTR TO O-FILE-CTR.                                  
010060     WRITE PRTLINE FROM SUMM-FILECTR-LINE AFTER ADVANCING 1 LINE.         
010070     MOVE 'SUGGESTED TRANSFERS' TO O-FILE-NAME.                           
010080     MOVE WS-TSG-READ-CTR TO O-FILE-CTR.                                  
010090     WRITE PRTLINE FROM SUMM-FILECTR-LINE AFTER ADVANCING 1 LINE.         
010100     MOVE 'CONFIRMED ORDERS' TO O-FILE-NAME.                              
010110     MOVE WS-ORD-READ-CTR TO O-FILE-CTR.                                  
010120     WRITE PRTLINE FROM SUMM-FILECTR-LINE AFTER ADVANCING 1 LINE.         
010130     MOVE 'CONFIRMED TRANSFERS' TO O-FILE-NAME.                           
010140     MOVE WS-XFR-READ-CTR TO O-FILE-CTR.                                  
010150     WRITE PRTLINE FROM SUMM-FILECTR-LINE AFTER ADVANCING 1 LINE.         
010160     MOVE WS-ORD-SUGG-CTR TO O-ORD-SUGG-CTR.                              
010170     MOVE WS-ORD-SUGG-UNITS TO O-ORD-SUGG-UNITS.                          
010180     MOVE WS-ORD-BLOCKED TO O-ORD-BLOCKED.                                
010190     WRITE PRTLINE FROM SUMM-ORDXFER-LINE-1                               
010200         AFTER ADVANCING 1 LINE.                                          
010210     MOVE WS-XFR-SUGG-CTR TO O-XFR-SUGG-CTR.                              
010220     MOVE WS-XFR-SUGG-UNITS TO O-XFR-SUGG-UNITS.                          
010230     MOVE WS-XFR-SUGG-COST TO O-XFR-SUGG-COST.                            
010240     MOVE WS-XFR-BLOCKED TO O-XFR-BLOCKED.                                
010250     WRITE PRTLINE FROM SUMM-ORDXFER-LINE-2                               
010260         AFTER ADVANCING 1 LINE.                                          
010270*                                                                         
010280 9000-READ-ENRICHED.                                                      
010290*                                                                         
010300     READ ENRICHED-IN                                                     
010310         AT END MOVE 'NO' TO MORE-RECS.                                   
010320*                                                                         
010330 9100-READ-SKU.                                                           
010340*                                                                         
010350     READ SKU-CATALOG                                                     
010360         AT END MOVE 'NO' TO MORE-SKU.                                    
010370     IF MORE-SKU = 'YES'                                                  
010380         ADD 1 TO WS-SKU-READ-CTR                                         
010390     END-IF.                                                              
010400*                                                                         
010410 9210-READ-TSG.                                                           
010420*                                                                         
010430     READ TRANSFER-SUGGESTIONS                                            
010440         AT END MOVE 'NO' TO MORE-TSG.                                    
010450*                                                                         
010460 9220-READ-FUTURE.                                                        
010470*                                                                         
010480     READ FUTURE-STATE                                                    
010490         AT END MOVE 'NO' TO MORE-FUT.                                    
010500*                                                                         
010510 9300-READ-ORDER.                                                         
010520*                                                                         
010530     READ CONFIRMED-ORDERS                                                
010540         AT END MOVE 'NO' TO MORE-ORD.                                    
010550*                                                                         
010560 9310-READ-XFER.                                                          
010570*                                                                         
010580     READ CONFIRMED-TRANSFERS                                             
010590         AT END MOVE 'NO' TO MORE-XFR.                                    
