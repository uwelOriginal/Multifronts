000100*    FUTRREC.CPY PROJECTED INVENTORY STATE AFTER TRANSFERS/ORDERS         
000110*    - RPLFUTR OUTPUT OWNER:  INVENTORY REPLENISHMENT                     
000120*    06/23/93  AL   ORIGINAL COPY MEMBER                                  
000130*    11/03/97  AL   ADDED FUT-DELTA SIGNED FIELD FOR RPLWBAK              
000140*                   REPORTING                                             
000150 01  FUT-REC.                                                             
000160     05  FUT-STORE-ID             PIC X(12).                              
000170     05  FUT-SKU-ID               PIC X(08).                              
000180     05  FUT-ON-HAND-BEFORE       PIC 9(07).                              
000190     05  FUT-AFTER-TRANSFERS      PIC 9(07).                              
000200     05  FUT-AFTER-ORDERS         PIC 9(07).                              
000210     05  FUT-DELTA                PIC S9(07).                             
000220     05  FUT-DOC                  PIC 9(05)V99.                           
000230     05  FUT-RISK                 PIC X(01).                              
000240     05  FILLER                   PIC X(03).                              
