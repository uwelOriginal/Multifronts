000100*    ORDCREC.CPY CONFIRMED PURCHASE ORDER - RECEIVING STORE/SKU,          
000110*    ACTOR, TIMESTAMP OWNER:  INVENTORY REPLENISHMENT                     
000120*    06/09/93  AL   ORIGINAL COPY MEMBER                                  
000130*    04/14/98  AL   ADDED ORD-TS-ISO, ISO-8601 TIMESTAMP PER AUDIT        
000140*                   REQ                                                   
000150 01  ORD-REC.                                                             
000160     05  ORD-ORG-ID               PIC X(12).                              
000170     05  ORD-STORE-ID             PIC X(12).                              
000180     05  ORD-SKU-ID               PIC X(08).                              
000190     05  ORD-QTY                  PIC 9(07).                              
000200     05  ORD-ACTOR                PIC X(30).                              
000210     05  ORD-TS-ISO               PIC X(25).                              
000220     05  FILLER                   PIC X(02).                              
