000100*    SALESREC.CPY DAILY SALES TRANSACTION LAYOUT - ONE LINE PER           
000110*    STORE/SKU/DAY OWNER:  INVENTORY REPLENISHMENT                        
000120*    05/14/93  AL   ORIGINAL COPY MEMBER FOR RPLBASE 28-DAY WINDOW        
000130*    02/02/99  AL   Y2K - SAL-DT-YYYY EXPANDED TO 4 DIGITS                
000140 01  SAL-REC.                                                             
000150     05  SAL-DATE                PIC X(10).                               
000160     05  SAL-STORE-ID             PIC X(12).                              
000170     05  SAL-SKU-ID               PIC X(08).                              
000180     05  SAL-UNITS-SOLD           PIC 9(07).                              
000190     05  FILLER                   PIC X(03).                              
000200 01  SAL-DATE-BRK REDEFINES SAL-REC.                                      
000210     05  SAL-DT-YYYY              PIC X(04).                              
000220     05  FILLER                   PIC X(01).                              
000230     05  SAL-DT-MM                PIC X(02).                              
000240     05  FILLER                   PIC X(01).                              
000250     05  SAL-DT-DD                PIC X(02).                              
000260     05  FILLER                   PIC X(30).                              
