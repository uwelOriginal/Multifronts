000100*    KPICARRY.CPY BASELINE KPI CARRY RECORD - RPLBASE OUTPUT,             
000110*    RPLRISK AND RPLSUMM READ THIS BACK SO THE 28-DAY WINDOW IS           
000120*    NOT RECOMPUTED TWICE AND THE RUN REPORT HEADER CAN CARRY THE         
000130*    CHAIN-LEVEL NUMBERS FORWARD. OWNER:  INVENTORY REPLENISHMENT         
000140*    07/21/00  JTK   ORIGINAL COPY MEMBER, REQ INV-560.           INV-560 
000150*    08/02/00  JTK   ADDED KPC-WINDOW-START SO RPLRISK DOES NOT   INV-563 
000160*                    HAVE TO RE-SCAN SALES FOR THE MAX DATE, REQ  INV-563 
000170*                    INV-563.                                     INV-563 
000180 01  KPI-CARRY-REC.                                                       
000190     05  KPC-MAX-DATE             PIC X(10).                              
000200     05  KPC-WINDOW-START         PIC X(10).                              
000210     05  KPC-TOTAL-UNITS          PIC 9(09).                              
000220     05  KPC-AVG-DAILY            PIC 9(07)V99.                           
000230     05  KPC-PAIR-CTR             PIC 9(04).                              
000240     05  FILLER                   PIC X(36).                              
