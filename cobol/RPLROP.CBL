000100 IDENTIFICATION DIVISION.                                                 
000110     PROGRAM-ID.          RPLROP.                                         
000120     AUTHOR.              A. LINDQUIST.                                   
000130     INSTALLATION.        INVENTORY CONTROL SYSTEMS DEPT.                 
000140     DATE-WRITTEN.        06/18/93.                                       
000150     DATE-COMPILED.                                                       
000160     SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.               
000170*                                                                         
000180*    RPLROP  -  REPLENISHMENT RUN, STEP 3 OF 8                            
000190*    -------------------------------------------------------------        
000200*    COMPLETES THE ENRICHED ANALYSIS RECORD RPLRISK STARTED: GIVEN        
000210*    THE RUN'S TARGET SERVICE LEVEL, INTERPOLATES THE NORMAL-CURVE        
000220*    Z FACTOR, COMPUTES THE REORDER POINT AND ORDER-UP-TO LEVEL           
000230*    FROM DEMAND AND LEAD-TIME STATISTICS, AND DERIVES THE                
000240*    SUGGESTED PURCHASE ORDER QUANTITY.  CONTROL TOTALS (RECORDS          
000250*    PROCESSED, RECORDS WITH A SUGGESTED ORDER, TOTAL SUGGESTED           
000260*    UNITS) PRINT AT CLOSE.                                               
000270*                                                                         
000280*    CHANGE LOG                                                           
000290*    ----------                                                           
000300*    06/18/93  AL    ORIGINAL PROGRAM.  REQ INV-128.              INV-128 
000310*    07/02/93  AL    Z-FACTOR TABLE EXPANDED TO SEVEN SERVICE-    INV-134 
000320*                    LEVEL BREAKPOINTS PER OPERATIONS RESEARCH    INV-134 
000330*                    REQUEST, REQ INV-134.                        INV-134 
000340*    02/14/95  RMB   ORDER QUANTITY ROUNDING CHANGED FROM HALF-UP INV-255 
000350*                    TO STRICT CEILING - NO PARTIAL-UNIT SHORTAGE INV-255 
000360*                    ON A SUGGESTED PO, REQ INV-255.              INV-255 
000370*    09/09/96  RMB   S-LEVEL NOW CARRIES ORDER-UP FACTOR K FROM   INV-330 
000380*                    THE RUN PARAMETER CARD RATHER THAN A HARD-   INV-330 
000390*                    CODED 1.0, REQ INV-330.                      INV-330 
000400*    02/02/99  JTK   Y2K - DATE FIELDS EXPANDED TO 4-DIGIT YEAR,  INV-509 
000410*                    REQ INV-509.                                 INV-509 
000411*    01/09/01  DWC   BRACKET SEARCH NOW ADVANCES WS-Z-IX IN ITS   INV-572 
000412*                    OWN PARAGRAPH BODY INSTEAD OF A BARE         INV-572 
000413*                    PERFORM VARYING TEST, REQ INV-572.           INV-572 
000420*                                                                         
000430     ENVIRONMENT DIVISION.                                                
000440     CONFIGURATION SECTION.                                               
000450     SOURCE-COMPUTER.     IBM-370.                                        
000460     OBJECT-COMPUTER.     IBM-370.                                        
000470     SPECIAL-NAMES.                                                       
000480         C01 IS TOP-OF-FORM                                               
000490         CLASS WS-NUMERIC-CLASS IS '0' THRU '9'                           
000500         UPSI-0 ON STATUS IS WS-DEBUG-SW-ON                               
000510         UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.                            
000520*                                                                         
000530     INPUT-OUTPUT SECTION.                                                
000540     FILE-CONTROL.                                                        
000550         SELECT RUNPARM ASSIGN TO "RUNPARM"                               
000560             ORGANIZATION IS LINE SEQUENTIAL                              
000570             FILE STATUS IS WS-FS-PARM.                                   
000580         SELECT ENRICHED-IN ASSIGN TO "ENRCHOUT"                          
000590             ORGANIZATION IS LINE SEQUENTIAL                              
000600             FILE STATUS IS WS-FS-ENI.                                    
000610         SELECT ENRICHED-OUT ASSIGN TO "ENRCHFUL"                         
000620             ORGANIZATION IS LINE SEQUENTIAL                              
000630             FILE STATUS IS WS-FS-ENO.                                    
000640         SELECT PRTOUT ASSIGN TO "RUNRPT"                                 
000650             ORGANIZATION IS RECORD SEQUENTIAL                            
000660             FILE STATUS IS WS-FS-PRT.                                    
000670*                                                                         
000680     DATA DIVISION.                                                       
000690     FILE SECTION.                                                        
000700     FD  RUNPARM                                                          
000710         LABEL RECORD IS STANDARD                                         
000720         DATA RECORD IS PARM-REC.                                         
000730         COPY RUNPARM.                                                    
000740*                                                                         
000750     FD  ENRICHED-IN                                                      
000760         LABEL RECORD IS STANDARD                                         
000770         DATA RECORD IS ENR-REC.                                          
000780         COPY ENRCHREC.                                                   
000790*                                                                         
000800     FD  ENRICHED-OUT                                                     
000810         LABEL RECORD IS STANDARD                                         
000820         DATA RECORD IS ENR-OUT-REC.                                      
000830     01  ENR-OUT-REC.                                                     
000840         05  EOR-DATA                PIC X(75).                           
000850         05  FILLER                  PIC X(02).                           
000860*                                                                         
000870     FD  PRTOUT                                                           
000880         LABEL RECORD IS OMITTED                                          
000890         RECORD CONTAINS 132 CHARACTERS                                   
000900         LINAGE IS 60 WITH FOOTING AT 55                                  
000910         DATA RECORD IS PRTLINE.                                          
000920     01  PRTLINE                     PIC X(132).                          
000930*                                                                         
000940     WORKING-STORAGE SECTION.                                             
000942*    STANDALONE COUNTERS, NOT PART OF ANY GROUP, PER SHOP                 
000944*    PRACTICE FOR A SINGLE PAGE-CTR/RUN-TOTAL.                            
000946     77  WS-PCTR                PIC 9(02) COMP VALUE ZERO.                
000948     77  WS-TOTAL-ORDER-UNITS   PIC 9(09) COMP VALUE ZERO.                
000950     01  WS-FILE-STATUSES.                                                
000960         05  WS-FS-PARM              PIC X(02) VALUE '00'.                
000970         05  WS-FS-ENI                PIC X(02) VALUE '00'.               
000980         05  WS-FS-ENO                PIC X(02) VALUE '00'.               
000990         05  WS-FS-PRT                PIC X(02) VALUE '00'.               
001000*                                                                         
001010     01  WS-SWITCHES.                                                     
001020         05  MORE-RECS                PIC X(03) VALUE 'YES'.              
001025         05  WS-BRACKET-FOUND-SW      PIC 9(01) VALUE ZERO.               
001030         05  WS-DEBUG-SW-ON           PIC X(01).                          
001040         05  WS-DEBUG-SW-OFF          PIC X(01).                          
001050*                                                                         
001060     01  WS-COUNTERS COMP.                                                
001080         05  WS-RECS-PROCESSED        PIC 9(07) VALUE ZERO.               
001090         05  WS-RECS-WITH-ORDER       PIC 9(07) VALUE ZERO.               
001110         05  WS-Z-IX                  PIC 9(02) VALUE ZERO.               
001120*                                                                         
001130*    SERVICE-LEVEL-TO-Z-FACTOR INTERPOLATION TABLE.  LOADED AS            
001140*    PAIRED FILLER LITERALS AND EXPOSED AS AN OCCURS TABLE (NO            
001150*    DISTINCT- VALUE VALUE CLAUSE IS ALLOWED ON AN OCCURS ITEM) -         
001160*    SEVEN SERVICE-LEVEL BREAKPOINTS FROM OPERATIONS RESEARCH, REQ        
001170*    INV-134.                                                             
001180     01  Z-TABLE-LOAD.                                                    
001190         05  FILLER                  PIC 9V9(4) VALUE 0.8000.             
001200         05  FILLER                  PIC 9V9(4) VALUE 0.8416.             
001210         05  FILLER                  PIC 9V9(4) VALUE 0.8500.             
001220         05  FILLER                  PIC 9V9(4) VALUE 1.0360.             
001230         05  FILLER                  PIC 9V9(4) VALUE 0.9000.             
001240         05  FILLER                  PIC 9V9(4) VALUE 1.2816.             
001250         05  FILLER                  PIC 9V9(4) VALUE 0.9500.             
001260         05  FILLER                  PIC 9V9(4) VALUE 1.6449.             
001270         05  FILLER                  PIC 9V9(4) VALUE 0.9750.             
001280         05  FILLER                  PIC 9V9(4) VALUE 1.9600.             
001290         05  FILLER                  PIC 9V9(4) VALUE 0.9800.             
001300         05  FILLER                  PIC 9V9(4) VALUE 2.0540.             
001310         05  FILLER                  PIC 9V9(4) VALUE 0.9900.             
001320         05  FILLER                  PIC 9V9(4) VALUE 2.3263.             
001330     01  Z-TABLE REDEFINES Z-TABLE-LOAD.                                  
001340         05  ZT-ENTRY OCCURS 7 TIMES.                                     
001350             10  ZT-P                 PIC 9V9(4).                         
001360             10  ZT-Z                 PIC 9V9(4).                         
001370*                                                                         
001380     01  WS-PARM-FIELDS.                                                  
001390         05  WS-SVC-LEVEL             PIC 9V9(4) VALUE ZERO.              
001400         05  WS-ORDER-UP-K            PIC 9V9(4) VALUE ZERO.              
001410         05  WS-Z-FACTOR              PIC 9V9(4) VALUE ZERO.              
001420*                                                                         
001430     01  WS-CALC-FIELDS COMP-3.                                           
001440         05  WS-MU-LT                 PIC 9(07)V9(4) VALUE ZERO.          
001450         05  WS-SIGMA-LT               PIC 9(07)V9(4) VALUE ZERO.         
001460         05  WS-ROP-CALC               PIC 9(07)V9(4) VALUE ZERO.         
001470         05  WS-S-CALC                 PIC 9(07)V9(4) VALUE ZERO.         
001480*                                                                         
001490*    DEBUG TRACE VIEW OF THE SAME FOUR FIELDS, USED ONLY WHEN             
001500*    UPSI-0 IS SET ON AT JOB SUBMISSION - LETS OPERATIONS DUMP THE        
001510*    INTERMEDIATE ARITHMETIC WITHOUT A SEPARATE COMPILE, REQ              
001520*    INV-134.                                                             
001530     01  WS-CALC-TRACE REDEFINES WS-CALC-FIELDS COMP-3.                   
001540         05  WS-CALC-TRACE-ENTRY OCCURS 4 TIMES PIC 9(07)V9(4).           
001550*                                                                         
001560     01  WS-ORDER-FIELDS.                                                 
001570         05  WS-ORDER-DIFF            PIC S9(07)V99 VALUE ZERO.           
001580         05  WS-ORDER-INT             PIC S9(07) VALUE ZERO.              
001590         05  WS-ORDER-FRAC            PIC S9(07)V99 VALUE ZERO.           
001600*                                                                         
001610     01  SYS-DATE-RAW.                                                    
001620         05  SD-YY                    PIC 9(02).                          
001630         05  SD-MM                    PIC 9(02).                          
001640         05  SD-DD                    PIC 9(02).                          
001650     01  SYS-DATE-RAW-NUM REDEFINES SYS-DATE-RAW                          
001660                                  PIC 9(06).                              
001670*                                                                         
001680     01  SYS-DATE.                                                        
001690         05  I-YEAR                   PIC 9(04).                          
001700         05  I-MONTH                  PIC 99.                             
001710         05  I-DAY                    PIC 99.                             
001720*                                                                         
001730     01  COMPANY-TITLE.                                                   
001740         05  FILLER                   PIC X(06)  VALUE 'DATE: '.          
001750         05  O-MONTH                  PIC 99.                             
001760         05  FILLER                   PIC X      VALUE '/'.               
001770         05  O-DAY                    PIC 99.                             
001780         05  FILLER                   PIC X      VALUE '/'.               
001790         05  O-YEAR                   PIC 9(04).                          
001800         05  FILLER                   PIC X(34)  VALUE SPACES.            
001810         05  FILLER                   PIC X(28)  VALUE                    
001820                         'MULTI-STORE REPLENISHMENT RU                    
001830      -                  'N'.                                             
001840         05  FILLER                   PIC X(40)  VALUE SPACES.            
001850         05  FILLER                   PIC X(06)  VALUE 'PAGE: '.          
001860         05  O-PCTR                   PIC Z9.                             
001870*                                                                         
001880     01  PARM-ECHO-LINE.                                                  
001890         05  FILLER                   PIC X(08)  VALUE SPACES.            
001900         05  FILLER                   PIC X(16)  VALUE                    
001910                         'SERVICE LEVEL: '.                               
001920         05  O-SVC-LEVEL              PIC 9.9(04).                        
001930         05  FILLER                   PIC X(06)  VALUE SPACES.            
001940         05  FILLER                   PIC X(19)  VALUE                    
001950                         'ORDER-UP FACTOR K:'.                            
001960         05  O-ORDER-UP-K             PIC 9.9(04).                        
001970         05  FILLER                   PIC X(06)  VALUE SPACES.            
001980         05  FILLER                   PIC X(10)  VALUE                    
001990                         'Z FACTOR: '.                                    
002000         05  O-Z-FACTOR               PIC 9.9(04).                        
002010         05  FILLER                   PIC X(53)  VALUE SPACES.            
002020*                                                                         
002030     01  ROP-TOTAL-HEADING.                                               
002040         05  FILLER                   PIC X(08)  VALUE SPACES.            
002050         05  FILLER                   PIC X(30)  VALUE                    
002060                         'ROP / ORDER-UP-TO CONTROL TOT                   
002070      -                  'ALS'.                                           
002080         05  FILLER                   PIC X(94)  VALUE SPACES.            
002090*                                                                         
002100     01  ROP-TOTAL-LINE.                                                  
002110         05  FILLER                   PIC X(08)  VALUE SPACES.            
002120         05  FILLER                   PIC X(19)  VALUE                    
002130                         'RECORDS PROCESSED: '.                           
002140         05  O-RECS-PROCESSED         PIC ZZZ,ZZ9.                        
002150         05  FILLER                   PIC X(06)  VALUE SPACES.            
002160         05  FILLER                   PIC X(23)  VALUE                    
002170                         'RECORDS WITH AN ORDER: '.                       
002180         05  O-RECS-WITH-ORDER        PIC ZZZ,ZZ9.                        
002190         05  FILLER                   PIC X(06)  VALUE SPACES.            
002200         05  FILLER                   PIC X(20)  VALUE                    
002210                         'TOTAL ORDER UNITS: '.                           
002220         05  O-TOTAL-ORDER-UNITS      PIC ZZZ,ZZZ,ZZ9.                    
002230         05  FILLER                   PIC X(15)  VALUE SPACES.            
002240*                                                                         
002250     01  BLANK-LINE                   PIC X(132) VALUE SPACES.            
002260*                                                                         
002270     PROCEDURE DIVISION.                                                  
002280*                                                                         
002290 0000-RPLROP.                                                             
002300*                                                                         
002310     PERFORM 1000-INIT.                                                   
002320     PERFORM 2000-MAINLINE                                                
002330         UNTIL MORE-RECS = 'NO'.                                          
002340     PERFORM 8000-PRINT-PARM-ECHO.                                        
002350     PERFORM 8500-PRINT-CONTROL-TOTALS.                                   
002360     PERFORM 3000-CLOSING.                                                
002370     STOP RUN.                                                            
002380*                                                                         
002390 1000-INIT.                                                               
002400*                                                                         
002410     ACCEPT SYS-DATE-RAW FROM DATE.                                       
002420     IF SD-YY < 50                                                        
002430         COMPUTE I-YEAR = 2000 + SD-YY                                    
002440     ELSE                                                                 
002450         COMPUTE I-YEAR = 1900 + SD-YY                                    
002460     END-IF.                                                              
002470     MOVE SD-MM TO I-MONTH.                                               
002480     MOVE SD-DD TO I-DAY.                                                 
002490     MOVE I-MONTH TO O-MONTH.                                             
002500     MOVE I-DAY TO O-DAY.                                                 
002510     MOVE I-YEAR TO O-YEAR.                                               
002520     OPEN INPUT RUNPARM.                                                  
002530     READ RUNPARM.                                                        
002540     PERFORM 1100-APPLY-PARM-DEFAULTS.                                    
002550     CLOSE RUNPARM.                                                       
002560     PERFORM 2200-CALC-Z-FACTOR.                                          
002570     OPEN INPUT ENRICHED-IN.                                              
002580     OPEN OUTPUT ENRICHED-OUT.                                            
002590     OPEN OUTPUT PRTOUT.                                                  
002600     PERFORM 9000-READ-ENRICHED.                                          
002610*                                                                         
002620*    BR-U3-6 - DEFAULT SERVICE LEVEL 0.95, DEFAULT ORDER-UP FACTOR        
002630*    1.0, USED WHEN THE RUN PARAMETER CARD LEAVES A FIELD ZERO.           
002640 1100-APPLY-PARM-DEFAULTS.                                                
002650*                                                                         
002660     IF PARM-SVC-LEVEL = ZERO                                             
002670         MOVE 0.9500 TO WS-SVC-LEVEL                                      
002680     ELSE                                                                 
002690         MOVE PARM-SVC-LEVEL TO WS-SVC-LEVEL                              
002700     END-IF.                                                              
002710     IF PARM-ORDER-UP-K = ZERO                                            
002720         MOVE 1.0000 TO WS-ORDER-UP-K                                     
002730     ELSE                                                                 
002740         MOVE PARM-ORDER-UP-K TO WS-ORDER-UP-K                            
002750     END-IF.                                                              
002760*                                                                         
002770*    BR-U3-1 - CLIP SERVICE LEVEL TO [0.80, 0.99] BEFORE                  
002780*    INTERPOLATING.                                                       
002790     IF WS-SVC-LEVEL < 0.8000                                             
002800         MOVE 0.8000 TO WS-SVC-LEVEL                                      
002810     END-IF.                                                              
002820     IF WS-SVC-LEVEL > 0.9900                                             
002830         MOVE 0.9900 TO WS-SVC-LEVEL                                      
002840     END-IF.                                                              
002850*                                                                         
002860 2000-MAINLINE.                                                           
002870*                                                                         
002880     PERFORM 2300-CALC-ROP-S.                                             
002890     PERFORM 2400-CALC-ORDER-QTY.                                         
002900     ADD 1 TO WS-RECS-PROCESSED.                                          
002910     IF ENR-ORDER-QTY > 0                                                 
002920         ADD 1 TO WS-RECS-WITH-ORDER                                      
002930     END-IF.                                                              
002940     WRITE ENR-OUT-REC FROM ENR-REC.                                      
002950     PERFORM 9000-READ-ENRICHED.                                          
002960*                                                                         
002970*    BR-U3-1 - LINEAR INTERPOLATION BETWEEN THE BRACKETING                
002980*    SERVICE- LEVEL BREAKPOINTS; RUN ONCE, THE RESULT IS THE SAME         
002990*    FOR EVERY ENRICHED RECORD IN THE RUN.                                
003000 2200-CALC-Z-FACTOR.                                                      
003010*                                                                         
003020     MOVE 1 TO WS-Z-IX.                                                   
003030     MOVE ZERO TO WS-BRACKET-FOUND-SW.                                    
003035     PERFORM 2210-ADVANCE-BRACKET                                         
003040         UNTIL WS-Z-IX >= 7 OR WS-BRACKET-FOUND-SW = 1.                   
003060     COMPUTE WS-Z-FACTOR =                                                
003070         ZT-Z(WS-Z-IX) +                                                  
003080         ((WS-SVC-LEVEL - ZT-P(WS-Z-IX)) /                                
003090          (ZT-P(WS-Z-IX + 1) - ZT-P(WS-Z-IX))) *                          
003100         (ZT-Z(WS-Z-IX + 1) - ZT-Z(WS-Z-IX)).                             
003110*                                                                         
003120 2210-ADVANCE-BRACKET.                                                    
003130*                                                                         
003140*    SAME SHOP SHAPE AS RPLRISK'S PAIR-TABLE/LEAD-TIME SCANS - THE        
003150*    FOUND-SWITCH STOPS THE PERFORM AS SOON AS THE UPPER BREAKPOINT       
003160*    CLEARS THE SERVICE LEVEL, ELSE WS-Z-IX ADVANCES ONE BRACKET.         
003165     IF ZT-P(WS-Z-IX + 1) >= WS-SVC-LEVEL                                 
003166         MOVE 1 TO WS-BRACKET-FOUND-SW                                    
003167     ELSE                                                                 
003168         ADD 1 TO WS-Z-IX                                                 
003169     END-IF.                                                              
003180*                                                                         
003190*    BR-U3-2 - AVG-DAILY, LT-MEAN AND LT-STD ARE CARRIED UNSIGNED         
003200*    ON THE ENRICHED RECORD, SO THE "FLOOR AT ZERO" RULE IS               
003210*    ALREADY SATISFIED BY THE PICTURE CLAUSE.                             
003220 2300-CALC-ROP-S.                                                         
003230*                                                                         
003240*    BR-U3-3/4 - MU/SIGMA OF LEAD-TIME DEMAND, THEN ROP AND S.            
003250     COMPUTE WS-MU-LT = ENR-AVG-DAILY * ENR-LT-MEAN.                      
003260     COMPUTE WS-SIGMA-LT = ENR-AVG-DAILY * ENR-LT-STD.                    
003270     COMPUTE WS-ROP-CALC ROUNDED =                                        
003271         WS-MU-LT + (WS-Z-FACTOR * WS-SIGMA-LT).                          
003280     COMPUTE WS-S-CALC ROUNDED =                                          
003281         WS-ROP-CALC + (WS-ORDER-UP-K * WS-MU-LT).                        
003290     IF WS-ROP-CALC < 0                                                   
003300         MOVE ZERO TO WS-ROP-CALC                                         
003310     END-IF.                                                              
003320     IF WS-S-CALC < 0                                                     
003330         MOVE ZERO TO WS-S-CALC                                           
003340     END-IF.                                                              
003350     MOVE WS-ROP-CALC TO ENR-ROP.                                         
003360     MOVE WS-S-CALC TO ENR-S-LEVEL.                                       
003370     IF WS-DEBUG-SW-ON                                                    
003380         DISPLAY 'RPLROP TRACE MU/SIGMA/ROP/S '                           
003390             WS-CALC-TRACE-ENTRY(1) ' ' WS-CALC-TRACE-ENTRY(2) ' '        
003400             WS-CALC-TRACE-ENTRY(3) ' ' WS-CALC-TRACE-ENTRY(4)            
003410     END-IF.                                                              
003420*                                                                         
003430*    BR-U3-5 - SUGGESTED ORDER QTY = MAX(0, CEILING(S - ON-HAND)).        
003440*    CEILING IS BUILT BY HAND: TRUNCATE TOWARD ZERO, THEN BUMP UP         
003450*    ONE UNIT IF ANY FRACTION REMAINS - NO INTRINSIC FUNCTION             
003460*    AVAILABLE.                                                           
003470 2400-CALC-ORDER-QTY.                                                     
003480*                                                                         
003490     COMPUTE WS-ORDER-DIFF = ENR-S-LEVEL - ENR-ON-HAND.                   
003500     IF WS-ORDER-DIFF NOT > 0                                             
003510         MOVE ZERO TO ENR-ORDER-QTY                                       
003520     ELSE                                                                 
003530         MOVE WS-ORDER-DIFF TO WS-ORDER-INT                               
003540         COMPUTE WS-ORDER-FRAC = WS-ORDER-DIFF - WS-ORDER-INT             
003550         IF WS-ORDER-FRAC > 0                                             
003560             ADD 1 TO WS-ORDER-INT                                        
003570         END-IF                                                           
003580         MOVE WS-ORDER-INT TO ENR-ORDER-QTY                               
003590     END-IF.                                                              
003600     IF ENR-ORDER-QTY > 0                                                 
003610         ADD ENR-ORDER-QTY TO WS-TOTAL-ORDER-UNITS                        
003620     END-IF.                                                              
003630*                                                                         
003640 3000-CLOSING.                                                            
003650*                                                                         
003660     CLOSE ENRICHED-IN.                                                   
003670     CLOSE ENRICHED-OUT.                                                  
003680     CLOSE PRTOUT.                                                        
003690*                                                                         
003700 8000-PRINT-PARM-ECHO.                                                    
003710*                                                                         
003720     ADD 1 TO WS-PCTR.                                                    
003730     MOVE WS-PCTR TO O-PCTR.                                              
003740     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
003750     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
003760     MOVE WS-SVC-LEVEL TO O-SVC-LEVEL.                                    
003770     MOVE WS-ORDER-UP-K TO O-ORDER-UP-K.                                  
003780     MOVE WS-Z-FACTOR TO O-Z-FACTOR.                                      
003790     WRITE PRTLINE FROM PARM-ECHO-LINE AFTER ADVANCING 1 LINE.            
003800*                                                                         
003810 8500-PRINT-CONTROL-TOTALS.                                               
003820*                                                                         
003830     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
003840     WRITE PRTLINE FROM ROP-TOTAL-HEADING AFTER ADVANCING 1 LINE.         
003850     MOVE WS-RECS-PROCESSED TO O-RECS-PROCESSED.                          
003860     MOVE WS-RECS-WITH-ORDER TO O-RECS-WITH-ORDER.                        
003870     MOVE WS-TOTAL-ORDER-UNITS TO O-TOTAL-ORDER-UNITS.                    
003880     WRITE PRTLINE FROM ROP-TOTAL-LINE AFTER ADVANCING 1 LINE.            
003890*                                                                         
003900 9000-READ-ENRICHED.                                                      
003910*                                                                         
003920     READ ENRICHED-IN                                                     
003930         AT END MOVE 'NO' TO MORE-RECS.                                   
