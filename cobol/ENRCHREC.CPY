000100*    ENRCHREC.CPY ENRICHED STORE/SKU ANALYSIS RECORD - RISK +             
000110*    REORDER ENGINE OUTPUT THIS IS THE CENTRAL WORKING RECORD OF          
000120*    THE REPLENISHMENT RUN; RPLRISK BUILDS IT, RPLROP COMPLETES           
000130*    THE ROP/S FIELDS, RPLXFER AND RPLSUMM READ IT BACK UNCHANGED.        
000140*    OWNER:  INVENTORY REPLENISHMENT                                      
000150*    05/28/93  AL   ORIGINAL COPY MEMBER - RISK FIELDS ONLY               
000160*    06/09/93  AL   ADDED ENR-ROP, ENR-S-LEVEL, ENR-ORDER-QTY FOR         
000170*                   RPLROP                                                
000180*    09/09/96  AL   ADDED ENR-RISK 88-LEVELS FOR READABILITY IN           
000190*                   EVALUATE                                              
000200 01  ENR-REC.                                                             
000210     05  ENR-STORE-ID             PIC X(12).                              
000220     05  ENR-SKU-ID               PIC X(08).                              
000230     05  ENR-ON-HAND              PIC 9(07).                              
000240     05  ENR-AVG-DAILY            PIC 9(05)V99.                           
000250     05  ENR-LT-MEAN              PIC 9(03)V9.                            
000260     05  ENR-LT-STD               PIC 9(03)V9.                            
000270     05  ENR-DOC                  PIC 9(05)V99.                           
000280     05  ENR-RISK                 PIC X(01).                              
000290         88  ENR-RISK-STOCKOUT    VALUE 'Q'.                              
000300         88  ENR-RISK-OVERSTOCK   VALUE 'O'.                              
000310         88  ENR-RISK-LOW-DEMAND  VALUE 'L'.                              
000320         88  ENR-RISK-NORMAL      VALUE 'N'.                              
000330     05  ENR-ROP                  PIC 9(07)V99.                           
000340     05  ENR-S-LEVEL              PIC 9(07)V99.                           
000350     05  ENR-ORDER-QTY            PIC 9(07).                              
000360     05  FILLER                   PIC X(02).                              
