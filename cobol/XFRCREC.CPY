000100*    XFRCREC.CPY CONFIRMED STORE-TO-STORE TRANSFER -                      
000110*    DONOR/RECEIVER, ACTOR, TS OWNER:  INVENTORY REPLENISHMENT            
000120*    06/09/93  AL   ORIGINAL COPY MEMBER                                  
000130*    04/14/98  AL   ADDED XFR-TS-ISO, ISO-8601 TIMESTAMP PER AUDIT        
000140*                   REQ                                                   
000150 01  XFR-REC.                                                             
000160     05  XFR-ORG-ID               PIC X(12).                              
000170     05  XFR-FROM-STORE           PIC X(12).                              
000180     05  XFR-TO-STORE             PIC X(12).                              
000190     05  XFR-SKU-ID               PIC X(08).                              
000200     05  XFR-QTY                  PIC 9(07).                              
000210     05  XFR-ACTOR                PIC X(30).                              
000220     05  XFR-TS-ISO               PIC X(25).                              
000230     05  FILLER                   PIC X(02).                              
