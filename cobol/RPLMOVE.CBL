000100 IDENTIFICATION DIVISION.                                                 
000110     PROGRAM-ID.          RPLMOVE.                                        
000120     AUTHOR.              A. LINDQUIST.                                   
000130     INSTALLATION.        INVENTORY CONTROL SYSTEMS DEPT.                 
000140     DATE-WRITTEN.        07/06/93.                                       
000150     DATE-COMPILED.                                                       
000160     SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.               
000170*                                                                         
000180*    RPLMOVE  -  REPLENISHMENT RUN, STEP 6 OF 8                           
000190*    -------------------------------------------------------------        
000200*    SCREENS THE SUGGESTED ORDERS (FROM THE ENRICHMENT FILE) AND          
000210*    THE SUGGESTED TRANSFERS (FROM RPLXFER) AGAINST THE                   
000220*    ORGANIZATION'S OWNED STORES AND SKUS.  VALID MOVEMENTS ARE           
000230*    STAMPED WITH THE RUN'S ORG ID, ACTOR AND TIMESTAMP AND               
000240*    APPENDED TO THE CONFIRMED- ORDERS AND CONFIRMED-TRANSFERS            
000250*    FILES; A NOTIFICATION LOG ENTRY IS WRITTEN FOR EVERY                 
000260*    CONFIRMED MOVEMENT.  BLOCKED MOVEMENTS ARE NOT WRITTEN               
000270*    ANYWHERE EXCEPT THE CONTROL TOTALS.                                  
000280*                                                                         
000290*    CHANGE LOG                                                           
000300*    ----------                                                           
000310*    07/06/93  AL    ORIGINAL PROGRAM.  REQ INV-144.              INV-144 
000320*    09/02/93  AL    CONFIRMED FILES NOW OPENED EXTEND WITH A     INV-152 
000330*                    FALLBACK TO OUTPUT ON A NOT-FOUND STATUS, SO INV-152 
000340*                    THE FIRST RUN OF THE DAY CREATES THEM, REQ   INV-152 
000350*                    INV-152.                                     INV-152 
000360*    03/21/95  RMB   NOTIFICATION LOG SPLIT OUT OF THE CONFIRMED- INV-251 
000370*                    TRANSFERS WRITER SO ORDERS AND TRANSFERS BOTHINV-251 
000380*                    GET A NOTIFICATION ROW, REQ INV-251.         INV-251 
000390*    02/02/99  JTK   Y2K - DATE FIELDS EXPANDED TO 4-DIGIT YEAR,  INV-509 
000400*                    REQ INV-509.                                 INV-509 
000410*                                                                         
000420     ENVIRONMENT DIVISION.                                                
000430     CONFIGURATION SECTION.                                               
000440     SOURCE-COMPUTER.     IBM-370.                                        
000450     OBJECT-COMPUTER.     IBM-370.                                        
000460     SPECIAL-NAMES.                                                       
000470         C01 IS TOP-OF-FORM                                               
000480         CLASS WS-NUMERIC-CLASS IS '0' THRU '9'                           
000490         UPSI-0 ON STATUS IS WS-DEBUG-SW-ON                               
000500         UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.                            
000510*                                                                         
000520     INPUT-OUTPUT SECTION.                                                
000530     FILE-CONTROL.                                                        
000540         SELECT RUNPARM ASSIGN TO "RUNPARM"                               
000550             ORGANIZATION IS LINE SEQUENTIAL                              
000560             FILE STATUS IS WS-FS-PARM.                                   
000570         SELECT ORG-STORE-MAP ASSIGN TO "ORGSTOR"                         
000580             ORGANIZATION IS LINE SEQUENTIAL                              
000590             FILE STATUS IS WS-FS-OSM.                                    
000600         SELECT ORG-SKU-MAP ASSIGN TO "ORGSKU"                            
000610             ORGANIZATION IS LINE SEQUENTIAL                              
000620             FILE STATUS IS WS-FS-OSK.                                    
000630         SELECT ENRICHED-IN ASSIGN TO "ENRCHFUL"                          
000640             ORGANIZATION IS LINE SEQUENTIAL                              
000650             FILE STATUS IS WS-FS-ENR.                                    
000660         SELECT TRANSFER-SUGG-IN ASSIGN TO "XFERSUGG"                     
000670             ORGANIZATION IS LINE SEQUENTIAL                              
000680             FILE STATUS IS WS-FS-TSG.                                    
000690         SELECT CONFIRMED-ORDERS ASSIGN TO "ORDRCONF"                     
000700             ORGANIZATION IS LINE SEQUENTIAL                              
000710             FILE STATUS IS WS-FS-ORD.                                    
000720         SELECT CONFIRMED-TRANSFERS ASSIGN TO "XFERCONF"                  
000730             ORGANIZATION IS LINE SEQUENTIAL                              
000740             FILE STATUS IS WS-FS-XFR.                                    
000750         SELECT NOTIFICATIONS ASSIGN TO "NOTIFLOG"                        
000760             ORGANIZATION IS LINE SEQUENTIAL                              
000770             FILE STATUS IS WS-FS-NTF.                                    
000780         SELECT PRTOUT ASSIGN TO "RUNRPT"                                 
000790             ORGANIZATION IS RECORD SEQUENTIAL                            
000800             FILE STATUS IS WS-FS-PRT.                                    
000810*                                                                         
000820     DATA DIVISION.                                                       
000830     FILE SECTION.                                                        
000840     FD  RUNPARM                                                          
000850         LABEL RECORD IS STANDARD                                         
000860         DATA RECORD IS PARM-REC.                                         
000870         COPY RUNPARM.                                                    
000880*                                                                         
000890     FD  ORG-STORE-MAP                                                    
000900         LABEL RECORD IS STANDARD                                         
000910         DATA RECORD IS OSM-FILE-REC.                                     
000920     01  OSM-FILE-REC                 PIC X(28).                          
000930*                                                                         
000940     FD  ORG-SKU-MAP                                                      
000950         LABEL RECORD IS STANDARD                                         
000960         DATA RECORD IS OSK-FILE-REC.                                     
000970     01  OSK-FILE-REC                 PIC X(24).                          
000980*                                                                         
000990     FD  ENRICHED-IN                                                      
001000         LABEL RECORD IS STANDARD                                         
001010         DATA RECORD IS ENR-REC.                                          
001020         COPY ENRCHREC.                                                   
001030*                                                                         
001040     FD  TRANSFER-SUGG-IN                                                 
001050         LABEL RECORD IS STANDARD                                         
001060         DATA RECORD IS TSG-REC.                                          
001070         COPY XSUGREC.                                                    
001080*                                                                         
001090     FD  CONFIRMED-ORDERS                                                 
001100         LABEL RECORD IS STANDARD                                         
001110         DATA RECORD IS ORD-REC.                                          
001120         COPY ORDCREC.                                                    
001130*                                                                         
001140     FD  CONFIRMED-TRANSFERS                                              
001150         LABEL RECORD IS STANDARD                                         
001160         DATA RECORD IS XFR-REC.                                          
001170         COPY XFRCREC.                                                    
001180*                                                                         
001190     FD  NOTIFICATIONS                                                    
001200         LABEL RECORD IS STANDARD                                         
001210         DATA RECORD IS NTF-REC.                                          
001220         COPY NOTFREC.                                                    
001230*                                                                         
001240     FD  PRTOUT                                                           
001250         LABEL RECORD IS OMITTED                                          
001260         RECORD CONTAINS 132 CHARACTERS                                   
001270         LINAGE IS 60 WITH FOOTING AT 55                                  
001280         DATA RECORD IS PRTLINE.                                          
001290     01  PRTLINE                     PIC X(132).                          
001300*                                                                         
001310     WORKING-STORAGE SECTION.                                             
001312*    STANDALONE COUNTERS, NOT PART OF ANY GROUP, PER SHOP                 
001314*    PRACTICE FOR A SINGLE PAGE-CTR/RUN-TOTAL.                            
001316     77  WS-PCTR                PIC 9(02) COMP VALUE ZERO.                
001318     77  WS-ORD-BLOCKED-CTR     PIC 9(07) COMP VALUE ZERO.                
001320*    ORG-STORE-MAP / ORG-SKU-MAP RECORD LAYOUTS - COPIED ONCE HERE        
001330*    RATHER THAN INTO EACH FD, SINCE THE MEMBER CARRIES BOTH              
001340*    RECORDS TOGETHER AND THE FD RECORDS ARE READ INTO THESE              
001350*    AREAS.                                                               
001360     COPY ORGSCOP.                                                        
001370*                                                                         
001380     01  WS-FILE-STATUSES.                                                
001390         05  WS-FS-PARM              PIC X(02) VALUE '00'.                
001400         05  WS-FS-OSM               PIC X(02) VALUE '00'.                
001410         05  WS-FS-OSK               PIC X(02) VALUE '00'.                
001420         05  WS-FS-ENR               PIC X(02) VALUE '00'.                
001430         05  WS-FS-TSG               PIC X(02) VALUE '00'.                
001440         05  WS-FS-ORD               PIC X(02) VALUE '00'.                
001450         05  WS-FS-XFR               PIC X(02) VALUE '00'.                
001460         05  WS-FS-NTF               PIC X(02) VALUE '00'.                
001470         05  WS-FS-PRT               PIC X(02) VALUE '00'.                
001480*                                                                         
001490     01  WS-SWITCHES.                                                     
001500         05  MORE-OSM                 PIC X(03) VALUE 'YES'.              
001510         05  MORE-OSK                 PIC X(03) VALUE 'YES'.              
001520         05  MORE-ENR                 PIC X(03) VALUE 'YES'.              
001530         05  MORE-TSG                 PIC X(03) VALUE 'YES'.              
001540         05  WS-FOUND-SW              PIC 9(01) VALUE ZERO.               
001550         05  WS-STORE-OK-SW           PIC 9(01) VALUE ZERO.               
001560         05  WS-SKU-OK-SW             PIC 9(01) VALUE ZERO.               
001570         05  WS-DEBUG-SW-ON           PIC X(01).                          
001580         05  WS-DEBUG-SW-OFF          PIC X(01).                          
001590*                                                                         
001600     01  WS-COUNTERS COMP.                                                
001620         05  WS-OSM-MAX               PIC 9(04) VALUE ZERO.               
001630         05  WS-OSK-MAX               PIC 9(04) VALUE ZERO.               
001640         05  WS-SCAN-IX               PIC 9(04) VALUE ZERO.               
001650         05  WS-ORD-VALID-CTR         PIC 9(07) VALUE ZERO.               
001670         05  WS-XFR-VALID-CTR         PIC 9(07) VALUE ZERO.               
001680         05  WS-XFR-BLOCKED-CTR       PIC 9(07) VALUE ZERO.               
001690*                                                                         
001700     01  WS-ORG-ID                    PIC X(12) VALUE SPACES.             
001710     01  WS-ACTOR                     PIC X(30) VALUE SPACES.             
001720     01  WS-TS-ISO                    PIC X(25) VALUE SPACES.             
001730     01  WS-CHECK-STORE                PIC X(12) VALUE SPACES.            
001740     01  WS-CHECK-SKU                  PIC X(08) VALUE SPACES.            
001750*                                                                         
001760*    ORGANIZATION-SCOPE GUARDRAIL TABLES, LOADED ONCE PER RUN FROM        
001770*    THE ORG-STORE-MAP / ORG-SKU-MAP FILES, FILTERED TO THE RUN           
001780*    PARAMETER CARD'S ORGANIZATION ID.  LINEAR SCAN - SCOPE SETS          
001790*    ARE SMALL.                                                           
001800     01  ALLOWED-STORE-TABLE.                                             
001810         05  AST-ENTRY OCCURS 500 TIMES PIC X(12) VALUE SPACES.           
001820     01  ALLOWED-STORE-FLAT REDEFINES ALLOWED-STORE-TABLE.                
001830         05  AST-FLAT-ENTRY           PIC X(12) OCCURS 500 TIMES.         
001840*                                                                         
001850     01  ALLOWED-SKU-TABLE.                                               
001860         05  ASK-ENTRY OCCURS 500 TIMES PIC X(08) VALUE SPACES.           
001870     01  ALLOWED-SKU-FLAT REDEFINES ALLOWED-SKU-TABLE.                    
001880         05  ASK-FLAT-ENTRY           PIC X(08) OCCURS 500 TIMES.         
001890*                                                                         
001900     01  SYS-DATE-RAW.                                                    
001910         05  SD-YY                    PIC 9(02).                          
001920         05  SD-MM                    PIC 9(02).                          
001930         05  SD-DD                    PIC 9(02).                          
001940*                                                                         
001950     01  SYS-DATE.                                                        
001960         05  I-YEAR                   PIC 9(04).                          
001970         05  I-MONTH                  PIC 99.                             
001980         05  I-DAY                    PIC 99.                             
001990     01  SYS-DATE-NUM REDEFINES SYS-DATE.                                 
002000         05  I-YMD-NUM                PIC 9(08).                          
002010*                                                                         
002020     01  COMPANY-TITLE.                                                   
002030         05  FILLER                   PIC X(06)  VALUE 'DATE: '.          
002040         05  O-MONTH                  PIC 99.                             
002050         05  FILLER                   PIC X      VALUE '/'.               
002060         05  O-DAY                    PIC 99.                             
002070         05  FILLER                   PIC X      VALUE '/'.               
002080         05  O-YEAR                   PIC 9(04).                          
002090         05  FILLER                   PIC X(34)  VALUE SPACES.            
002100         05  FILLER                   PIC X(28)  VALUE                    
002110                         'MULTI-STORE REPLENISHMENT RU                    
002120      -                  'N'.                                             
002130         05  FILLER                   PIC X(40)  VALUE SPACES.            
002140         05  FILLER                   PIC X(06)  VALUE 'PAGE: '.          
002150         05  O-PCTR                   PIC Z9.                             
002160*                                                                         
002170     01  MOVE-TOTAL-HEADING.                                              
002180         05  FILLER                   PIC X(08)  VALUE SPACES.            
002190         05  FILLER                   PIC X(30)  VALUE                    
002200                         'GUARDRAIL SCREENING CONTROL T                   
002210      -                  'OTALS'.                                         
002220         05  FILLER                   PIC X(94)  VALUE SPACES.            
002230*                                                                         
002240     01  MOVE-TOTAL-LINE-1.                                               
002250         05  FILLER                   PIC X(08)  VALUE SPACES.            
002260         05  FILLER                   PIC X(16)  VALUE                    
002270                         'ORDERS VALID:  '.                               
002280         05  O-ORD-VALID              PIC ZZZ,ZZ9.                        
002290         05  FILLER                   PIC X(06)  VALUE SPACES.            
002300         05  FILLER                   PIC X(16)  VALUE                    
002310                         'ORDERS BLOCKED:'.                               
002320         05  O-ORD-BLOCKED            PIC ZZZ,ZZ9.                        
002330         05  FILLER                   PIC X(72)  VALUE SPACES.            
002340*                                                                         
002350     01  MOVE-TOTAL-LINE-2.                                               
002360         05  FILLER                   PIC X(08)  VALUE SPACES.            
002370         05  FILLER                   PIC X(16)  VALUE                    
002380                         'XFERS VALID:   '.                               
002390         05  O-XFR-VALID              PIC ZZZ,ZZ9.                        
002400         05  FILLER                   PIC X(06)  VALUE SPACES.            
002410         05  FILLER                   PIC X(16)  VALUE                    
002420                         'XFERS BLOCKED: '.                               
002430         05  O-XFR-BLOCKED            PIC ZZZ,ZZ9.                        
002440         05  FILLER                   PIC X(72)  VALUE SPACES.            
002450*                                                                         
002460     01  BLANK-LINE                   PIC X(132) VALUE SPACES.            
002470*                                                                         
002480     PROCEDURE DIVISION.                                                  
002490*                                                                         
002500 0000-RPLMOVE.                                                            
002510*                                                                         
002520     PERFORM 1000-INIT.                                                   
002530     PERFORM 2000-SCREEN-ORDERS                                           
002540         UNTIL MORE-ENR = 'NO'.                                           
002550     PERFORM 2500-SCREEN-XFERS                                            
002560         UNTIL MORE-TSG = 'NO'.                                           
002570     PERFORM 8000-PRINT-MOVE-TOTALS.                                      
002580     PERFORM 3900-CLOSING.                                                
002590     STOP RUN.                                                            
002600*                                                                         
002610 1000-INIT.                                                               
002620*                                                                         
002630     ACCEPT SYS-DATE-RAW FROM DATE.                                       
002640     IF SD-YY < 50                                                        
002650         COMPUTE I-YEAR = 2000 + SD-YY                                    
002660     ELSE                                                                 
002670         COMPUTE I-YEAR = 1900 + SD-YY                                    
002680     END-IF.                                                              
002690     MOVE SD-MM TO I-MONTH.                                               
002700     MOVE SD-DD TO I-DAY.                                                 
002710     MOVE I-MONTH TO O-MONTH.                                             
002720     MOVE I-DAY TO O-DAY.                                                 
002730     MOVE I-YEAR TO O-YEAR.                                               
002740     OPEN INPUT RUNPARM.                                                  
002750     READ RUNPARM.                                                        
002760     MOVE PARM-ORG-ID TO WS-ORG-ID.                                       
002770     MOVE PARM-ACTOR TO WS-ACTOR.                                         
002780     MOVE PARM-TS-ISO TO WS-TS-ISO.                                       
002790     CLOSE RUNPARM.                                                       
002800     PERFORM 1200-BUILD-SCOPE-TABLES.                                     
002810     OPEN INPUT ENRICHED-IN.                                              
002820     OPEN INPUT TRANSFER-SUGG-IN.                                         
002830     PERFORM 1100-OPEN-AUDIT-FILES.                                       
002840     OPEN OUTPUT PRTOUT.                                                  
002850     PERFORM 9000-READ-ENRICHED.                                          
002860     PERFORM 9100-READ-XSUGG.                                             
002870*                                                                         
002880*    THESE FILES CARRY NO HEADER ROW OF THEIR OWN - A FIXED-LENGTH        
002890*    COBOL RECORD NEEDS NONE - SO "CREATE IF ABSENT, APPEND               
002900*    OTHERWISE" IS HANDLED BY TRYING EXTEND FIRST AND FALLING BACK        
002910*    TO OUTPUT WHEN THE FILE HAS NEVER BEEN WRITTEN.                      
002920 1100-OPEN-AUDIT-FILES.                                                   
002930*                                                                         
002940     OPEN EXTEND CONFIRMED-ORDERS.                                        
002950     IF WS-FS-ORD = '35'                                                  
002960         OPEN OUTPUT CONFIRMED-ORDERS                                     
002970     END-IF.                                                              
002980     OPEN EXTEND CONFIRMED-TRANSFERS.                                     
002990     IF WS-FS-XFR = '35'                                                  
003000         OPEN OUTPUT CONFIRMED-TRANSFERS                                  
003010     END-IF.                                                              
003020     OPEN EXTEND NOTIFICATIONS.                                           
003030     IF WS-FS-NTF = '35'                                                  
003040         OPEN OUTPUT NOTIFICATIONS                                        
003050     END-IF.                                                              
003060*                                                                         
003070*    U6 STEP 1 - ALLOWED-STORE AND ALLOWED-SKU SETS FOR THIS RUN'S        
003080*    ORG.                                                                 
003090 1200-BUILD-SCOPE-TABLES.                                                 
003100*                                                                         
003110     OPEN INPUT ORG-STORE-MAP.                                            
003120     PERFORM 9200-READ-OSM.                                               
003130     PERFORM 1210-STORE-OSM-ENTRY                                         
003140         UNTIL MORE-OSM = 'NO' OR WS-OSM-MAX NOT < 500.                   
003150     CLOSE ORG-STORE-MAP.                                                 
003160     OPEN INPUT ORG-SKU-MAP.                                              
003170     PERFORM 9210-READ-OSK.                                               
003180     PERFORM 1220-STORE-OSK-ENTRY                                         
003190         UNTIL MORE-OSK = 'NO' OR WS-OSK-MAX NOT < 500.                   
003200     CLOSE ORG-SKU-MAP.                                                   
003210*                                                                         
003220 1210-STORE-OSM-ENTRY.                                                    
003230*                                                                         
003240     IF OSM-ORG-ID = WS-ORG-ID                                            
003250         ADD 1 TO WS-OSM-MAX                                              
003260         MOVE OSM-STORE-ID TO AST-ENTRY(WS-OSM-MAX)                       
003270     END-IF.                                                              
003280     PERFORM 9200-READ-OSM.                                               
003290*                                                                         
003300 1220-STORE-OSK-ENTRY.                                                    
003310*                                                                         
003320     IF OSK-ORG-ID = WS-ORG-ID                                            
003330         ADD 1 TO WS-OSK-MAX                                              
003340         MOVE OSK-SKU-ID TO ASK-ENTRY(WS-OSK-MAX)                         
003350     END-IF.                                                              
003360     PERFORM 9210-READ-OSK.                                               
003370*                                                                         
003380*    BR-U6-1 - A PROPOSED ORDER IS SCREENED FOR EACH ENRICHMENT           
003390*    RECORD CARRYING A SUGGESTED ORDER QUANTITY.  VALID ROWS ARE          
003400*    STAMPED AND APPENDED; BLOCKED ROWS ARE COUNTED ONLY                  
003410*    (BR-U6-2).                                                           
003420 2000-SCREEN-ORDERS.                                                      
003430*                                                                         
003440     IF ENR-ORDER-QTY > 0                                                 
003450         MOVE ENR-STORE-ID TO WS-CHECK-STORE                              
003460         PERFORM 1330-CHECK-STORE-ALLOWED                                 
003470         MOVE WS-FOUND-SW TO WS-STORE-OK-SW                               
003480         MOVE ENR-SKU-ID TO WS-CHECK-SKU                                  
003490         PERFORM 1340-CHECK-SKU-ALLOWED                                   
003500         MOVE WS-FOUND-SW TO WS-SKU-OK-SW                                 
003510         IF WS-STORE-OK-SW = 1 AND WS-SKU-OK-SW = 1                       
003520             PERFORM 2100-CONFIRM-ONE-ORDER                               
003530             ADD 1 TO WS-ORD-VALID-CTR                                    
003540         ELSE                                                             
003550             ADD 1 TO WS-ORD-BLOCKED-CTR                                  
003560         END-IF                                                           
003570     END-IF.                                                              
003580     PERFORM 9000-READ-ENRICHED.                                          
003590*                                                                         
003600 2100-CONFIRM-ONE-ORDER.                                                  
003610*                                                                         
003620     MOVE SPACES TO ORD-REC.                                              
003630     MOVE WS-ORG-ID TO ORD-ORG-ID.                                        
003640     MOVE ENR-STORE-ID TO ORD-STORE-ID.                                   
003650     MOVE ENR-SKU-ID TO ORD-SKU-ID.                                       
003660     MOVE ENR-ORDER-QTY TO ORD-QTY.                                       
003670     MOVE WS-ACTOR TO ORD-ACTOR.                                          
003680     MOVE WS-TS-ISO TO ORD-TS-ISO.                                        
003690     WRITE ORD-REC.                                                       
003700     MOVE SPACES TO NTF-REC.                                              
003710     MOVE 'order   ' TO NTF-KIND.                                         
003720     MOVE WS-ORG-ID TO NTF-ORG-ID.                                        
003730     MOVE WS-ACTOR TO NTF-ACTOR.                                          
003740     MOVE WS-TS-ISO TO NTF-TS-ISO.                                        
003750     MOVE ENR-STORE-ID TO NTF-STORE-ID.                                   
003760     MOVE ENR-SKU-ID TO NTF-SKU-ID.                                       
003770     MOVE ENR-ORDER-QTY TO NTF-QTY.                                       
003780     WRITE NTF-REC.                                                       
003790*                                                                         
003800*    BR-U6-1 - A PROPOSED TRANSFER IS SCREENED FOR EVERY ROW              
003810*    RPLXFER SUGGESTED.  BOTH STORES AND THE SKU MUST ALL BE IN           
003820*    SCOPE.                                                               
003830 2500-SCREEN-XFERS.                                                       
003840*                                                                         
003850     MOVE TSG-FROM-STORE TO WS-CHECK-STORE.                               
003860     PERFORM 1330-CHECK-STORE-ALLOWED.                                    
003870     MOVE WS-FOUND-SW TO WS-STORE-OK-SW.                                  
003880     MOVE TSG-TO-STORE TO WS-CHECK-STORE.                                 
003890     PERFORM 1330-CHECK-STORE-ALLOWED.                                    
003900     IF WS-FOUND-SW = 0                                                   
003910         MOVE ZERO TO WS-STORE-OK-SW                                      
003920     END-IF.                                                              
003930     MOVE TSG-SKU-ID TO WS-CHECK-SKU.                                     
003940     PERFORM 1340-CHECK-SKU-ALLOWED.                                      
003950     MOVE WS-FOUND-SW TO WS-SKU-OK-SW.                                    
003960     IF WS-STORE-OK-SW = 1 AND WS-SKU-OK-SW = 1                           
003970         PERFORM 2600-CONFIRM-ONE-XFER                                    
003980         ADD 1 TO WS-XFR-VALID-CTR                                        
003990     ELSE                                                                 
004000         ADD 1 TO WS-XFR-BLOCKED-CTR                                      
004010     END-IF.                                                              
004020     PERFORM 9100-READ-XSUGG.                                             
004030*                                                                         
004040 2600-CONFIRM-ONE-XFER.                                                   
004050*                                                                         
004060     MOVE SPACES TO XFR-REC.                                              
004070     MOVE WS-ORG-ID TO XFR-ORG-ID.                                        
004080     MOVE TSG-FROM-STORE TO XFR-FROM-STORE.                               
004090     MOVE TSG-TO-STORE TO XFR-TO-STORE.                                   
004100     MOVE TSG-SKU-ID TO XFR-SKU-ID.                                       
004110     MOVE TSG-QTY TO XFR-QTY.                                             
004120     MOVE WS-ACTOR TO XFR-ACTOR.                                          
004130     MOVE WS-TS-ISO TO XFR-TS-ISO.                                        
004140     WRITE XFR-REC.                                                       
004150     MOVE SPACES TO NTF-REC.                                              
004160     MOVE 'transfer' TO NTF-KIND.                                         
004170     MOVE WS-ORG-ID TO NTF-ORG-ID.                                        
004180     MOVE WS-ACTOR TO NTF-ACTOR.                                          
004190     MOVE WS-TS-ISO TO NTF-TS-ISO.                                        
004200     MOVE TSG-FROM-STORE TO NTF-FROM-STORE.                               
004210     MOVE TSG-TO-STORE TO NTF-TO-STORE.                                   
004220     MOVE TSG-SKU-ID TO NTF-SKU-ID.                                       
004230     MOVE TSG-QTY TO NTF-QTY.                                             
004240     WRITE NTF-REC.                                                       
004250*                                                                         
004260*    LINEAR SCAN OF THE GUARDRAIL TABLES.  SMALL SCOPE SETS, NO           
004270*    SORT NEEDED - SHARED BY BOTH THE ORDER AND TRANSFER SCREENS.         
004280 1330-CHECK-STORE-ALLOWED.                                                
004290*                                                                         
004300     MOVE ZERO TO WS-FOUND-SW.                                            
004310     PERFORM 1331-SCAN-STORE-TABLE                                        
004320         VARYING WS-SCAN-IX FROM 1 BY 1                                   
004330         UNTIL WS-SCAN-IX > WS-OSM-MAX OR WS-FOUND-SW = 1.                
004340*                                                                         
004350 1331-SCAN-STORE-TABLE.                                                   
004360*                                                                         
004370     IF AST-ENTRY(WS-SCAN-IX) = WS-CHECK-STORE                            
004380         MOVE 1 TO WS-FOUND-SW                                            
004390     END-IF.                                                              
004400*                                                                         
004410 1340-CHECK-SKU-ALLOWED.                                                  
004420*                                                                         
004430     MOVE ZERO TO WS-FOUND-SW.                                            
004440     PERFORM 1341-SCAN-SKU-TABLE                                          
004450         VARYING WS-SCAN-IX FROM 1 BY 1                                   
004460         UNTIL WS-SCAN-IX > WS-OSK-MAX OR WS-FOUND-SW = 1.                
004470*                                                                         
004480 1341-SCAN-SKU-TABLE.                                                     
004490*                                                                         
004500     IF ASK-ENTRY(WS-SCAN-IX) = WS-CHECK-SKU                              
004510         MOVE 1 TO WS-FOUND-SW                                            
004520     END-IF.                                                              
004530*                                                                         
004540 8000-PRINT-MOVE-TOTALS.                                                  
004550*                                                                         
004560     ADD 1 TO WS-PCTR.                                                    
004570     MOVE WS-PCTR TO O-PCTR.                                              
004580     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
004590     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
004600     WRITE PRTLINE FROM MOVE-TOTAL-HEADING AFTER ADVANCING 1 LINE.        
004610     MOVE WS-ORD-VALID-CTR TO O-ORD-VALID.                                
004620     MOVE WS-ORD-BLOCKED-CTR TO O-ORD-BLOCKED.                            
004630     WRITE PRTLINE FROM MOVE-TOTAL-LINE-1 AFTER ADVANCING 1 LINE.         
004640     MOVE WS-XFR-VALID-CTR TO O-XFR-VALID.                                
004650     MOVE WS-XFR-BLOCKED-CTR TO O-XFR-BLOCKED.                            
004660     WRITE PRTLINE FROM MOVE-TOTAL-LINE-2 AFTER ADVANCING 1 LINE.         
004670*                                                                         
004680 3900-CLOSING.                                                            
004690*                                                                         
004700     CLOSE ENRICHED-IN.                                                   
004710     CLOSE TRANSFER-SUGG-IN.                                              
004720     CLOSE CONFIRMED-ORDERS.                                              
004730     CLOSE CONFIRMED-TRANSFERS.                                           
004740     CLOSE NOTIFICATIONS.                                                 
004750     CLOSE PRTOUT.                                                        
004760*                                                                         
004770 9000-READ-ENRICHED.                                                      
004780*                                                                         
004790     READ ENRICHED-IN                                                     
004800         AT END MOVE 'NO' TO MORE-ENR.                                    
004810*                                                                         
004820 9100-READ-XSUGG.                                                         
004830*                                                                         
004840     READ TRANSFER-SUGG-IN                                                
004850         AT END MOVE 'NO' TO MORE-TSG.                                    
004860*                                                                         
004870 9200-READ-OSM.                                                           
004880*                                                                         
004890     READ ORG-STORE-MAP INTO OSM-REC                                      
004900         AT END MOVE 'NO' TO MORE-OSM.                                    
004910*                                                                         
004920 9210-READ-OSK.                                                           
004930*                                                                         
004940     READ ORG-SKU-MAP INTO OSK-REC                                        
004950         AT END MOVE 'NO' TO MORE-OSK.                                    
