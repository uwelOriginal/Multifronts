000100*    ORGSCOP.CPY ORGANIZATION-SCOPE MAPS - STORES AND SKUS OWNED          
000110*    BY AN ORG OWNER:  INVENTORY REPLENISHMENT                            
000120*    06/02/93  AL   ORIGINAL COPY MEMBER - GUARDRAIL SCOPE TABLES         
000130 01  OSM-REC.                                                             
000140     05  OSM-ORG-ID               PIC X(12).                              
000150     05  OSM-STORE-ID             PIC X(12).                              
000160     05  FILLER                   PIC X(04).                              
000170 01  OSK-REC.                                                             
000180     05  OSK-ORG-ID               PIC X(12).                              
000190     05  OSK-SKU-ID               PIC X(08).                              
000200     05  FILLER                   PIC X(04).                              
