000100*    LEADTREC.CPY REPLENISHMENT LEAD-TIME STATISTICS BY STORE/SKU         
000110*    OWNER:  INVENTORY REPLENISHMENT                                      
000120*    05/21/93  AL   ORIGINAL COPY MEMBER - KEYED BY STORE+SKU IN          
000130*                   RPLRISK                                               
000140 01  LT-REC.                                                              
000150     05  LT-STORE-ID              PIC X(12).                              
000160     05  LT-SKU-ID                PIC X(08).                              
000170     05  LT-MEAN-DAYS             PIC 9(03)V9.                            
000180     05  LT-STD-DAYS              PIC 9(03)V9.                            
000190     05  FILLER                   PIC X(02).                              
