000100 IDENTIFICATION DIVISION.                                                 
000110     PROGRAM-ID.          RPLWBAK.                                        
000120     AUTHOR.              A. LINDQUIST.                                   
000130     INSTALLATION.        INVENTORY CONTROL SYSTEMS DEPT.                 
000140     DATE-WRITTEN.        07/19/93.                                       
000150     DATE-COMPILED.                                                       
000160     SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.               
000170*                                                                         
000180*    RPLWBAK  -  REPLENISHMENT RUN, STEP 9 OF 8                           
000190*    -------------------------------------------------------------        
000200*    WAIT - THIS IS STILL STEP 9; THE RUN HAS HAD 9 STEPS SINCE           
000210*    THE SUMMARY REPORT WAS ADDED AS STEP 7 AND THIS PROGRAM SLID         
000220*    DOWN THE SCHEDULE BOARD.  LEFT THE BANNER ALONE, DOESN'T             
000230*    AFFECT ANYTHING THE JCL CARES ABOUT.  - RMB 11/18/96                 
000240*    -------------------------------------------------------------        
000250*    LOADS THE IN-SCOPE ROWS OF THE PROJECTED FUTURE-STATE FILE           
000260*    (RPLFUTR'S OUTPUT, ALREADY RESTRICTED TO THE RUN'S OWNED             
000270*    STORES AND SKUS) INTO A WORKTABLE, THEN PASSES THE ON-HAND           
000280*    INVENTORY SNAPSHOT THROUGH UNCHANGED EXCEPT FOR STORE/SKU            
000290*    PAIRS THAT HAVE A MATCHING PROJECTION - THOSE GET THEIR ON-          
000300*    HAND REPLACED BY THE PROJECTED FIGURE AND A FRESH RUN-DATE           
000310*    STAMP.  WRITE-BACK ITSELF IS PARAMETER-GATED (PARM-WB-ORDERS)        
000320*    - 'Y' PICKS UP THE PROJECTED AFTER-ORDERS FIGURE, ANYTHING           
000330*    ELSE USES AFTER-TRANSFERS.  THE SNAPSHOT IS LINE SEQUENTIAL          
000340*    SO IT CANNOT BE REWRITTEN IN PLACE - A FRESH COPY IS WRITTEN         
000350*    UNDER ITS OWN DD AND THE NIGHTLY JCL RENAMES IT OVER THE OLD         
000360*    SNAPSHOT AFTER A CLEAN RUN.                                          
000370*                                                                         
000380*    CHANGE LOG                                                           
000390*    ----------                                                           
000400*    07/19/93  AL    ORIGINAL PROGRAM.  REQ INV-146.              INV-146 
000410*    11/03/97  AL    IN-SCOPE GUARDRAIL TABLES ADDED SO A         INV-345 
000420*                    PROJECTION OUTSIDE THE RUN'S ORG CANNOT WRITEINV-345 
000430*                    BACK INTO ANOTHER ORG'S ON-HAND, REQ INV-345.INV-345 
000440*    11/18/96  RMB   STEP NUMBER IN THE BANNER LEFT AS-IS, SEE    INV-341 
000450*                    NOTE ABOVE, REQ INV-341.                     INV-341 
000460*    02/02/99  JTK   Y2K - DATE FIELDS EXPANDED TO 4-DIGIT YEAR,  INV-509 
000470*                    REQ INV-509.                                 INV-509 
000480*                                                                         
000490     ENVIRONMENT DIVISION.                                                
000500     CONFIGURATION SECTION.                                               
000510     SOURCE-COMPUTER.     IBM-370.                                        
000520     OBJECT-COMPUTER.     IBM-370.                                        
000530     SPECIAL-NAMES.                                                       
000540         C01 IS TOP-OF-FORM                                               
000550         CLASS WS-NUMERIC-CLASS IS '0' THRU '9'                           
000560         UPSI-0 ON STATUS IS WS-DEBUG-SW-ON                               
000570         UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.                            
000580*                                                                         
000590     INPUT-OUTPUT SECTION.                                                
000600     FILE-CONTROL.                                                        
000610         SELECT RUNPARM ASSIGN TO "RUNPARM"                               
000620             ORGANIZATION IS LINE SEQUENTIAL                              
000630             FILE STATUS IS WS-FS-PARM.                                   
000640         SELECT ORG-STORE-MAP ASSIGN TO "ORGSTOR"                         
000650             ORGANIZATION IS LINE SEQUENTIAL                              
000660             FILE STATUS IS WS-FS-OSM.                                    
000670         SELECT ORG-SKU-MAP ASSIGN TO "ORGSKU"                            
000680             ORGANIZATION IS LINE SEQUENTIAL                              
000690             FILE STATUS IS WS-FS-OSK.                                    
000700         SELECT FUTURE-STATE ASSIGN TO "FUTRSTAT"                         
000710             ORGANIZATION IS LINE SEQUENTIAL                              
000720             FILE STATUS IS WS-FS-FUT.                                    
000730         SELECT INVENTORY-IN ASSIGN TO "INVNTORY"                         
000740             ORGANIZATION IS LINE SEQUENTIAL                              
000750             FILE STATUS IS WS-FS-INI.                                    
000760         SELECT INVENTORY-OUT ASSIGN TO "INVNTNEW"                        
000770             ORGANIZATION IS LINE SEQUENTIAL                              
000780             FILE STATUS IS WS-FS-INO.                                    
000790         SELECT PRTOUT ASSIGN TO "RUNRPT"                                 
000800             ORGANIZATION IS RECORD SEQUENTIAL                            
000810             FILE STATUS IS WS-FS-PRT.                                    
000820*                                                                         
000830     DATA DIVISION.                                                       
000840     FILE SECTION.                                                        
000850     FD  RUNPARM                                                          
000860         LABEL RECORD IS STANDARD                                         
000870         DATA RECORD IS PARM-REC.                                         
000880         COPY RUNPARM.                                                    
000890*                                                                         
000900     FD  ORG-STORE-MAP                                                    
000910         LABEL RECORD IS STANDARD                                         
000920         DATA RECORD IS OSM-FILE-REC.                                     
000930     01  OSM-FILE-REC                 PIC X(28).                          
000940*                                                                         
000950     FD  ORG-SKU-MAP                                                      
000960         LABEL RECORD IS STANDARD                                         
000970         DATA RECORD IS OSK-FILE-REC.                                     
000980     01  OSK-FILE-REC                 PIC X(24).                          
000990*                                                                         
001000     FD  FUTURE-STATE                                                     
001010         LABEL RECORD IS STANDARD                                         
001020         DATA RECORD IS FUT-REC.                                          
001030         COPY FUTRREC.                                                    
001040*                                                                         
001050     FD  INVENTORY-IN                                                     
001060         LABEL RECORD IS STANDARD                                         
001070         DATA RECORD IS INV-REC.                                          
001080         COPY INVNTREC.                                                   
001090*                                                                         
001100     FD  INVENTORY-OUT                                                    
001110         LABEL RECORD IS STANDARD                                         
001120         DATA RECORD IS INV-NEW-REC.                                      
001130     01  INV-NEW-REC                  PIC X(40).                          
001140*                                                                         
001150     FD  PRTOUT                                                           
001160         LABEL RECORD IS OMITTED                                          
001170         RECORD CONTAINS 132 CHARACTERS                                   
001180         LINAGE IS 60 WITH FOOTING AT 55                                  
001190         DATA RECORD IS PRTLINE.                                          
001200     01  PRTLINE                     PIC X(132).                          
001210*                                                                         
001220     WORKING-STORAGE SECTION.                                             
001222*    STANDALONE COUNTERS, NOT PART OF ANY GROUP, PER SHOP                 
001224*    PRACTICE FOR A SINGLE PAGE-CTR/RUN-TOTAL.                            
001226     77  WS-PCTR                PIC 9(02) COMP VALUE ZERO.                
001228     77  WS-UNMATCHED-CTR       PIC 9(07) COMP VALUE ZERO.                
001230*    ORG-STORE-MAP / ORG-SKU-MAP RECORD LAYOUTS - COPIED ONCE HERE        
001240*    RATHER THAN INTO EACH FD, SINCE THE MEMBER CARRIES BOTH              
001250*    RECORDS TOGETHER AND THE FD RECORDS ARE READ INTO THESE              
001260*    AREAS.                                                               
001270     COPY ORGSCOP.                                                        
001280*                                                                         
001290     01  WS-FILE-STATUSES.                                                
001300         05  WS-FS-PARM              PIC X(02) VALUE '00'.                
001310         05  WS-FS-OSM               PIC X(02) VALUE '00'.                
001320         05  WS-FS-OSK               PIC X(02) VALUE '00'.                
001330         05  WS-FS-FUT               PIC X(02) VALUE '00'.                
001340         05  WS-FS-INI               PIC X(02) VALUE '00'.                
001350         05  WS-FS-INO               PIC X(02) VALUE '00'.                
001360         05  WS-FS-PRT               PIC X(02) VALUE '00'.                
001370*                                                                         
001380     01  WS-SWITCHES.                                                     
001390         05  MORE-OSM                 PIC X(03) VALUE 'YES'.              
001400         05  MORE-OSK                 PIC X(03) VALUE 'YES'.              
001410         05  MORE-FUT                 PIC X(03) VALUE 'YES'.              
001420         05  MORE-INV                 PIC X(03) VALUE 'YES'.              
001430         05  WS-FOUND-SW              PIC 9(01) VALUE ZERO.               
001440         05  WS-WB-ORDERS-SW          PIC 9(01) VALUE ZERO.               
001450         05  WS-DEBUG-SW-ON           PIC X(01).                          
001460         05  WS-DEBUG-SW-OFF          PIC X(01).                          
001470*                                                                         
001480     01  WS-COUNTERS COMP.                                                
001500         05  WS-OSM-MAX               PIC 9(04) VALUE ZERO.               
001510         05  WS-OSK-MAX               PIC 9(04) VALUE ZERO.               
001520         05  WS-FUT-MAX               PIC 9(04) VALUE ZERO.               
001530         05  WS-SCAN-IX               PIC 9(04) VALUE ZERO.               
001540         05  WS-FOUND-IX              PIC 9(04) VALUE ZERO.               
001545*    RUN-TOTAL ACCUMULATORS KEPT PACKED - SAME HOUSE RULE RPLBASE         
001546*    AND RPLRISK USE FOR THEIR OWN RUN TOTALS, CARRIED FORWARD            
001547*    FROM CP1-COBANL01'S PACKED-FIELD CONVENTION.                         
001548     01  WS-ACCUMULATORS COMP-3.                                          
001550         05  WS-TOTAL-READ-CTR        PIC 9(07) VALUE ZERO.               
001560         05  WS-WRITEBACK-CTR         PIC 9(07) VALUE ZERO.               
001580*                                                                         
001590     01  WS-ORG-ID                    PIC X(12) VALUE SPACES.             
001600     01  WS-CHECK-STORE                PIC X(12) VALUE SPACES.            
001610     01  WS-CHECK-SKU                  PIC X(08) VALUE SPACES.            
001620     01  WS-NEW-ON-HAND                PIC 9(07) VALUE ZERO.              
001630*                                                                         
001640*    ORGANIZATION-SCOPE GUARDRAIL TABLES, LOADED ONCE PER RUN FROM        
001650*    THE ORG-STORE-MAP / ORG-SKU-MAP FILES, FILTERED TO THE RUN           
001660*    PARAMETER CARD'S ORGANIZATION ID.  LINEAR SCAN - SCOPE SETS          
001670*    ARE SMALL.                                                           
001680     01  ALLOWED-STORE-TABLE.                                             
001690         05  AST-ENTRY OCCURS 500 TIMES PIC X(12) VALUE SPACES.           
001700     01  ALLOWED-STORE-FLAT REDEFINES ALLOWED-STORE-TABLE.                
001710         05  AST-FLAT-ENTRY           PIC X(12) OCCURS 500 TIMES.         
001720*                                                                         
001730     01  ALLOWED-SKU-TABLE.                                               
001740         05  ASK-ENTRY OCCURS 500 TIMES PIC X(08) VALUE SPACES.           
001750     01  ALLOWED-SKU-FLAT REDEFINES ALLOWED-SKU-TABLE.                    
001760         05  ASK-FLAT-ENTRY           PIC X(08) OCCURS 500 TIMES.         
001770*                                                                         
001780*    IN-SCOPE PROJECTED STATE, KEYED BY STORE/SKU.  ONLY ROWS             
001790*    WHOSE STORE AND SKU ARE BOTH IN THE RUN'S ALLOWED SETS ARE           
001800*    LOADED, SO A PROJECTION OUTSIDE THIS ORG CAN NEVER BE WRITTEN        
001810*    BACK.                                                                
001820     01  FUT-TABLE.                                                       
001830         05  FTB-ENTRY OCCURS 3000 TIMES.                                 
001840             10  FTB-STORE-ID         PIC X(12) VALUE SPACES.             
001850             10  FTB-SKU-ID           PIC X(08) VALUE SPACES.             
001860             10  FTB-AFTER-TRANSFERS  PIC 9(07) VALUE ZERO.               
001870             10  FTB-AFTER-ORDERS     PIC 9(07) VALUE ZERO.               
001880     01  FUT-TABLE-FLAT REDEFINES FUT-TABLE.                              
001890         05  FTB-FLAT-ENTRY           PIC X(34) OCCURS 3000 TIMES.        
001900*                                                                         
001910     01  SYS-DATE-RAW.                                                    
001920         05  SD-YY                    PIC 9(02).                          
001930         05  SD-MM                    PIC 9(02).                          
001940         05  SD-DD                    PIC 9(02).                          
001950*                                                                         
001960     01  SYS-DATE.                                                        
001970         05  I-YEAR                   PIC 9(04).                          
001980         05  I-MONTH                  PIC 99.                             
001990         05  I-DAY                    PIC 99.                             
002000     01  SYS-DATE-NUM REDEFINES SYS-DATE.                                 
002010         05  I-YMD-NUM                PIC 9(08).                          
002020*                                                                         
002030     01  WS-STAMP-DATE                PIC X(10) VALUE SPACES.             
002040*                                                                         
002050     01  COMPANY-TITLE.                                                   
002060         05  FILLER                   PIC X(06)  VALUE 'DATE: '.          
002070         05  O-MONTH                  PIC 99.                             
002080         05  FILLER                   PIC X      VALUE '/'.               
002090         05  O-DAY                    PIC 99.                             
002100         05  FILLER                   PIC X      VALUE '/'.               
002110         05  O-YEAR                   PIC 9(04).                          
002120         05  FILLER                   PIC X(34)  VALUE SPACES.            
002130         05  FILLER                   PIC X(28)  VALUE                    
002140                         'MULTI-STORE REPLENISHMENT RU                    
002150      -                  'N'.                                             
002160         05  FILLER                   PIC X(40)  VALUE SPACES.            
002170         05  FILLER                   PIC X(06)  VALUE 'PAGE: '.          
002180         05  O-PCTR                   PIC Z9.                             
002190*                                                                         
002200     01  WBAK-TOTAL-HEADING.                                              
002210         05  FILLER                   PIC X(08)  VALUE SPACES.            
002220         05  FILLER                   PIC X(30)  VALUE                    
002230                         'INVENTORY WRITE-BACK CONTROL                    
002240      -                  'TOTALS'.                                        
002250         05  FILLER                   PIC X(94)  VALUE SPACES.            
002260*                                                                         
002270     01  WBAK-TOTAL-LINE-1.                                               
002280         05  FILLER                   PIC X(08)  VALUE SPACES.            
002290         05  FILLER                   PIC X(18)  VALUE                    
002300                         'SNAPSHOT ROWS READ'.                            
002310         05  FILLER                   PIC X(02)  VALUE ': '.              
002320         05  O-TOTAL-READ             PIC ZZZ,ZZ9.                        
002330         05  FILLER                   PIC X(06)  VALUE SPACES.            
002340         05  FILLER                   PIC X(18)  VALUE                    
002350                         'ROWS WRITTEN BACK'.                             
002360         05  FILLER                   PIC X(02)  VALUE ': '.              
002370         05  O-TOTAL-WRITEBACK        PIC ZZZ,ZZ9.                        
002380         05  FILLER                   PIC X(64)  VALUE SPACES.            
002390*                                                                         
002400     01  WBAK-TOTAL-LINE-2.                                               
002410         05  FILLER                   PIC X(08)  VALUE SPACES.            
002420         05  FILLER                   PIC X(18)  VALUE                    
002430                         'ROWS LEFT AS-IS  '.                             
002440         05  FILLER                   PIC X(02)  VALUE ': '.              
002450         05  O-TOTAL-UNMATCHED        PIC ZZZ,ZZ9.                        
002460         05  FILLER                   PIC X(06)  VALUE SPACES.            
002470         05  FILLER                   PIC X(18)  VALUE                    
002480                         'WRITE-BACK SOURCE '.                            
002490         05  FILLER                   PIC X(02)  VALUE ': '.              
002500         05  O-WB-SOURCE              PIC X(15)  VALUE SPACES.            
002510         05  FILLER                   PIC X(56)  VALUE SPACES.            
002520*                                                                         
002530     01  BLANK-LINE                   PIC X(132) VALUE SPACES.            
002540*                                                                         
002550     PROCEDURE DIVISION.                                                  
002560*                                                                         
002570 0000-RPLWBAK.                                                            
002580*                                                                         
002590     PERFORM 1000-INIT.                                                   
002600     PERFORM 2000-REWRITE-INVENTORY                                       
002610         UNTIL MORE-INV = 'NO'.                                           
002620     PERFORM 8000-PRINT-WBAK-TOTALS.                                      
002630     PERFORM 3900-CLOSING.                                                
002640     STOP RUN.                                                            
002650*                                                                         
002660 1000-INIT.                                                               
002670*                                                                         
002680     ACCEPT SYS-DATE-RAW FROM DATE.                                       
002690     IF SD-YY < 50                                                        
002700         COMPUTE I-YEAR = 2000 + SD-YY                                    
002710     ELSE                                                                 
002720         COMPUTE I-YEAR = 1900 + SD-YY                                    
002730     END-IF.                                                              
002740     MOVE SD-MM TO I-MONTH.                                               
002750     MOVE SD-DD TO I-DAY.                                                 
002760     MOVE I-MONTH TO O-MONTH.                                             
002770     MOVE I-DAY TO O-DAY.                                                 
002780     MOVE I-YEAR TO O-YEAR.                                               
002790     STRING I-YEAR '-' I-MONTH '-' I-DAY DELIMITED BY SIZE                
002800         INTO WS-STAMP-DATE.                                              
002810     OPEN INPUT RUNPARM.                                                  
002820     READ RUNPARM.                                                        
002830     MOVE PARM-ORG-ID TO WS-ORG-ID.                                       
002840     MOVE ZERO TO WS-WB-ORDERS-SW.                                        
002850     IF PARM-WRITEBACK-ORDERS                                             
002860         MOVE 1 TO WS-WB-ORDERS-SW                                        
002870     END-IF.                                                              
002880     CLOSE RUNPARM.                                                       
002890     PERFORM 1200-BUILD-SCOPE-TABLES.                                     
002900     PERFORM 1400-LOAD-FUTURE-STATE.                                      
002910     OPEN INPUT INVENTORY-IN.                                             
002920     OPEN OUTPUT INVENTORY-OUT.                                           
002930     OPEN OUTPUT PRTOUT.                                                  
002940     PERFORM 9000-READ-INVENTORY.                                         
002950*                                                                         
002960*    U6 - ALLOWED-STORE AND ALLOWED-SKU SETS FOR THIS RUN'S ORG           
002970*    ID. WRITE-BACK USES THE SAME GUARDRAIL RPLXFER AND RPLMOVE           
002980*    APPLY - A PROJECTION ROW OUTSIDE THE RUN'S OWNED STORES/SKUS         
002990*    IS NEVER LET NEAR THE SNAPSHOT.                                      
003000 1200-BUILD-SCOPE-TABLES.                                                 
003010*                                                                         
003020     OPEN INPUT ORG-STORE-MAP.                                            
003030     PERFORM 9100-READ-OSM.                                               
003040     PERFORM 1210-STORE-OSM-ENTRY                                         
003050         UNTIL MORE-OSM = 'NO' OR WS-OSM-MAX NOT < 500.                   
003060     CLOSE ORG-STORE-MAP.                                                 
003070     OPEN INPUT ORG-SKU-MAP.                                              
003080     PERFORM 9110-READ-OSK.                                               
003090     PERFORM 1220-STORE-OSK-ENTRY                                         
003100         UNTIL MORE-OSK = 'NO' OR WS-OSK-MAX NOT < 500.                   
003110     CLOSE ORG-SKU-MAP.                                                   
003120*                                                                         
003130 1210-STORE-OSM-ENTRY.                                                    
003140*                                                                         
003150     IF OSM-ORG-ID = WS-ORG-ID                                            
003160         ADD 1 TO WS-OSM-MAX                                              
003170         MOVE OSM-STORE-ID TO AST-ENTRY(WS-OSM-MAX)                       
003180     END-IF.                                                              
003190     PERFORM 9100-READ-OSM.                                               
003200*                                                                         
003210 1220-STORE-OSK-ENTRY.                                                    
003220*                                                                         
003230     IF OSK-ORG-ID = WS-ORG-ID                                            
003240         ADD 1 TO WS-OSK-MAX                                              
003250         MOVE OSK-SKU-ID TO ASK-ENTRY(WS-OSK-MAX)                         
003260     END-IF.                                                              
003270     PERFORM 9110-READ-OSK.                                               
003280*                                                                         
003290*    U9 STEP 1 - THE FUTURE-STATE FILE WAS ALREADY EXPORTED BY            
003300*    RPLFUTR; THIS PROGRAM ONLY READS IT BACK, RESTRICTED HERE TO         
003310*    THE ROWS OWNED BY THE RUN'S ORGANIZATION.                            
003320 1400-LOAD-FUTURE-STATE.                                                  
003330*                                                                         
003340     OPEN INPUT FUTURE-STATE.                                             
003350     PERFORM 9120-READ-FUTURE.                                            
003360     PERFORM 1410-STORE-FUTURE-ENTRY                                      
003370         UNTIL MORE-FUT = 'NO' OR WS-FUT-MAX NOT < 3000.                  
003380     CLOSE FUTURE-STATE.                                                  
003390*                                                                         
003400 1410-STORE-FUTURE-ENTRY.                                                 
003410*                                                                         
003420     MOVE FUT-STORE-ID TO WS-CHECK-STORE.                                 
003430     PERFORM 1330-CHECK-STORE-ALLOWED.                                    
003440     IF WS-FOUND-SW = 1                                                   
003450         MOVE FUT-SKU-ID TO WS-CHECK-SKU                                  
003460         PERFORM 1340-CHECK-SKU-ALLOWED                                   
003470         IF WS-FOUND-SW = 1                                               
003480             ADD 1 TO WS-FUT-MAX                                          
003490             MOVE FUT-STORE-ID TO FTB-STORE-ID(WS-FUT-MAX)                
003500             MOVE FUT-SKU-ID TO FTB-SKU-ID(WS-FUT-MAX)                    
003510             MOVE FUT-AFTER-TRANSFERS TO                                  
003520                 FTB-AFTER-TRANSFERS(WS-FUT-MAX)                          
003530             MOVE FUT-AFTER-ORDERS TO                                     
003540                 FTB-AFTER-ORDERS(WS-FUT-MAX)                             
003550         END-IF                                                           
003560     END-IF.                                                              
003570     PERFORM 9120-READ-FUTURE.                                            
003580*                                                                         
003590*    LINEAR SCAN OF THE GUARDRAIL TABLES.  SMALL SCOPE SETS, NO           
003600*    SORT NEEDED - SHARED BY THE FUTURE-STATE LOAD AND, THROUGH           
003610*    IT, THE WRITE-BACK PASS.                                             
003620 1330-CHECK-STORE-ALLOWED.                                                
003630*                                                                         
003640     MOVE ZERO TO WS-FOUND-SW.                                            
003650     PERFORM 1331-SCAN-STORE-TABLE                                        
003660         VARYING WS-SCAN-IX FROM 1 BY 1                                   
003670         UNTIL WS-SCAN-IX > WS-OSM-MAX OR WS-FOUND-SW = 1.                
003680*                                                                         
003690 1331-SCAN-STORE-TABLE.                                                   
003700*                                                                         
003710     IF AST-ENTRY(WS-SCAN-IX) = WS-CHECK-STORE                            
003720         MOVE 1 TO WS-FOUND-SW                                            
003730     END-IF.                                                              
003740*                                                                         
003750 1340-CHECK-SKU-ALLOWED.                                                  
003760*                                                                         
003770     MOVE ZERO TO WS-FOUND-SW.                                            
003780     PERFORM 1341-SCAN-SKU-TABLE                                          
003790         VARYING WS-SCAN-IX FROM 1 BY 1                                   
003800         UNTIL WS-SCAN-IX > WS-OSK-MAX OR WS-FOUND-SW = 1.                
003810*                                                                         
003820 1341-SCAN-SKU-TABLE.                                                     
003830*                                                                         
003840     IF ASK-ENTRY(WS-SCAN-IX) = WS-CHECK-SKU                              
003850         MOVE 1 TO WS-FOUND-SW                                            
003860     END-IF.                                                              
003870*                                                                         
003880*    U9 STEP 2 - FOR EACH SNAPSHOT ROW WITH A MATCHING IN-SCOPE           
003890*    PROJECTION, ON-HAND IS REPLACED AND THE ROW IS RESTAMPED WITH        
003900*    TODAY'S RUN DATE; A ROW WITH NO PROJECTION PASSES THROUGH            
003910*    WITH ITS ORIGINAL ON-HAND AND DATE UNTOUCHED.                        
003920 2000-REWRITE-INVENTORY.                                                  
003930*                                                                         
003940     ADD 1 TO WS-TOTAL-READ-CTR.                                          
003950     MOVE INV-STORE-ID TO WS-CHECK-STORE.                                 
003960     MOVE INV-SKU-ID TO WS-CHECK-SKU.                                     
003970     PERFORM 2100-FIND-FUTURE-ENTRY.                                      
003980     IF WS-FOUND-IX > 0                                                   
003990         PERFORM 2200-APPLY-WRITEBACK                                     
004000     ELSE                                                                 
004010         ADD 1 TO WS-UNMATCHED-CTR                                        
004020     END-IF.                                                              
004030     WRITE INV-NEW-REC FROM INV-REC.                                      
004040     PERFORM 9000-READ-INVENTORY.                                         
004050*                                                                         
004060 2100-FIND-FUTURE-ENTRY.                                                  
004070*                                                                         
004080     MOVE ZERO TO WS-FOUND-IX.                                            
004090     PERFORM 2110-SCAN-FOR-FUTURE-ENTRY                                   
004100         VARYING WS-SCAN-IX FROM 1 BY 1                                   
004110         UNTIL WS-SCAN-IX > WS-FUT-MAX OR WS-FOUND-IX NOT = ZERO.         
004120*                                                                         
004130 2110-SCAN-FOR-FUTURE-ENTRY.                                              
004140*                                                                         
004150     IF FTB-STORE-ID(WS-SCAN-IX) = WS-CHECK-STORE AND                     
004160        FTB-SKU-ID(WS-SCAN-IX) = WS-CHECK-SKU                             
004170         MOVE WS-SCAN-IX TO WS-FOUND-IX                                   
004180     END-IF.                                                              
004190*                                                                         
004200 2200-APPLY-WRITEBACK.                                                    
004210*                                                                         
004220     IF WS-WB-ORDERS-SW = 1                                               
004230         MOVE FTB-AFTER-ORDERS(WS-FOUND-IX) TO WS-NEW-ON-HAND             
004240     ELSE                                                                 
004250         MOVE FTB-AFTER-TRANSFERS(WS-FOUND-IX) TO WS-NEW-ON-HAND          
004260     END-IF.                                                              
004270     MOVE WS-NEW-ON-HAND TO INV-ON-HAND.                                  
004280     MOVE WS-STAMP-DATE TO INV-DATE.                                      
004290     ADD 1 TO WS-WRITEBACK-CTR.                                           
004300*                                                                         
004310 3900-CLOSING.                                                            
004320*                                                                         
004330     CLOSE INVENTORY-IN.                                                  
004340     CLOSE INVENTORY-OUT.                                                 
004350     CLOSE PRTOUT.                                                        
004360*                                                                         
004370 8000-PRINT-WBAK-TOTALS.                                                  
004380*                                                                         
004390     ADD 1 TO WS-PCTR.                                                    
004400     MOVE WS-PCTR TO O-PCTR.                                              
004410     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
004420     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
004430     WRITE PRTLINE FROM WBAK-TOTAL-HEADING AFTER ADVANCING 1 LINE.        
004440     MOVE WS-TOTAL-READ-CTR TO O-TOTAL-READ.                              
004450     MOVE WS-WRITEBACK-CTR TO O-TOTAL-WRITEBACK.                          
004460     WRITE PRTLINE FROM WBAK-TOTAL-LINE-1 AFTER ADVANCING 1 LINE.         
004470     MOVE WS-UNMATCHED-CTR TO O-TOTAL-UNMATCHED.                          
004480     IF WS-WB-ORDERS-SW = 1                                               
004490         MOVE 'AFTER-ORDERS' TO O-WB-SOURCE                               
004500     ELSE                                                                 
004510         MOVE 'AFTER-TRANSFERS' TO O-WB-SOURCE                            
004520     END-IF.                                                              
004530     WRITE PRTLINE FROM WBAK-TOTAL-LINE-2 AFTER ADVANCING 1 LINE.         
004540*                                                                         
004550 9000-READ-INVENTORY.                                                     
004560*                                                                         
004570     READ INVENTORY-IN                                                    
004580         AT END MOVE 'NO' TO MORE-INV.                                    
004590*                                                                         
004600 9100-READ-OSM.                                                           
004610*                                                                         
004620     READ ORG-STORE-MAP INTO OSM-REC                                      
004630         AT END MOVE 'NO' TO MORE-OSM.                                    
004640*                                                                         
004650 9110-READ-OSK.                                                           
004660*                                                                         
004670     READ ORG-SKU-MAP INTO OSK-REC                                        
004680         AT END MOVE 'NO' TO MORE-OSK.                                    
004690*                                                                         
004700 9120-READ-FUTURE.                                                        
004710*                                                                         
004720     READ FUTURE-STATE                                                    
004730         AT END MOVE 'NO' TO MORE-FUT.                                    
