000100 IDENTIFICATION DIVISION.                                                 
000110     PROGRAM-ID.          RPLRISK.                                        
000120     AUTHOR.              A. LINDQUIST.                                   
000130     INSTALLATION.        INVENTORY CONTROL SYSTEMS DEPT.                 
000140     DATE-WRITTEN.        06/02/93.                                       
000150     DATE-COMPILED.                                                       
000160     SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.               
000170*                                                                         
000180*    RPLRISK  -  REPLENISHMENT RUN, STEP 2 OF 8                           
000190*    -------------------------------------------------------------        
000200*    DRIVEN BY THE INVENTORY SNAPSHOT, ONE RECORD PER STORE/SKU.          
000210*    FOR EACH RECORD LOOKS UP THAT PAIR'S AVERAGE DAILY SALES OVER        
000220*    THE TRAILING 28-DAY WINDOW (CARRIED FORWARD FROM RPLBASE) AND        
000230*    ITS LEAD-TIME STATISTICS, COMPUTES DAYS OF COVER AND THE             
000240*    STOCKOUT/ OVERSTOCK/LOW-DEMAND/NORMAL RISK CODE, AND WRITES          
000250*    THE ENRICHED ANALYSIS RECORD PICKED UP BY RPLROP.  CLOSES            
000260*    WITH A RULE-SET VALIDATION LINE AND CARRIES THE BEFORE-RISK          
000270*    CENSUS FORWARD TO RPLFUTR AND RPLSUMM.                               
000280*                                                                         
000290*    CHANGE LOG                                                           
000300*    ----------                                                           
000320*    06/18/93  AL    LEAD-TIME TABLE LOOKUP ADDED, LINEAR SCAN    INV-126 
000330*                    ON STORE+SKU SAME AS THE PAIR-TABLE SCAN,    INV-126 
000340*                    REQ INV-126.                                 INV-126 
000350*    03/14/95  RMB   DAYS-OF-COVER "INFINITE" REPRESENTATION      INV-240 
000360*                    CHANGED TO 99999.99 PER FINANCE, REQ INV-240.INV-240 
000370*    09/09/96  RMB   RISK EVALUATION ORDER CORRECTED - LOW-DEMAND INV-333 
000380*                    MUST BE TESTED BEFORE STOCKOUT-RISK, REQ     INV-333 
000390*                    INV-333.                                     INV-333 
000400*    02/02/99  JTK   Y2K - DATE FIELDS EXPANDED TO 4-DIGIT YEAR,  INV-509 
000410*                    REQ INV-509.                                 INV-509 
000420*    08/02/00  JTK   ADDED RULE-SET VALIDATION LINE AND RISK      INV-563 
000430*                    CENSUS CARRY-FORWARD FILE FOR RPLSUMM, REQ   INV-563 
000440*                    INV-563.                                     INV-563 
000441*    01/09/01  DWC   RISK-CODE ASSIGNMENT RECAST AS EVALUATE      INV-571 
000442*                    TRUE - READS LIKE THE BOAT-TYPE/ACCESS-      INV-571 
000443*                    PACKAGE CLASSIFIERS, REQ INV-571.            INV-571 
000450*                                                                         
000460     ENVIRONMENT DIVISION.                                                
000470     CONFIGURATION SECTION.                                               
000480     SOURCE-COMPUTER.     IBM-370.                                        
000490     OBJECT-COMPUTER.     IBM-370.                                        
000500     SPECIAL-NAMES.                                                       
000510         C01 IS TOP-OF-FORM                                               
000520         CLASS WS-NUMERIC-CLASS IS '0' THRU '9'                           
000530         UPSI-0 ON STATUS IS WS-DEBUG-SW-ON                               
000540         UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.                            
000550*                                                                         
000560     INPUT-OUTPUT SECTION.                                                
000570     FILE-CONTROL.                                                        
000580         SELECT RUNPARM ASSIGN TO "RUNPARM"                               
000590             ORGANIZATION IS LINE SEQUENTIAL                              
000600             FILE STATUS IS WS-FS-PARM.                                   
000610         SELECT KPI-CARRY ASSIGN TO "KPICARRY"                            
000620             ORGANIZATION IS LINE SEQUENTIAL                              
000630             FILE STATUS IS WS-FS-KPI.                                    
000640         SELECT SALES ASSIGN TO "SALES"                                   
000650             ORGANIZATION IS LINE SEQUENTIAL                              
000660             FILE STATUS IS WS-FS-SALES.                                  
000670         SELECT INVENTORY ASSIGN TO "INVNTORY"                            
000680             ORGANIZATION IS LINE SEQUENTIAL                              
000690             FILE STATUS IS WS-FS-INV.                                    
000700         SELECT LEADTIMES ASSIGN TO "LEADTIME"                            
000710             ORGANIZATION IS LINE SEQUENTIAL                              
000720             FILE STATUS IS WS-FS-LT.                                     
000730         SELECT ENRICHED-OUT ASSIGN TO "ENRCHOUT"                         
000740             ORGANIZATION IS LINE SEQUENTIAL                              
000750             FILE STATUS IS WS-FS-ENR.                                    
000760         SELECT RISK-CARRY ASSIGN TO "RISKCARY"                           
000770             ORGANIZATION IS LINE SEQUENTIAL                              
000780             FILE STATUS IS WS-FS-RKC.                                    
000790         SELECT PRTOUT ASSIGN TO "RUNRPT"                                 
000800             ORGANIZATION IS RECORD SEQUENTIAL                            
000810             FILE STATUS IS WS-FS-PRT.                                    
000820*                                                                         
000830     DATA DIVISION.                                                       
000840     FILE SECTION.                                                        
000850     FD  RUNPARM                                                          
000860         LABEL RECORD IS STANDARD                                         
000870         DATA RECORD IS PARM-REC.                                         
000880         COPY RUNPARM.                                                    
000890*                                                                         
000900     FD  KPI-CARRY                                                        
000910         LABEL RECORD IS STANDARD                                         
000920         DATA RECORD IS KPI-CARRY-REC.                                    
000930         COPY KPICARRY.                                                   
000940*                                                                         
000950     FD  SALES                                                            
000960         LABEL RECORD IS STANDARD                                         
000970         DATA RECORD IS SAL-REC.                                          
000980         COPY SALESREC.                                                   
000990*                                                                         
001000     FD  INVENTORY                                                        
001010         LABEL RECORD IS STANDARD                                         
001020         DATA RECORD IS INV-REC.                                          
001030         COPY INVNTREC.                                                   
001040*                                                                         
001050     FD  LEADTIMES                                                        
001060         LABEL RECORD IS STANDARD                                         
001070         DATA RECORD IS LT-REC.                                           
001080         COPY LEADTREC.                                                   
001090*                                                                         
001100     FD  ENRICHED-OUT                                                     
001110         LABEL RECORD IS STANDARD                                         
001120         DATA RECORD IS ENR-REC.                                          
001130         COPY ENRCHREC.                                                   
001140*                                                                         
001150     FD  RISK-CARRY                                                       
001160         LABEL RECORD IS STANDARD                                         
001170         DATA RECORD IS RISK-CARRY-REC.                                   
001180         COPY RISKCARY.                                                   
001190*                                                                         
001200     FD  PRTOUT                                                           
001210         LABEL RECORD IS OMITTED                                          
001220         RECORD CONTAINS 132 CHARACTERS                                   
001230         LINAGE IS 60 WITH FOOTING AT 55                                  
001240         DATA RECORD IS PRTLINE.                                          
001250     01  PRTLINE                     PIC X(132).                          
001260*                                                                         
001270     WORKING-STORAGE SECTION.                                             
001272*    STANDALONE COUNTERS, NOT PART OF ANY GROUP, PER SHOP                 
001274*    PRACTICE FOR A SINGLE PAGE-CTR/RUN-SWITCH.                           
001276     77  WS-PCTR                PIC 9(02) COMP VALUE ZERO.                
001278     77  WS-CATEGORIES-SET      PIC 9(01) COMP VALUE ZERO.                
001280     01  WS-FILE-STATUSES.                                                
001290         05  WS-FS-PARM              PIC X(02) VALUE '00'.                
001300         05  WS-FS-KPI                PIC X(02) VALUE '00'.               
001310         05  WS-FS-SALES              PIC X(02) VALUE '00'.               
001320         05  WS-FS-INV                PIC X(02) VALUE '00'.               
001330         05  WS-FS-LT                 PIC X(02) VALUE '00'.               
001340         05  WS-FS-ENR                PIC X(02) VALUE '00'.               
001350         05  WS-FS-RKC                PIC X(02) VALUE '00'.               
001360         05  WS-FS-PRT                PIC X(02) VALUE '00'.               
001370*                                                                         
001380     01  WS-SWITCHES.                                                     
001390         05  MORE-RECS                PIC X(03) VALUE 'YES'.              
001400         05  MORE-SALES               PIC X(03) VALUE 'YES'.              
001410         05  MORE-LT                  PIC X(03) VALUE 'YES'.              
001420         05  WS-PAIR-FOUND-SW         PIC 9(01) VALUE ZERO.               
001430         05  WS-LT-FOUND-SW           PIC 9(01) VALUE ZERO.               
001440         05  WS-VALID-SW              PIC X(03) VALUE 'YES'.              
001450         05  WS-FIELDS-OK-SW          PIC X(03) VALUE 'YES'.              
001460         05  WS-OVERALL-SW            PIC X(04) VALUE 'PASS'.             
001470         05  WS-DEBUG-SW-ON           PIC X(01).                          
001480         05  WS-DEBUG-SW-OFF          PIC X(01).                          
001490*                                                                         
001500     01  WS-COUNTERS COMP.                                                
001520         05  WS-RECS-READ             PIC 9(07) VALUE ZERO.               
001530         05  WS-ENR-WRITTEN           PIC 9(07) VALUE ZERO.               
001540         05  WS-SCAN-IX               PIC 9(04) VALUE ZERO.               
001550         05  WS-PAIR-IX               PIC 9(04) VALUE ZERO.               
001560         05  WS-PAIR-MAX              PIC 9(04) VALUE ZERO.               
001570         05  WS-LT-MAX                PIC 9(04) VALUE ZERO.               
001590*                                                                         
001600*    DISTINCT STORE/SKU PAIRS SEEN IN THE 28-DAY WINDOW, WITH THE         
001610*    RUNNING SUM AND ROW COUNT NEEDED TO COMPUTE BR-U2-1'S SIMPLE         
001620*    ARITHMETIC MEAN.  LINEAR SCAN - WINDOW IS SMALL.                     
001630     01  PAIR-TABLE.                                                      
001640         05  PAIR-ENTRY OCCURS 3000 TIMES.                                
001650             10  PAIR-STORE-ID        PIC X(12) VALUE SPACES.             
001660             10  PAIR-SKU-ID          PIC X(08) VALUE SPACES.             
001670             10  PAIR-SUM-UNITS       PIC 9(09) COMP-3 VALUE ZERO.        
001680             10  PAIR-ROW-CNT         PIC 9(05) COMP-3 VALUE ZERO.        
001690             10  PAIR-AVG-DAILY       PIC 9(05)V99 VALUE ZERO.            
001700     01  PAIR-TABLE-FLAT REDEFINES PAIR-TABLE.                            
001710         05  PAIR-FLAT-ENTRY          PIC X(30) OCCURS 3000 TIMES.        
001720*                                                                         
001730*    LEAD-TIME LOOKUP TABLE, LOADED FROM LEADTIMES AND SCANNED            
001740*    LINEARLY AGAINST THE INVENTORY RECORD'S STORE/SKU, SAME AS           
001750*    THE PAIR-TABLE SCAN ABOVE.                                           
001760*                                                                         
001770     01  LEADTIME-TABLE.                                                  
001780         05  LT-TBL-ENTRY OCCURS 2000 TIMES.                              
001810             10  LT-TBL-STORE-ID      PIC X(12) VALUE SPACES.             
001820             10  LT-TBL-SKU-ID        PIC X(08) VALUE SPACES.             
001830             10  LT-TBL-MEAN          PIC 9(03)V9 VALUE ZERO.             
001840             10  LT-TBL-STD           PIC 9(03)V9 VALUE ZERO.             
001850     01  LEADTIME-TABLE-FLAT REDEFINES LEADTIME-TABLE.                    
001860         05  LT-FLAT-ENTRY            PIC X(25) OCCURS 2000 TIMES.        
001870*                                                                         
001880*    RUNNING RISK CENSUS, HELD AS FOUR NAMED COUNTERS FOR                 
001890*    READABILITY IN THE ENRICHMENT LOGIC AND AS AN OCCURS TABLE           
001900*    FOR THE "AT LEAST TWO NON-EMPTY CATEGORIES" VALIDATION SCAN          
001910*    IN 2400-VALIDATE-ENRICH.                                             
001920     01  WS-RISK-COUNTS.                                                  
001930         05  WS-CT-STOCKOUT           PIC 9(07) VALUE ZERO.               
001940         05  WS-CT-OVERSTOCK          PIC 9(07) VALUE ZERO.               
001950         05  WS-CT-LOWDEMAND          PIC 9(07) VALUE ZERO.               
001960         05  WS-CT-NORMAL             PIC 9(07) VALUE ZERO.               
001970     01  WS-RISK-COUNTS-TABLE REDEFINES WS-RISK-COUNTS.                   
001980         05  WS-CT-ENTRY              PIC 9(07) OCCURS 4 TIMES.           
001990*                                                                         
002000     01  WS-CALC-FIELDS.                                                  
002010         05  WS-WINDOW-START          PIC X(10) VALUE SPACES.             
002020         05  WS-DOC                   PIC 9(05)V99 VALUE ZERO.            
002030*                                                                         
002040     01  SYS-DATE-RAW.                                                    
002050         05  SD-YY                    PIC 9(02).                          
002060         05  SD-MM                    PIC 9(02).                          
002070         05  SD-DD                    PIC 9(02).                          
002080*                                                                         
002090     01  SYS-DATE.                                                        
002100         05  I-YEAR                   PIC 9(04).                          
002110         05  I-MONTH                  PIC 99.                             
002120         05  I-DAY                    PIC 99.                             
002130*                                                                         
002140     01  COMPANY-TITLE.                                                   
002150         05  FILLER                   PIC X(06)  VALUE 'DATE: '.          
002160         05  O-MONTH                  PIC 99.                             
002170         05  FILLER                   PIC X      VALUE '/'.               
002180         05  O-DAY                    PIC 99.                             
002190         05  FILLER                   PIC X      VALUE '/'.               
002200         05  O-YEAR                   PIC 9(04).                          
002210         05  FILLER                   PIC X(34)  VALUE SPACES.            
002220         05  FILLER                   PIC X(28)  VALUE                    
002230                         'MULTI-STORE REPLENISHMENT RU                    
002240      -                  'N'.                                             
002250         05  FILLER                   PIC X(40)  VALUE SPACES.            
002260         05  FILLER                   PIC X(06)  VALUE 'PAGE: '.          
002270         05  O-PCTR                   PIC Z9.                             
002280*                                                                         
002290     01  VALID-HEADING-LINE.                                              
002300         05  FILLER                   PIC X(08)  VALUE SPACES.            
002310         05  FILLER                   PIC X(35)  VALUE                    
002320                          'RISK ENRICHMENT VALIDATION - U2'.              
002330         05  FILLER                   PIC X(89)  VALUE SPACES.            
002340*                                                                         
002350     01  VALID-DETAIL-LINE.                                               
002360         05  FILLER                   PIC X(08)  VALUE SPACES.            
002370         05  FILLER                   PIC X(24)  VALUE                    
002380                                       'REQUIRED FIELDS CHECK: '.         
002390         05  O-FIELDS-RESULT          PIC X(04).                          
002400         05  FILLER                   PIC X(10)  VALUE SPACES.            
002410         05  FILLER                   PIC X(28)  VALUE                    
002420                     'CATEGORY COVERAGE CHECK: '.                         
002430         05  O-CATEGORY-RESULT        PIC X(04).                          
002440         05  FILLER                   PIC X(54)  VALUE SPACES.            
002450*                                                                         
002460     01  CENSUS-HEADING-LINE.                                             
002470         05  FILLER                   PIC X(08)  VALUE SPACES.            
002480         05  FILLER                   PIC X(30)  VALUE                    
002490                       'RISK CENSUS (BEFORE COUNTS)'.                     
002500         05  FILLER                   PIC X(94)  VALUE SPACES.            
002510*                                                                         
002520     01  CENSUS-DETAIL-LINE.                                              
002530         05  FILLER                   PIC X(08)  VALUE SPACES.            
002540         05  FILLER                   PIC X(16)  VALUE                    
002550             'STOCKOUT-RISK: '.                                           
002560         05  O-CT-STOCKOUT            PIC ZZZ,ZZ9.                        
002570         05  FILLER                   PIC X(06)  VALUE SPACES.            
002580         05  FILLER  PIC X(10)  VALUE 'OVERSTOCK:'.                       
002590         05  O-CT-OVERSTOCK           PIC ZZZ,ZZ9.                        
002600         05  FILLER                   PIC X(06)  VALUE SPACES.            
002610         05  FILLER  PIC X(12)  VALUE 'LOW-DEMAND: '.                     
002620         05  O-CT-LOWDEMAND           PIC ZZZ,ZZ9.                        
002630         05  FILLER                   PIC X(06)  VALUE SPACES.            
002640         05  FILLER                   PIC X(08)  VALUE 'NORMAL: '.        
002650         05  O-CT-NORMAL              PIC ZZZ,ZZ9.                        
002660         05  FILLER                   PIC X(06)  VALUE SPACES.            
002670*                                                                         
002680     01  BLANK-LINE                   PIC X(132) VALUE SPACES.            
002690*                                                                         
002700     PROCEDURE DIVISION.                                                  
002710*                                                                         
002720 0000-RPLRISK.                                                            
002730*                                                                         
002740     PERFORM 1000-INIT.                                                   
002750     PERFORM 1300-LOAD-SALES-PAIRS                                        
002760         UNTIL MORE-SALES = 'NO'.                                         
002770     PERFORM 1400-CALC-PAIR-AVGS                                          
002780         VARYING WS-PAIR-IX FROM 1 BY 1                                   
002790         UNTIL WS-PAIR-IX > WS-PAIR-MAX.                                  
002800     PERFORM 2000-MAINLINE                                                
002810         UNTIL MORE-RECS = 'NO'.                                          
002820     PERFORM 2400-VALIDATE-ENRICH THRU 2400-EXIT.                         
002830     PERFORM 8000-PRINT-CENSUS-SECTION.                                   
002840     PERFORM 8100-PRINT-VALIDATION-LINE.                                  
002850     PERFORM 8500-WRITE-RISK-CARRY.                                       
002860     PERFORM 3000-CLOSING.                                                
002870     STOP RUN.                                                            
002880*                                                                         
002890 1000-INIT.                                                               
002900*                                                                         
002910     ACCEPT SYS-DATE-RAW FROM DATE.                                       
002920     IF SD-YY < 50                                                        
002930         COMPUTE I-YEAR = 2000 + SD-YY                                    
002940     ELSE                                                                 
002950         COMPUTE I-YEAR = 1900 + SD-YY                                    
002960     END-IF.                                                              
002970     MOVE SD-MM TO I-MONTH.                                               
002980     MOVE SD-DD TO I-DAY.                                                 
002990     MOVE I-MONTH TO O-MONTH.                                             
003000     MOVE I-DAY TO O-DAY.                                                 
003010     MOVE I-YEAR TO O-YEAR.                                               
003020     OPEN INPUT KPI-CARRY.                                                
003030     READ KPI-CARRY.                                                      
003040     MOVE KPC-WINDOW-START TO WS-WINDOW-START.                            
003050     CLOSE KPI-CARRY.                                                     
003060     PERFORM 1200-LOAD-LEADTIMES                                          
003070         UNTIL MORE-LT = 'NO'.                                            
003080     OPEN INPUT SALES.                                                    
003090     OPEN INPUT INVENTORY.                                                
003100     OPEN OUTPUT ENRICHED-OUT.                                            
003110     OPEN OUTPUT PRTOUT.                                                  
003120     MOVE 'YES' TO MORE-SALES.                                            
003130     PERFORM 9100-READ-SALES.                                             
003140     PERFORM 9000-READ-INVENTORY.                                         
003150*                                                                         
003160 1200-LOAD-LEADTIMES.                                                     
003170*                                                                         
003180     OPEN INPUT LEADTIMES.                                                
003190     PERFORM 9200-READ-LEADTIME.                                          
003200     PERFORM 1210-STORE-LT-ENTRY                                          
003210         UNTIL MORE-LT = 'NO' OR WS-LT-MAX NOT < 2000.                    
003220     CLOSE LEADTIMES.                                                     
003230*                                                                         
003240 1210-STORE-LT-ENTRY.                                                     
003250*                                                                         
003260     ADD 1 TO WS-LT-MAX.                                                  
003270     MOVE LT-STORE-ID TO LT-TBL-STORE-ID(WS-LT-MAX).                      
003280     MOVE LT-SKU-ID TO LT-TBL-SKU-ID(WS-LT-MAX).                          
003290     MOVE LT-MEAN-DAYS TO LT-TBL-MEAN(WS-LT-MAX).                         
003300     MOVE LT-STD-DAYS TO LT-TBL-STD(WS-LT-MAX).                           
003310     PERFORM 9200-READ-LEADTIME.                                          
003320*                                                                         
003330 1300-LOAD-SALES-PAIRS.                                                   
003340*                                                                         
003350     IF SAL-DATE NOT < WS-WINDOW-START                                    
003360         PERFORM 1310-FIND-OR-ADD-PAIR                                    
003370     END-IF.                                                              
003380     PERFORM 9100-READ-SALES.                                             
003390*                                                                         
003400 1310-FIND-OR-ADD-PAIR.                                                   
003410*                                                                         
003420     MOVE ZERO TO WS-PAIR-FOUND-SW.                                       
003430     PERFORM 1320-SCAN-PAIR-TABLE                                         
003440         VARYING WS-SCAN-IX FROM 1 BY 1                                   
003450         UNTIL WS-SCAN-IX > WS-PAIR-MAX OR WS-PAIR-FOUND-SW = 1.          
003460     IF WS-PAIR-FOUND-SW = 0 AND WS-PAIR-MAX < 3000                       
003470         ADD 1 TO WS-PAIR-MAX                                             
003480         MOVE SAL-STORE-ID TO PAIR-STORE-ID(WS-PAIR-MAX)                  
003490         MOVE SAL-SKU-ID TO PAIR-SKU-ID(WS-PAIR-MAX)                      
003500         ADD SAL-UNITS-SOLD TO PAIR-SUM-UNITS(WS-PAIR-MAX)                
003510         ADD 1 TO PAIR-ROW-CNT(WS-PAIR-MAX)                               
003520     END-IF.                                                              
003530*                                                                         
003540 1320-SCAN-PAIR-TABLE.                                                    
003550*                                                                         
003560     IF PAIR-STORE-ID(WS-SCAN-IX) = SAL-STORE-ID AND                      
003570        PAIR-SKU-ID(WS-SCAN-IX) = SAL-SKU-ID                              
003580         ADD SAL-UNITS-SOLD TO PAIR-SUM-UNITS(WS-SCAN-IX)                 
003590         ADD 1 TO PAIR-ROW-CNT(WS-SCAN-IX)                                
003600         MOVE 1 TO WS-PAIR-FOUND-SW                                       
003610     END-IF.                                                              
003620*                                                                         
003630 1400-CALC-PAIR-AVGS.                                                     
003640*                                                                         
003650*    BR-U2-1 - SIMPLE ARITHMETIC MEAN OVER THE SALE ROWS PRESENT          
003660*    FOR THE PAIR, NOT OVER THE FULL 28-DAY CALENDAR.                     
003670     IF PAIR-ROW-CNT(WS-PAIR-IX) > 0                                      
003680         COMPUTE PAIR-AVG-DAILY(WS-PAIR-IX) ROUNDED =                     
003690             PAIR-SUM-UNITS(WS-PAIR-IX) / PAIR-ROW-CNT(WS-PAIR-IX)        
003700     END-IF.                                                              
003710*                                                                         
003720 2000-MAINLINE.                                                           
003730*                                                                         
003740     MOVE INV-STORE-ID TO ENR-STORE-ID.                                   
003750     MOVE INV-SKU-ID TO ENR-SKU-ID.                                       
003760     MOVE INV-ON-HAND TO ENR-ON-HAND.                                     
003770     IF ENR-STORE-ID = SPACES OR ENR-SKU-ID = SPACES                      
003780         MOVE 'NO' TO WS-FIELDS-OK-SW                                     
003790     END-IF.                                                              
003800     PERFORM 2100-LOOKUP-AVG-DAILY.                                       
003810     PERFORM 2200-LOOKUP-LEADTIME.                                        
003820     PERFORM 2300-CALC-DOC-RISK.                                          
003830     PERFORM 2350-TALLY-RISK-CENSUS.                                      
003840     MOVE ZERO TO ENR-ROP ENR-S-LEVEL ENR-ORDER-QTY.                      
003850     WRITE ENR-REC.                                                       
003860     ADD 1 TO WS-ENR-WRITTEN.                                             
003870     ADD 1 TO WS-RECS-READ.                                               
003880     PERFORM 9000-READ-INVENTORY.                                         
003890*                                                                         
003900 2100-LOOKUP-AVG-DAILY.                                                   
003910*                                                                         
003920     MOVE ZERO TO WS-PAIR-FOUND-SW ENR-AVG-DAILY.                         
003930     PERFORM 2110-SCAN-PAIR-FOR-INV                                       
003940         VARYING WS-SCAN-IX FROM 1 BY 1                                   
003950         UNTIL WS-SCAN-IX > WS-PAIR-MAX OR WS-PAIR-FOUND-SW = 1.          
003960*                                                                         
003970 2110-SCAN-PAIR-FOR-INV.                                                  
003980*                                                                         
003990     IF PAIR-STORE-ID(WS-SCAN-IX) = INV-STORE-ID AND                      
004000        PAIR-SKU-ID(WS-SCAN-IX) = INV-SKU-ID                              
004010         MOVE PAIR-AVG-DAILY(WS-SCAN-IX) TO ENR-AVG-DAILY                 
004020         MOVE 1 TO WS-PAIR-FOUND-SW                                       
004030     END-IF.                                                              
004040*                                                                         
004050 2200-LOOKUP-LEADTIME.                                                    
004060*                                                                         
004070*    BR-U2-4 - NO MATCHING LEAD-TIME ROW LEAVES BOTH FIELDS ZERO.         
004075*    LINEAR SCAN, SAME SHAPE AS 2100-LOOKUP-AVG-DAILY'S PAIR-TABLE        
004076*    SCAN ABOVE.                                                          
004080     MOVE ZERO TO WS-LT-FOUND-SW ENR-LT-MEAN ENR-LT-STD.                  
004090     PERFORM 2210-SCAN-LT-FOR-INV                                         
004095         VARYING WS-SCAN-IX FROM 1 BY 1                                   
004096         UNTIL WS-SCAN-IX > WS-LT-MAX OR WS-LT-FOUND-SW = 1.              
004097*                                                                         
004098 2210-SCAN-LT-FOR-INV.                                                    
004099*                                                                         
004100     IF LT-TBL-STORE-ID(WS-SCAN-IX) = INV-STORE-ID AND                    
004110        LT-TBL-SKU-ID(WS-SCAN-IX) = INV-SKU-ID                            
004120         MOVE LT-TBL-MEAN(WS-SCAN-IX) TO ENR-LT-MEAN                      
004130         MOVE LT-TBL-STD(WS-SCAN-IX) TO ENR-LT-STD                        
004140         MOVE 1 TO WS-LT-FOUND-SW                                         
004150     END-IF.                                                              
004170*                                                                         
004180 2300-CALC-DOC-RISK.                                                      
004190*                                                                         
004200*    BR-U2-2 - DAYS OF COVER; ZERO DEMAND IS TREATED AS                   
004210*    "INFINITE".                                                          
004220     IF ENR-AVG-DAILY > 0                                                 
004230         COMPUTE WS-DOC ROUNDED = ENR-ON-HAND / ENR-AVG-DAILY             
004240     ELSE                                                                 
004250         MOVE 99999.99 TO WS-DOC                                          
004260     END-IF.                                                              
004270     MOVE WS-DOC TO ENR-DOC.                                              
004280*                                                                         
004290*    BR-U2-3 - PRIORITY ORDER MATTERS: LOW-DEMAND IS TESTED FIRST         
004300*    SO A ZERO-SALES PAIR IS NEVER MISCLASSIFIED AS STOCKOUT-RISK.        
004301*    EVALUATE TRUE TAKES THE FIRST WHEN THAT FIRES, SAME AS               
004302*    CBLANL02/03'S BOAT-TYPE/ACCESS-PACKAGE CLASSIFIERS.                  
004310     EVALUATE TRUE                                                        
004320         WHEN ENR-AVG-DAILY = 0                                           
004330             MOVE 'L' TO ENR-RISK                                         
004340         WHEN WS-DOC < ENR-LT-MEAN                                        
004350             MOVE 'Q' TO ENR-RISK                                         
004360         WHEN WS-DOC > 45                                                 
004370             MOVE 'O' TO ENR-RISK                                         
004380         WHEN OTHER                                                       
004390             MOVE 'N' TO ENR-RISK                                         
004400     END-EVALUATE.                                                        
004440*                                                                         
004450 2350-TALLY-RISK-CENSUS.                                                  
004460*                                                                         
004470     IF ENR-RISK-STOCKOUT                                                 
004480         ADD 1 TO WS-CT-STOCKOUT                                          
004490     END-IF.                                                              
004500     IF ENR-RISK-OVERSTOCK                                                
004510         ADD 1 TO WS-CT-OVERSTOCK                                         
004520     END-IF.                                                              
004530     IF ENR-RISK-LOW-DEMAND                                               
004540         ADD 1 TO WS-CT-LOWDEMAND                                         
004550     END-IF.                                                              
004560     IF ENR-RISK-NORMAL                                                   
004570         ADD 1 TO WS-CT-NORMAL                                            
004580     END-IF.                                                              
004590*                                                                         
004600 2400-VALIDATE-ENRICH.                                                    
004610*                                                                         
004620     MOVE 'YES' TO WS-VALID-SW.                                           
004630*                                                                         
004640     IF WS-ENR-WRITTEN = ZERO                                             
004650         MOVE 'NO' TO WS-VALID-SW                                         
004660         GO TO 2400-EXIT                                                  
004670     END-IF.                                                              
004680*                                                                         
004690     IF WS-FIELDS-OK-SW = 'NO'                                            
004700         MOVE 'NO' TO WS-VALID-SW                                         
004710         GO TO 2400-EXIT                                                  
004720     END-IF.                                                              
004730*                                                                         
004740     MOVE ZERO TO WS-CATEGORIES-SET.                                      
004750     PERFORM 2410-COUNT-CATEGORIES                                        
004760         VARYING WS-SCAN-IX FROM 1 BY 1                                   
004770         UNTIL WS-SCAN-IX > 4.                                            
004780     IF WS-CATEGORIES-SET < 2                                             
004790         MOVE 'NO' TO WS-VALID-SW                                         
004800         GO TO 2400-EXIT                                                  
004810     END-IF.                                                              
004820*                                                                         
004830     MOVE 'YES' TO WS-VALID-SW.                                           
004840*                                                                         
004850 2400-EXIT.                                                               
004860     EXIT.                                                                
004870*                                                                         
004880 2410-COUNT-CATEGORIES.                                                   
004890*                                                                         
004900     IF WS-CT-ENTRY(WS-SCAN-IX) > 0                                       
004910         ADD 1 TO WS-CATEGORIES-SET                                       
004920     END-IF.                                                              
004930*                                                                         
004940 3000-CLOSING.                                                            
004950*                                                                         
004960     CLOSE SALES.                                                         
004970     CLOSE INVENTORY.                                                     
004980     CLOSE ENRICHED-OUT.                                                  
004990     CLOSE PRTOUT.                                                        
005000*                                                                         
005010 8000-PRINT-CENSUS-SECTION.                                               
005020*                                                                         
005030     ADD 1 TO WS-PCTR.                                                    
005040     MOVE WS-PCTR TO O-PCTR.                                              
005050     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
005060     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
005070     WRITE PRTLINE FROM CENSUS-HEADING-LINE                               
005080         AFTER ADVANCING 1 LINE.                                          
005090     MOVE WS-CT-STOCKOUT TO O-CT-STOCKOUT.                                
005100     MOVE WS-CT-OVERSTOCK TO O-CT-OVERSTOCK.                              
005110     MOVE WS-CT-LOWDEMAND TO O-CT-LOWDEMAND.                              
005120     MOVE WS-CT-NORMAL TO O-CT-NORMAL.                                    
005130     WRITE PRTLINE FROM CENSUS-DETAIL-LINE AFTER ADVANCING 1 LINE.        
005140*                                                                         
005150 8100-PRINT-VALIDATION-LINE.                                              
005160*                                                                         
005170     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
005180     WRITE PRTLINE FROM VALID-HEADING-LINE AFTER ADVANCING 1 LINE.        
005190     IF WS-VALID-SW = 'YES'                                               
005200         MOVE 'OK  ' TO O-FIELDS-RESULT                                   
005210     ELSE                                                                 
005220         MOVE 'FAIL' TO O-FIELDS-RESULT                                   
005230     END-IF.                                                              
005240     IF WS-CATEGORIES-SET NOT < 2                                         
005250         MOVE 'OK  ' TO O-CATEGORY-RESULT                                 
005260     ELSE                                                                 
005270         MOVE 'FAIL' TO O-CATEGORY-RESULT                                 
005280     END-IF.                                                              
005290     WRITE PRTLINE FROM VALID-DETAIL-LINE AFTER ADVANCING 1 LINE.         
005300*                                                                         
005310 8500-WRITE-RISK-CARRY.                                                   
005320*                                                                         
005330     OPEN OUTPUT RISK-CARRY.                                              
005340     MOVE SPACES TO RISK-CARRY-REC.                                       
005350     MOVE WS-CT-STOCKOUT TO RKC-STOCKOUT-CTR.                             
005360     MOVE WS-CT-OVERSTOCK TO RKC-OVERSTOCK-CTR.                           
005370     MOVE WS-CT-LOWDEMAND TO RKC-LOWDEMAND-CTR.                           
005380     MOVE WS-CT-NORMAL TO RKC-NORMAL-CTR.                                 
005390     WRITE RISK-CARRY-REC.                                                
005400     CLOSE RISK-CARRY.                                                    
005410*                                                                         
005420 9000-READ-INVENTORY.                                                     
005430*                                                                         
005440     READ INVENTORY                                                       
005450         AT END MOVE 'NO' TO MORE-RECS.                                   
005460*                                                                         
005470 9100-READ-SALES.                                                         
005480*                                                                         
005490     READ SALES                                                           
005500         AT END MOVE 'NO' TO MORE-SALES.                                  
005510*                                                                         
005520 9200-READ-LEADTIME.                                                      
005530*                                                                         
005540     READ LEADTIMES                                                       
005550         AT END MOVE 'NO' TO MORE-LT.                                     
