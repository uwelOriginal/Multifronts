000100*    INVNTREC.CPY ON-HAND INVENTORY SNAPSHOT - ONE LINE PER               
000110*    STORE/SKU OWNER:  INVENTORY REPLENISHMENT                            
000120*    05/14/93  AL   ORIGINAL COPY MEMBER - DRIVER FOR RISK                
000130*                   ENRICHMENT                                            
000140*    11/03/97  AL   ADDED DATE BREAKDOWN REDEFINES FOR RPLWBAK            
000150*                   STAMPING                                              
000160*    02/02/99  AL   Y2K - INV-DT-YYYY EXPANDED TO 4 DIGITS                
000170 01  INV-REC.                                                             
000180     05  INV-DATE                 PIC X(10).                              
000190     05  INV-STORE-ID             PIC X(12).                              
000200     05  INV-SKU-ID               PIC X(08).                              
000210     05  INV-ON-HAND              PIC 9(07).                              
000220     05  FILLER                   PIC X(03).                              
000230 01  INV-DATE-BRK REDEFINES INV-REC.                                      
000240     05  INV-DT-YYYY              PIC X(04).                              
000250     05  FILLER                   PIC X(01).                              
000260     05  INV-DT-MM                PIC X(02).                              
000270     05  FILLER                   PIC X(01).                              
000280     05  INV-DT-DD                PIC X(02).                              
000290     05  FILLER                   PIC X(30).                              
