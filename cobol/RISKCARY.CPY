000100*    RISKCARY.CPY RISK CENSUS CARRY RECORD - RPLRISK OUTPUT               
000110*    (BEFORE COUNTS), READ BACK BY RPLFUTR (FOR THE BEFORE/AFTER          
000120*    IMPACT TABLE) AND RPLSUMM (FOR THE RISK CENSUS SECTION OF THE        
000130*    RUN REPORT). OWNER:  INVENTORY REPLENISHMENT                         
000140*    06/02/93  AL   ORIGINAL COPY MEMBER.                                 
000150 01  RISK-CARRY-REC.                                                      
000160     05  RKC-STOCKOUT-CTR         PIC 9(07).                              
000170     05  RKC-OVERSTOCK-CTR        PIC 9(07).                              
000180     05  RKC-LOWDEMAND-CTR        PIC 9(07).                              
000190     05  RKC-NORMAL-CTR           PIC 9(07).                              
000200     05  FILLER                   PIC X(20).                              
