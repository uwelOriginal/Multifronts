000100*    DISTREC.CPY STORE-TO-STORE DISTANCE TABLE - DIRECTED EDGES,          
000110*    KM OWNER:  INVENTORY REPLENISHMENT                                   
000120*    06/02/93  AL   ORIGINAL COPY MEMBER - USED BY RPLXFER DONOR          
000130*                   SEARCH                                                
000140 01  DST-REC.                                                             
000150     05  DST-FROM-STORE           PIC X(12).                              
000160     05  DST-TO-STORE             PIC X(12).                              
000170     05  DST-KM                   PIC 9(05)V99.                           
000180     05  FILLER                   PIC X(04).                              
