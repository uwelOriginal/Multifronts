000100*    NOTFREC.CPY MOVEMENT NOTIFICATION LOG - ONE LINE PER                 
000110*    CONFIRMED MOVEMENT OWNER:  INVENTORY REPLENISHMENT                   
000120*    06/09/93  AL   ORIGINAL COPY MEMBER                                  
000130*    04/14/98  AL   ADDED NTF-KIND 88-LEVELS, UNUSED ROUTING              
000140*                   FIELDS                                                
000150 01  NTF-REC.                                                             
000160     05  NTF-KIND                 PIC X(08).                              
000170         88  NTF-KIND-ORDER       VALUE 'order   '.                       
000180         88  NTF-KIND-XFER        VALUE 'transfer'.                       
000190     05  NTF-ORG-ID               PIC X(12).                              
000200     05  NTF-ACTOR                PIC X(30).                              
000210     05  NTF-TS-ISO               PIC X(25).                              
000220     05  NTF-STORE-ID             PIC X(12).                              
000230     05  NTF-FROM-STORE           PIC X(12).                              
000240     05  NTF-TO-STORE             PIC X(12).                              
000250     05  NTF-SKU-ID               PIC X(08).                              
000260     05  NTF-QTY                  PIC 9(07).                              
000270     05  NTF-MESSAGE              PIC X(60).                              
000280     05  FILLER                   PIC X(02).                              
