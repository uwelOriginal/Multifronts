000100 IDENTIFICATION DIVISION.                                                 
000110     PROGRAM-ID.          RPLFUTR.                                        
000120     AUTHOR.              A. LINDQUIST.                                   
000130     INSTALLATION.        INVENTORY CONTROL SYSTEMS DEPT.                 
000140     DATE-WRITTEN.        06/28/93.                                       
000150     DATE-COMPILED.                                                       
000160     SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.               
000170*                                                                         
000180*    RPLFUTR  -  REPLENISHMENT RUN, STEP 5 OF 8                           
000190*    -------------------------------------------------------------        
000200*    PROJECTS EACH STORE/SKU'S ON-HAND FORWARD THROUGH THE RUN'S          
000210*    CONFIRMED TRANSFERS AND (WHEN THE RUN PARAMETER CARD SAYS TO)        
000220*    ITS CONFIRMED ORDERS, RECOMPUTES DAYS-OF-COVER AND RISK ON           
000230*    THE PROJECTED ON-HAND, AND REPORTS HOW MANY STORE/SKU PAIRS          
000240*    MOVED INTO OR OUT OF EACH RISK CATEGORY AS A RESULT.                 
000250*                                                                         
000260*    CHANGE LOG                                                           
000270*    ----------                                                           
000280*    06/28/93  AL    ORIGINAL PROGRAM.  REQ INV-142.              INV-142 
000290*    08/09/93  AL    DONOR ON-HAND FLOORED AT ZERO AFTER A        INV-151 
000300*                    TRANSFER RATHER THAN LEFT NEGATIVE, REQ      INV-151 
000310*                    INV-151.                                     INV-151 
000320*    03/14/95  RMB   PROJECTED RISK NOW USES THE SAME PRIORITY    INV-249 
000330*                    TEST AS RPLRISK SO THE TWO STAGES NEVER      INV-249 
000340*                    DISAGREE ON A TIE, REQ INV-249.              INV-249 
000350*    11/18/96  RMB   BEFORE/AFTER IMPACT TABLE ADDED TO THE RUN   INV-341 
000360*                    REPORT, REQ INV-341.                         INV-341 
000370*    02/02/99  JTK   Y2K - DATE FIELDS EXPANDED TO 4-DIGIT YEAR,  INV-509 
000380*                    REQ INV-509.                                 INV-509 
000390*                                                                         
000400     ENVIRONMENT DIVISION.                                                
000410     CONFIGURATION SECTION.                                               
000420     SOURCE-COMPUTER.     IBM-370.                                        
000430     OBJECT-COMPUTER.     IBM-370.                                        
000440     SPECIAL-NAMES.                                                       
000450         C01 IS TOP-OF-FORM                                               
000460         CLASS WS-NUMERIC-CLASS IS '0' THRU '9'                           
000470         UPSI-0 ON STATUS IS WS-DEBUG-SW-ON                               
000480         UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.                            
000490*                                                                         
000500     INPUT-OUTPUT SECTION.                                                
000510     FILE-CONTROL.                                                        
000520         SELECT RUNPARM ASSIGN TO "RUNPARM"                               
000530             ORGANIZATION IS LINE SEQUENTIAL                              
000540             FILE STATUS IS WS-FS-PARM.                                   
000550         SELECT RISK-CARRY ASSIGN TO "RISKCARY"                           
000560             ORGANIZATION IS LINE SEQUENTIAL                              
000570             FILE STATUS IS WS-FS-RKC.                                    
000580         SELECT ENRICHED-IN ASSIGN TO "ENRCHFUL"                          
000590             ORGANIZATION IS LINE SEQUENTIAL                              
000600             FILE STATUS IS WS-FS-ENR.                                    
000610         SELECT CONFIRMED-TRANSFERS ASSIGN TO "XFERCONF"                  
000620             ORGANIZATION IS LINE SEQUENTIAL                              
000630             FILE STATUS IS WS-FS-XFR.                                    
000640         SELECT CONFIRMED-ORDERS ASSIGN TO "ORDRCONF"                     
000650             ORGANIZATION IS LINE SEQUENTIAL                              
000660             FILE STATUS IS WS-FS-ORD.                                    
000670         SELECT FUTURE-STATE ASSIGN TO "FUTRSTAT"                         
000680             ORGANIZATION IS LINE SEQUENTIAL                              
000690             FILE STATUS IS WS-FS-FUT.                                    
000700         SELECT PRTOUT ASSIGN TO "RUNRPT"                                 
000710             ORGANIZATION IS RECORD SEQUENTIAL                            
000720             FILE STATUS IS WS-FS-PRT.                                    
000730*                                                                         
000740     DATA DIVISION.                                                       
000750     FILE SECTION.                                                        
000760     FD  RUNPARM                                                          
000770         LABEL RECORD IS STANDARD                                         
000780         DATA RECORD IS PARM-REC.                                         
000790         COPY RUNPARM.                                                    
000800*                                                                         
000810     FD  RISK-CARRY                                                       
000820         LABEL RECORD IS STANDARD                                         
000830         DATA RECORD IS RISK-CARRY-REC.                                   
000840         COPY RISKCARY.                                                   
000850*                                                                         
000860     FD  ENRICHED-IN                                                      
000870         LABEL RECORD IS STANDARD                                         
000880         DATA RECORD IS ENR-REC.                                          
000890         COPY ENRCHREC.                                                   
000900*                                                                         
000910     FD  CONFIRMED-TRANSFERS                                              
000920         LABEL RECORD IS STANDARD                                         
000930         DATA RECORD IS XFR-REC.                                          
000940         COPY XFRCREC.                                                    
000950*                                                                         
000960     FD  CONFIRMED-ORDERS                                                 
000970         LABEL RECORD IS STANDARD                                         
000980         DATA RECORD IS ORD-REC.                                          
000990         COPY ORDCREC.                                                    
001000*                                                                         
001010     FD  FUTURE-STATE                                                     
001020         LABEL RECORD IS STANDARD                                         
001030         DATA RECORD IS FUT-REC.                                          
001040         COPY FUTRREC.                                                    
001050*                                                                         
001060     FD  PRTOUT                                                           
001070         LABEL RECORD IS OMITTED                                          
001080         RECORD CONTAINS 132 CHARACTERS                                   
001090         LINAGE IS 60 WITH FOOTING AT 55                                  
001100         DATA RECORD IS PRTLINE.                                          
001110     01  PRTLINE                     PIC X(132).                          
001120*                                                                         
001130     WORKING-STORAGE SECTION.                                             
001132*    STANDALONE COUNTERS, NOT PART OF ANY GROUP, PER SHOP                 
001134*    PRACTICE FOR A SINGLE PAGE-CTR/RUN-SWITCH.                           
001136     77  WS-PCTR                PIC 9(02) COMP VALUE ZERO.                
001138     77  WS-INCL-ORDERS-SW      PIC 9(01) VALUE ZERO.                     
001140     01  WS-FILE-STATUSES.                                                
001150         05  WS-FS-PARM              PIC X(02) VALUE '00'.                
001160         05  WS-FS-RKC               PIC X(02) VALUE '00'.                
001170         05  WS-FS-ENR               PIC X(02) VALUE '00'.                
001180         05  WS-FS-XFR               PIC X(02) VALUE '00'.                
001190         05  WS-FS-ORD               PIC X(02) VALUE '00'.                
001200         05  WS-FS-FUT               PIC X(02) VALUE '00'.                
001210         05  WS-FS-PRT               PIC X(02) VALUE '00'.                
001220*                                                                         
001230     01  WS-SWITCHES.                                                     
001240         05  MORE-RECS                PIC X(03) VALUE 'YES'.              
001250         05  MORE-XFR                 PIC X(03) VALUE 'YES'.              
001260         05  MORE-ORD                 PIC X(03) VALUE 'YES'.              
001270         05  WS-FOUND-SW              PIC 9(01) VALUE ZERO.               
001280         05  WS-DEBUG-SW-ON           PIC X(01).                          
001290         05  WS-DEBUG-SW-OFF          PIC X(01).                          
001300*                                                                         
001310     01  WS-COUNTERS COMP.                                                
001330         05  WS-FUT-MAX               PIC 9(04) VALUE ZERO.               
001340         05  WS-SCAN-IX               PIC 9(04) VALUE ZERO.               
001350         05  WS-DONOR-IX              PIC 9(04) VALUE ZERO.               
001360         05  WS-RECV-IX               PIC 9(04) VALUE ZERO.               
001370         05  WS-FOUND-IX              PIC 9(04) VALUE ZERO.               
001380*                                                                         
001390     01  WS-ORG-ID                    PIC X(12) VALUE SPACES.             
001410     01  WS-CHECK-STORE                PIC X(12) VALUE SPACES.            
001420     01  WS-CHECK-SKU                  PIC X(08) VALUE SPACES.            
001430*                                                                         
001440     01  WS-CALC-FIELDS.                                                  
001450         05  WS-DOC                   PIC 9(05)V99 VALUE ZERO.            
001460*                                                                         
001470*    PER STORE/SKU PROJECTION WORKTABLE, LOADED ONCE FROM THE             
001480*    COMPLETED ENRICHMENT FILE.  FT-ON-HAND-CUR IS THE RUNNING            
001490*    VALUE - IT STARTS AT THE ORIGINAL ON-HAND, IS DRAWN                  
001500*    DOWN/BUILT UP AS TRANSFERS AND ORDERS ARE APPLIED, AND IS            
001510*    SNAPSHOTTED INTO THE AFTER-TRANSFERS AND AFTER-ORDERS FIELDS         
001520*    AT THE END OF EACH STAGE.                                            
001530     01  FUT-TABLE.                                                       
001540         05  FT-ENTRY OCCURS 3000 TIMES.                                  
001550             10  FT-STORE-ID          PIC X(12) VALUE SPACES.             
001560             10  FT-SKU-ID            PIC X(08) VALUE SPACES.             
001570             10  FT-ON-HAND-BEFORE    PIC 9(07) VALUE ZERO.               
001580             10  FT-AVG-DAILY         PIC 9(05)V99 VALUE ZERO.            
001590             10  FT-LT-MEAN           PIC 9(03)V9 VALUE ZERO.             
001600             10  FT-LT-STD            PIC 9(03)V9 VALUE ZERO.             
001610             10  FT-RISK-BEFORE       PIC X(01) VALUE SPACE.              
001620             10  FT-ON-HAND-CUR       PIC 9(07) VALUE ZERO.               
001630             10  FT-AFTER-TRANSFERS   PIC 9(07) VALUE ZERO.               
001640             10  FT-AFTER-ORDERS      PIC 9(07) VALUE ZERO.               
001650             10  FT-DELTA             PIC S9(07) VALUE ZERO.              
001660             10  FT-DOC-AFTER         PIC 9(05)V99 VALUE ZERO.            
001670             10  FT-RISK-AFTER        PIC X(01) VALUE SPACE.              
001680     01  FUT-TABLE-FLAT REDEFINES FUT-TABLE.                              
001690         05  FT-FLAT-ENTRY            PIC X(79) OCCURS 3000 TIMES.        
001700*                                                                         
001710*    BEFORE AND AFTER RISK CENSUS, FOR BR-U5-4'S IMPACT TABLE.            
001720*    THE BEFORE SIDE COMES OFF RPLRISK'S CARRY RECORD; THE AFTER          
001730*    SIDE IS TALLIED HERE AS EACH ENTRY'S PROJECTED RISK IS               
001740*    COMPUTED.                                                            
001750     01  WS-BEFORE-COUNTS COMP.                                           
001760         05  WS-BC-STOCKOUT           PIC 9(07) VALUE ZERO.               
001770         05  WS-BC-OVERSTOCK          PIC 9(07) VALUE ZERO.               
001780         05  WS-BC-LOWDEMAND          PIC 9(07) VALUE ZERO.               
001790         05  WS-BC-NORMAL             PIC 9(07) VALUE ZERO.               
001800     01  WS-BEFORE-COUNTS-TABLE REDEFINES WS-BEFORE-COUNTS COMP.          
001810         05  WS-BC-ENTRY OCCURS 4 TIMES PIC 9(07).                        
001820*                                                                         
001830     01  WS-AFTER-COUNTS COMP.                                            
001840         05  WS-AC-STOCKOUT           PIC 9(07) VALUE ZERO.               
001850         05  WS-AC-OVERSTOCK          PIC 9(07) VALUE ZERO.               
001860         05  WS-AC-LOWDEMAND          PIC 9(07) VALUE ZERO.               
001870         05  WS-AC-NORMAL             PIC 9(07) VALUE ZERO.               
001880     01  WS-AFTER-COUNTS-TABLE REDEFINES WS-AFTER-COUNTS COMP.            
001890         05  WS-AC-ENTRY OCCURS 4 TIMES PIC 9(07).                        
001900*                                                                         
001910     01  SYS-DATE-RAW.                                                    
001920         05  SD-YY                    PIC 9(02).                          
001930         05  SD-MM                    PIC 9(02).                          
001940         05  SD-DD                    PIC 9(02).                          
001950*                                                                         
001960     01  SYS-DATE.                                                        
001970         05  I-YEAR                   PIC 9(04).                          
001980         05  I-MONTH                  PIC 99.                             
001990         05  I-DAY                    PIC 99.                             
002000*                                                                         
002010     01  COMPANY-TITLE.                                                   
002020         05  FILLER                   PIC X(06)  VALUE 'DATE: '.          
002030         05  O-MONTH                  PIC 99.                             
002040         05  FILLER                   PIC X      VALUE '/'.               
002050         05  O-DAY                    PIC 99.                             
002060         05  FILLER                   PIC X      VALUE '/'.               
002070         05  O-YEAR                   PIC 9(04).                          
002080         05  FILLER                   PIC X(34)  VALUE SPACES.            
002090         05  FILLER                   PIC X(28)  VALUE                    
002100                         'MULTI-STORE REPLENISHMENT RU                    
002110      -                  'N'.                                             
002120         05  FILLER                   PIC X(40)  VALUE SPACES.            
002130         05  FILLER                   PIC X(06)  VALUE 'PAGE: '.          
002140         05  O-PCTR                   PIC Z9.                             
002150*                                                                         
002160     01  IMPACT-HEADING-1.                                                
002170         05  FILLER                   PIC X(08)  VALUE SPACES.            
002180         05  FILLER                   PIC X(30)  VALUE                    
002190                         'RISK CATEGORY IMPACT - BEFOR                    
002200      -                  'E VS AFTER PROJECTION'.                         
002210         05  FILLER                   PIC X(94)  VALUE SPACES.            
002220*                                                                         
002230     01  IMPACT-HEADING-2.                                                
002240         05  FILLER                   PIC X(08)  VALUE SPACES.            
002250         05  FILLER                   PIC X(14)  VALUE 'CATEGORY'.        
002260         05  FILLER                   PIC X(10)  VALUE SPACES.            
002270         05  FILLER                   PIC X(07)  VALUE 'BEFORE'.          
002280         05  FILLER                   PIC X(09)  VALUE SPACES.            
002290         05  FILLER                   PIC X(06)  VALUE 'AFTER'.           
002300         05  FILLER                   PIC X(10)  VALUE SPACES.            
002310         05  FILLER                   PIC X(05)  VALUE 'DELTA'.           
002320         05  FILLER                   PIC X(63)  VALUE SPACES.            
002330*                                                                         
002340     01  IMPACT-DETAIL-LINE.                                              
002350         05  FILLER                   PIC X(08)  VALUE SPACES.            
002360         05  O-CATEGORY               PIC X(20).                          
002370         05  FILLER                   PIC X(04)  VALUE SPACES.            
002380         05  O-BEFORE-CTR             PIC ZZZ,ZZ9.                        
002390         05  FILLER                   PIC X(06)  VALUE SPACES.            
002400         05  O-AFTER-CTR              PIC ZZZ,ZZ9.                        
002410         05  FILLER                   PIC X(06)  VALUE SPACES.            
002420         05  O-DELTA-CTR              PIC -ZZZ,ZZ9.                       
002430         05  FILLER                   PIC X(66)  VALUE SPACES.            
002440*                                                                         
002450     01  BLANK-LINE                   PIC X(132) VALUE SPACES.            
002460*                                                                         
002470     PROCEDURE DIVISION.                                                  
002480*                                                                         
002490 0000-RPLFUTR.                                                            
002500*                                                                         
002510     PERFORM 1000-INIT.                                                   
002520     PERFORM 2100-APPLY-TRANSFERS.                                        
002530     PERFORM 2150-SNAPSHOT-AFTER-TRANSFERS                                
002540         VARYING WS-SCAN-IX FROM 1 BY 1                                   
002550         UNTIL WS-SCAN-IX > WS-FUT-MAX.                                   
002560     PERFORM 2200-APPLY-ORDERS.                                           
002570     PERFORM 2250-SNAPSHOT-AFTER-ORDERS                                   
002580         VARYING WS-SCAN-IX FROM 1 BY 1                                   
002590         UNTIL WS-SCAN-IX > WS-FUT-MAX.                                   
002600     PERFORM 2300-PROJECT-RISK                                            
002610         VARYING WS-SCAN-IX FROM 1 BY 1                                   
002620         UNTIL WS-SCAN-IX > WS-FUT-MAX.                                   
002630     PERFORM 2400-WRITE-FUTURE-RECS                                       
002640         VARYING WS-SCAN-IX FROM 1 BY 1                                   
002650         UNTIL WS-SCAN-IX > WS-FUT-MAX.                                   
002660     PERFORM 3000-IMPACT-CENSUS.                                          
002670     PERFORM 3100-CLOSING.                                                
002680     STOP RUN.                                                            
002690*                                                                         
002700 1000-INIT.                                                               
002710*                                                                         
002720     ACCEPT SYS-DATE-RAW FROM DATE.                                       
002730     IF SD-YY < 50                                                        
002740         COMPUTE I-YEAR = 2000 + SD-YY                                    
002750     ELSE                                                                 
002760         COMPUTE I-YEAR = 1900 + SD-YY                                    
002770     END-IF.                                                              
002780     MOVE SD-MM TO I-MONTH.                                               
002790     MOVE SD-DD TO I-DAY.                                                 
002800     MOVE I-MONTH TO O-MONTH.                                             
002810     MOVE I-DAY TO O-DAY.                                                 
002820     MOVE I-YEAR TO O-YEAR.                                               
002830     OPEN INPUT RUNPARM.                                                  
002840     READ RUNPARM.                                                        
002850     MOVE PARM-ORG-ID TO WS-ORG-ID.                                       
002860     MOVE ZERO TO WS-INCL-ORDERS-SW.                                      
002870     IF PARM-INCLUDE-ORDERS                                               
002880         MOVE 1 TO WS-INCL-ORDERS-SW                                      
002890     END-IF.                                                              
002900     CLOSE RUNPARM.                                                       
002910     OPEN INPUT RISK-CARRY.                                               
002920     READ RISK-CARRY                                                      
002930         AT END MOVE ZERO TO RISK-CARRY-REC.                              
002940     MOVE RKC-STOCKOUT-CTR TO WS-BC-STOCKOUT.                             
002950     MOVE RKC-OVERSTOCK-CTR TO WS-BC-OVERSTOCK.                           
002960     MOVE RKC-LOWDEMAND-CTR TO WS-BC-LOWDEMAND.                           
002970     MOVE RKC-NORMAL-CTR TO WS-BC-NORMAL.                                 
002980     CLOSE RISK-CARRY.                                                    
002990     OPEN INPUT ENRICHED-IN.                                              
003000     PERFORM 9000-READ-ENRICHED.                                          
003010     PERFORM 1100-LOAD-ENTRY                                              
003020         UNTIL MORE-RECS = 'NO' OR WS-FUT-MAX NOT < 3000.                 
003030     CLOSE ENRICHED-IN.                                                   
003040     OPEN INPUT CONFIRMED-TRANSFERS.                                      
003050     OPEN INPUT CONFIRMED-ORDERS.                                         
003060     OPEN OUTPUT FUTURE-STATE.                                            
003070     OPEN OUTPUT PRTOUT.                                                  
003080*                                                                         
003090*    BR-U5-1/U5-3 STARTING POINT - ORIGINAL ON-HAND, AVG DAILY            
003100*    SALES, LEAD-TIME STATISTICS AND THE U2 "BEFORE" RISK CODE ARE        
003110*    ALL ALREADY JOINED ONTO THE ENRICHMENT RECORD, SO THEY ARE           
003120*    CARRIED FORWARD RATHER THAN RE-DERIVED.                              
003130 1100-LOAD-ENTRY.                                                         
003140*                                                                         
003150     ADD 1 TO WS-FUT-MAX.                                                 
003160     MOVE ENR-STORE-ID TO FT-STORE-ID(WS-FUT-MAX).                        
003170     MOVE ENR-SKU-ID TO FT-SKU-ID(WS-FUT-MAX).                            
003180     MOVE ENR-ON-HAND TO FT-ON-HAND-BEFORE(WS-FUT-MAX).                   
003190     MOVE ENR-ON-HAND TO FT-ON-HAND-CUR(WS-FUT-MAX).                      
003200     MOVE ENR-AVG-DAILY TO FT-AVG-DAILY(WS-FUT-MAX).                      
003210     MOVE ENR-LT-MEAN TO FT-LT-MEAN(WS-FUT-MAX).                          
003220     MOVE ENR-LT-STD TO FT-LT-STD(WS-FUT-MAX).                            
003230     MOVE ENR-RISK TO FT-RISK-BEFORE(WS-FUT-MAX).                         
003240     PERFORM 9000-READ-ENRICHED.                                          
003250*                                                                         
003260*    BR-U5-1 - EVERY CONFIRMED TRANSFER IS APPLIED, REGARDLESS OF         
003270*    WHETHER IT LEAVES THE DONOR SHORT.  THE DONOR'S ON-HAND CAN          
003280*    NEVER GO NEGATIVE ON THE PROJECTION; THE RECEIVER IS ALWAYS          
003290*    CREDITED THE FULL QUANTITY.                                          
003300 2100-APPLY-TRANSFERS.                                                    
003310*                                                                         
003320     PERFORM 9100-READ-XFER.                                              
003330     PERFORM 2110-APPLY-ONE-TRANSFER                                      
003340         UNTIL MORE-XFR = 'NO'.                                           
003350*                                                                         
003360 2110-APPLY-ONE-TRANSFER.                                                 
003370*                                                                         
003380     MOVE XFR-FROM-STORE TO WS-CHECK-STORE.                               
003390     MOVE XFR-SKU-ID TO WS-CHECK-SKU.                                     
003400     PERFORM 2120-FIND-ENTRY.                                             
003410     MOVE WS-FOUND-IX TO WS-DONOR-IX.                                     
003420     IF WS-DONOR-IX > 0                                                   
003430         IF FT-ON-HAND-CUR(WS-DONOR-IX) < XFR-QTY                         
003440             MOVE ZERO TO FT-ON-HAND-CUR(WS-DONOR-IX)                     
003450         ELSE                                                             
003460             SUBTRACT XFR-QTY FROM FT-ON-HAND-CUR(WS-DONOR-IX)            
003470         END-IF                                                           
003480     END-IF.                                                              
003490     MOVE XFR-TO-STORE TO WS-CHECK-STORE.                                 
003500     MOVE XFR-SKU-ID TO WS-CHECK-SKU.                                     
003510     PERFORM 2120-FIND-ENTRY.                                             
003520     MOVE WS-FOUND-IX TO WS-RECV-IX.                                      
003530     IF WS-RECV-IX > 0                                                    
003540         ADD XFR-QTY TO FT-ON-HAND-CUR(WS-RECV-IX)                        
003550     END-IF.                                                              
003560     PERFORM 9100-READ-XFER.                                              
003570*                                                                         
003580*    LOCATES THE WORKTABLE ENTRY FOR WS-CHECK-STORE/WS-CHECK-SKU.         
003590*    SHARED BY THE TRANSFER AND ORDER APPLICATION PARAGRAPHS.             
003600*    LEAVES WS-FOUND-IX AT THE MATCHING SUBSCRIPT, OR ZERO IF NOT         
003610*    PRESENT - A STORE/SKU PAIR ON A CONFIRMED MOVEMENT THAT NEVER        
003620*    APPEARED ON THE ENRICHMENT FILE IS SILENTLY SKIPPED RATHER           
003630*    THAN ABENDED.                                                        
003640 2120-FIND-ENTRY.                                                         
003650*                                                                         
003660     MOVE ZERO TO WS-FOUND-IX.                                            
003670     PERFORM 2121-SCAN-FOR-ENTRY                                          
003680         VARYING WS-SCAN-IX FROM 1 BY 1                                   
003690         UNTIL WS-SCAN-IX > WS-FUT-MAX OR WS-FOUND-IX > 0.                
003700*                                                                         
003710 2121-SCAN-FOR-ENTRY.                                                     
003720*                                                                         
003730     IF FT-STORE-ID(WS-SCAN-IX) = WS-CHECK-STORE AND                      
003740        FT-SKU-ID(WS-SCAN-IX) = WS-CHECK-SKU                              
003750         MOVE WS-SCAN-IX TO WS-FOUND-IX                                   
003760     END-IF.                                                              
003770*                                                                         
003780 2150-SNAPSHOT-AFTER-TRANSFERS.                                           
003790*                                                                         
003800     MOVE FT-ON-HAND-CUR(WS-SCAN-IX) TO                                   
003810         FT-AFTER-TRANSFERS(WS-SCAN-IX).                                  
003820*                                                                         
003830*    BR-U5-2 - ORDERS ARE APPLIED ON TOP OF THE AFTER-TRANSFERS           
003840*    PROJECTION ONLY WHEN THE RUN PARAMETER CARD ASKS FOR THEM.           
003850 2200-APPLY-ORDERS.                                                       
003860*                                                                         
003870     IF WS-INCL-ORDERS-SW = 1                                             
003880         PERFORM 9110-READ-ORDER                                          
003890         PERFORM 2210-APPLY-ONE-ORDER                                     
003900             UNTIL MORE-ORD = 'NO'                                        
003910     END-IF.                                                              
003920*                                                                         
003930 2210-APPLY-ONE-ORDER.                                                    
003940*                                                                         
003950     MOVE ORD-STORE-ID TO WS-CHECK-STORE.                                 
003960     MOVE ORD-SKU-ID TO WS-CHECK-SKU.                                     
003970     PERFORM 2120-FIND-ENTRY.                                             
003980     IF WS-FOUND-IX > 0                                                   
003990         ADD ORD-QTY TO FT-ON-HAND-CUR(WS-FOUND-IX)                       
004000     END-IF.                                                              
004010     PERFORM 9110-READ-ORDER.                                             
004020*                                                                         
004030 2250-SNAPSHOT-AFTER-ORDERS.                                              
004040*                                                                         
004050     IF WS-INCL-ORDERS-SW = 1                                             
004060         MOVE FT-ON-HAND-CUR(WS-SCAN-IX) TO                               
004070             FT-AFTER-ORDERS(WS-SCAN-IX)                                  
004080     ELSE                                                                 
004090         MOVE FT-AFTER-TRANSFERS(WS-SCAN-IX) TO                           
004100             FT-AFTER-ORDERS(WS-SCAN-IX)                                  
004110     END-IF.                                                              
004120*                                                                         
004130*    BR-U5-3 - PROJECTED DAYS OF COVER AND RISK, COMPUTED ON THE          
004140*    FINAL PROJECTED ON-HAND (AFTER-ORDERS WHEN ORDERS WERE               
004150*    APPLIED, ELSE AFTER-TRANSFERS) USING THE SAME PRIORITY TEST          
004160*    AS RPLRISK'S BR-U2-2/3 SO THE TWO STAGES CAN NEVER DISAGREE          
004170*    ON A BOUNDARY CASE.                                                  
004180 2300-PROJECT-RISK.                                                       
004190*                                                                         
004200     COMPUTE FT-DELTA(WS-SCAN-IX) =                                       
004210         FT-AFTER-ORDERS(WS-SCAN-IX)                                      
004220         - FT-ON-HAND-BEFORE(WS-SCAN-IX).                                 
004230     IF FT-AVG-DAILY(WS-SCAN-IX) > 0                                      
004240         COMPUTE WS-DOC ROUNDED =                                         
004250             FT-AFTER-ORDERS(WS-SCAN-IX)                                  
004260             / FT-AVG-DAILY(WS-SCAN-IX)                                   
004270     ELSE                                                                 
004280         MOVE 99999.99 TO WS-DOC                                          
004290     END-IF.                                                              
004300     MOVE WS-DOC TO FT-DOC-AFTER(WS-SCAN-IX).                             
004310     IF FT-AVG-DAILY(WS-SCAN-IX) = 0                                      
004320         MOVE 'L' TO FT-RISK-AFTER(WS-SCAN-IX)                            
004330     ELSE                                                                 
004340         IF WS-DOC < FT-LT-MEAN(WS-SCAN-IX)                               
004350             MOVE 'Q' TO FT-RISK-AFTER(WS-SCAN-IX)                        
004360         ELSE                                                             
004370             IF WS-DOC > 45                                               
004380                 MOVE 'O' TO FT-RISK-AFTER(WS-SCAN-IX)                    
004390             ELSE                                                         
004400                 MOVE 'N' TO FT-RISK-AFTER(WS-SCAN-IX)                    
004410             END-IF                                                       
004420         END-IF                                                           
004430     END-IF.                                                              
004440     PERFORM 2310-TALLY-AFTER-RISK.                                       
004450*                                                                         
004460 2310-TALLY-AFTER-RISK.                                                   
004470*                                                                         
004480     IF FT-RISK-AFTER(WS-SCAN-IX) = 'Q'                                   
004490         ADD 1 TO WS-AC-STOCKOUT                                          
004500     END-IF.                                                              
004510     IF FT-RISK-AFTER(WS-SCAN-IX) = 'O'                                   
004520         ADD 1 TO WS-AC-OVERSTOCK                                         
004530     END-IF.                                                              
004540     IF FT-RISK-AFTER(WS-SCAN-IX) = 'L'                                   
004550         ADD 1 TO WS-AC-LOWDEMAND                                         
004560     END-IF.                                                              
004570     IF FT-RISK-AFTER(WS-SCAN-IX) = 'N'                                   
004580         ADD 1 TO WS-AC-NORMAL                                            
004590     END-IF.                                                              
004600*                                                                         
004610 2400-WRITE-FUTURE-RECS.                                                  
004620*                                                                         
004630     MOVE SPACES TO FUT-REC.                                              
004640     MOVE FT-STORE-ID(WS-SCAN-IX) TO FUT-STORE-ID.                        
004650     MOVE FT-SKU-ID(WS-SCAN-IX) TO FUT-SKU-ID.                            
004660     MOVE FT-ON-HAND-BEFORE(WS-SCAN-IX) TO FUT-ON-HAND-BEFORE.            
004670     MOVE FT-AFTER-TRANSFERS(WS-SCAN-IX) TO FUT-AFTER-TRANSFERS.          
004680     MOVE FT-AFTER-ORDERS(WS-SCAN-IX) TO FUT-AFTER-ORDERS.                
004690     MOVE FT-DELTA(WS-SCAN-IX) TO FUT-DELTA.                              
004700     MOVE FT-DOC-AFTER(WS-SCAN-IX) TO FUT-DOC.                            
004710     MOVE FT-RISK-AFTER(WS-SCAN-IX) TO FUT-RISK.                          
004720     WRITE FUT-REC.                                                       
004730*                                                                         
004740*    BR-U5-4 - IMPACT SUMMARY.  ALL FOUR CATEGORIES ALWAYS PRINT,         
004750*    ZERO WHEN A CATEGORY IS ABSENT ON EITHER SIDE.                       
004760 3000-IMPACT-CENSUS.                                                      
004770*                                                                         
004780     ADD 1 TO WS-PCTR.                                                    
004790     MOVE WS-PCTR TO O-PCTR.                                              
004800     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
004810     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
004820     WRITE PRTLINE FROM IMPACT-HEADING-1 AFTER ADVANCING 1 LINE.          
004830     WRITE PRTLINE FROM IMPACT-HEADING-2 AFTER ADVANCING 2 LINE.          
004840     MOVE 'STOCKOUT RISK' TO O-CATEGORY.                                  
004850     MOVE WS-BC-STOCKOUT TO O-BEFORE-CTR.                                 
004860     MOVE WS-AC-STOCKOUT TO O-AFTER-CTR.                                  
004870     COMPUTE O-DELTA-CTR = WS-AC-STOCKOUT - WS-BC-STOCKOUT.               
004880     WRITE PRTLINE FROM IMPACT-DETAIL-LINE AFTER ADVANCING 1 LINE.        
004890     MOVE 'OVERSTOCK' TO O-CATEGORY.                                      
004900     MOVE WS-BC-OVERSTOCK TO O-BEFORE-CTR.                                
004910     MOVE WS-AC-OVERSTOCK TO O-AFTER-CTR.                                 
004920     COMPUTE O-DELTA-CTR = WS-AC-OVERSTOCK - WS-BC-OVERSTOCK.             
004930     WRITE PRTLINE FROM IMPACT-DETAIL-LINE AFTER ADVANCING 1 LINE.        
004940     MOVE 'LOW DEMAND' TO O-CATEGORY.                                     
004950     MOVE WS-BC-LOWDEMAND TO O-BEFORE-CTR.                                
004960     MOVE WS-AC-LOWDEMAND TO O-AFTER-CTR.                                 
004970     COMPUTE O-DELTA-CTR = WS-AC-LOWDEMAND - WS-BC-LOWDEMAND.             
004980     WRITE PRTLINE FROM IMPACT-DETAIL-LINE AFTER ADVANCING 1 LINE.        
004990     MOVE 'NORMAL' TO O-CATEGORY.                                         
005000     MOVE WS-BC-NORMAL TO O-BEFORE-CTR.                                   
005010     MOVE WS-AC-NORMAL TO O-AFTER-CTR.                                    
005020     COMPUTE O-DELTA-CTR = WS-AC-NORMAL - WS-BC-NORMAL.                   
005030     WRITE PRTLINE FROM IMPACT-DETAIL-LINE AFTER ADVANCING 1 LINE.        
005040*                                                                         
005050 3100-CLOSING.                                                            
005060*                                                                         
005070     CLOSE CONFIRMED-TRANSFERS.                                           
005080     CLOSE CONFIRMED-ORDERS.                                              
005090     CLOSE FUTURE-STATE.                                                  
005100     CLOSE PRTOUT.                                                        
005110*                                                                         
005120 9000-READ-ENRICHED.                                                      
005130*                                                                         
005140     READ ENRICHED-IN                                                     
005150         AT END MOVE 'NO' TO MORE-RECS.                                   
005160*                                                                         
005170 9100-READ-XFER.                                                          
005180*                                                                         
005190     READ CONFIRMED-TRANSFERS                                             
005200         AT END MOVE 'NO' TO MORE-XFR.                                    
005210*                                                                         
005220 9110-READ-ORDER.                                                         
005230*                                                                         
005240     READ CONFIRMED-ORDERS                                                
005250         AT END MOVE 'NO' TO MORE-ORD.                                    
