000100 IDENTIFICATION DIVISION.                                                 
000110     PROGRAM-ID.          RPLXFER.                                        
000120     AUTHOR.              A. LINDQUIST.                                   
000130     INSTALLATION.        INVENTORY CONTROL SYSTEMS DEPT.                 
000140     DATE-WRITTEN.        06/24/93.                                       
000150     DATE-COMPILED.                                                       
000160     SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.               
000170*                                                                         
000180*    RPLXFER  -  REPLENISHMENT RUN, STEP 4 OF 8                           
000190*    -------------------------------------------------------------        
000200*    BUILDS SUGGESTED STORE-TO-STORE STOCK TRANSFERS.  RESTRICTS          
000210*    THE COMPLETED ENRICHMENT RECORDS AND THE DISTANCE TABLE TO           
000220*    THE REQUESTING ORGANIZATION'S OWNED STORES AND SKUS,                 
000230*    QUANTIFIES NEED AND SURPLUS PER STORE/SKU, AND FOR EACH SKU          
000240*    PRESENT ON BOTH SIDES MATCHES RECEIVERS (DESCENDING NEED) TO         
000250*    THEIR NEAREST DONORS, CAPS THE PROPOSAL COUNT PER SKU, AND           
000260*    ESTIMATES A HAULING COST.                                            
000270*                                                                         
000280*    CHANGE LOG                                                           
000290*    ----------                                                           
000300*    06/24/93  AL    ORIGINAL PROGRAM.  REQ INV-140.              INV-140 
000310*    07/19/93  AL    DISTANCE TABLE FILTERED TO IN-SCOPE EDGES    INV-148 
000320*                    BEFORE THE DONOR SEARCH, REQ INV-148.        INV-148 
000330*    03/02/95  RMB   FALLBACK TO FILE-ORDER DONORS WHEN A RECEIVERINV-248 
000340*                    STORE HAS NO DISTANCE ROWS ON FILE, REQ      INV-248 
000350*                    INV-248.                                     INV-248 
000360*    11/11/96  RMB   PER-SKU PROPOSAL CAP RAISED FROM 10 TO 20 ANDINV-340 
000370*                    RE-SORTED ON DISTANCE THEN QUANTITY, REQ     INV-340 
000380*                    INV-340.                                     INV-340 
000390*    02/02/99  JTK   Y2K - DATE FIELDS EXPANDED TO 4-DIGIT YEAR,  INV-509 
000400*                    REQ INV-509.                                 INV-509 
000401*    04/14/00  DWC   STAGE-COMPARE RECAST AS EVALUATE TRUE -      INV-522 
000402*                    CLEARER READING OF THE FOUR SORT CASES, REQ  INV-522 
000403*                    INV-522.                                     INV-522 
000410*                                                                         
000420     ENVIRONMENT DIVISION.                                                
000430     CONFIGURATION SECTION.                                               
000440     SOURCE-COMPUTER.     IBM-370.                                        
000450     OBJECT-COMPUTER.     IBM-370.                                        
000460     SPECIAL-NAMES.                                                       
000470         C01 IS TOP-OF-FORM                                               
000480         CLASS WS-NUMERIC-CLASS IS '0' THRU '9'                           
000490         UPSI-0 ON STATUS IS WS-DEBUG-SW-ON                               
000500         UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.                            
000510*                                                                         
000520     INPUT-OUTPUT SECTION.                                                
000530     FILE-CONTROL.                                                        
000540         SELECT RUNPARM ASSIGN TO "RUNPARM"                               
000550             ORGANIZATION IS LINE SEQUENTIAL                              
000560             FILE STATUS IS WS-FS-PARM.                                   
000570         SELECT ORG-STORE-MAP ASSIGN TO "ORGSTOR"                         
000580             ORGANIZATION IS LINE SEQUENTIAL                              
000590             FILE STATUS IS WS-FS-OSM.                                    
000600         SELECT ORG-SKU-MAP ASSIGN TO "ORGSKU"                            
000610             ORGANIZATION IS LINE SEQUENTIAL                              
000620             FILE STATUS IS WS-FS-OSK.                                    
000630         SELECT DISTANCES ASSIGN TO "DISTANCE"                            
000640             ORGANIZATION IS LINE SEQUENTIAL                              
000650             FILE STATUS IS WS-FS-DST.                                    
000660         SELECT ENRICHED-IN ASSIGN TO "ENRCHFUL"                          
000670             ORGANIZATION IS LINE SEQUENTIAL                              
000680             FILE STATUS IS WS-FS-ENR.                                    
000690         SELECT TRANSFER-SUGGESTIONS ASSIGN TO "XFERSUGG"                 
000700             ORGANIZATION IS LINE SEQUENTIAL                              
000710             FILE STATUS IS WS-FS-TSG.                                    
000720         SELECT PRTOUT ASSIGN TO "RUNRPT"                                 
000730             ORGANIZATION IS RECORD SEQUENTIAL                            
000740             FILE STATUS IS WS-FS-PRT.                                    
000750*                                                                         
000760     DATA DIVISION.                                                       
000770     FILE SECTION.                                                        
000780     FD  RUNPARM                                                          
000790         LABEL RECORD IS STANDARD                                         
000800         DATA RECORD IS PARM-REC.                                         
000810         COPY RUNPARM.                                                    
000820*                                                                         
000830     FD  ORG-STORE-MAP                                                    
000840         LABEL RECORD IS STANDARD                                         
000850         DATA RECORD IS OSM-FILE-REC.                                     
000860     01  OSM-FILE-REC                 PIC X(28).                          
000870*                                                                         
000880     FD  ORG-SKU-MAP                                                      
000890         LABEL RECORD IS STANDARD                                         
000900         DATA RECORD IS OSK-FILE-REC.                                     
000910     01  OSK-FILE-REC                 PIC X(24).                          
000920*                                                                         
000930     FD  DISTANCES                                                        
000940         LABEL RECORD IS STANDARD                                         
000950         DATA RECORD IS DST-REC.                                          
000960         COPY DISTREC.                                                    
000970*                                                                         
000980     FD  ENRICHED-IN                                                      
000990         LABEL RECORD IS STANDARD                                         
001000         DATA RECORD IS ENR-REC.                                          
001010         COPY ENRCHREC.                                                   
001020*                                                                         
001030     FD  TRANSFER-SUGGESTIONS                                             
001040         LABEL RECORD IS STANDARD                                         
001050         DATA RECORD IS TSG-REC.                                          
001060         COPY XSUGREC.                                                    
001070*                                                                         
001080     FD  PRTOUT                                                           
001090         LABEL RECORD IS OMITTED                                          
001100         RECORD CONTAINS 132 CHARACTERS                                   
001110         LINAGE IS 60 WITH FOOTING AT 55                                  
001120         DATA RECORD IS PRTLINE.                                          
001130     01  PRTLINE                     PIC X(132).                          
001140*                                                                         
001150     WORKING-STORAGE SECTION.                                             
001152*    STANDALONE COUNTERS, NOT PART OF ANY GROUP, PER SHOP                 
001154*    PRACTICE FOR A SINGLE PAGE-CTR/RUN-TOTAL.                            
001156     77  WS-PCTR                PIC 9(02) COMP VALUE ZERO.                
001158     77  WS-TOTAL-PROPOSALS     PIC 9(07) COMP VALUE ZERO.                
001160*    ORG-STORE-MAP / ORG-SKU-MAP RECORD LAYOUTS - COPIED ONCE HERE        
001170*    RATHER THAN INTO EACH FD, SINCE THE MEMBER CARRIES BOTH              
001180*    RECORDS TOGETHER AND THE FD RECORDS ARE READ INTO THESE              
001190*    AREAS.                                                               
001200     COPY ORGSCOP.                                                        
001210*                                                                         
001220     01  WS-FILE-STATUSES.                                                
001230         05  WS-FS-PARM              PIC X(02) VALUE '00'.                
001240         05  WS-FS-OSM               PIC X(02) VALUE '00'.                
001250         05  WS-FS-OSK               PIC X(02) VALUE '00'.                
001260         05  WS-FS-DST               PIC X(02) VALUE '00'.                
001270         05  WS-FS-ENR               PIC X(02) VALUE '00'.                
001280         05  WS-FS-TSG               PIC X(02) VALUE '00'.                
001290         05  WS-FS-PRT               PIC X(02) VALUE '00'.                
001300*                                                                         
001310     01  WS-SWITCHES.                                                     
001320         05  MORE-RECS                PIC X(03) VALUE 'YES'.              
001330         05  MORE-OSM                 PIC X(03) VALUE 'YES'.              
001340         05  MORE-OSK                 PIC X(03) VALUE 'YES'.              
001350         05  MORE-DST                 PIC X(03) VALUE 'YES'.              
001360         05  WS-FOUND-SW              PIC 9(01) VALUE ZERO.               
001370         05  WS-STORE-OK-SW           PIC 9(01) VALUE ZERO.               
001380         05  WS-SKU-OK-SW             PIC 9(01) VALUE ZERO.               
001390         05  WS-DONE-SW               PIC 9(01) VALUE ZERO.               
001400         05  WS-HAS-RECEIVER-SW       PIC 9(01) VALUE ZERO.               
001410         05  WS-HAS-DONOR-SW          PIC 9(01) VALUE ZERO.               
001420         05  WS-SWAP-NEEDED-SW        PIC 9(01) VALUE ZERO.               
001430         05  WS-DEBUG-SW-ON           PIC X(01).                          
001440         05  WS-DEBUG-SW-OFF          PIC X(01).                          
001450*                                                                         
001460     01  WS-COUNTERS COMP.                                                
001480         05  WS-OSM-MAX               PIC 9(04) VALUE ZERO.               
001490         05  WS-OSK-MAX               PIC 9(04) VALUE ZERO.               
001500         05  WS-DST-MAX               PIC 9(04) VALUE ZERO.               
001510         05  WS-XFR-MAX               PIC 9(04) VALUE ZERO.               
001520         05  WS-SKU-MAX               PIC 9(04) VALUE ZERO.               
001530         05  WS-SKU-IX                PIC 9(04) VALUE ZERO.               
001540         05  WS-RECV-IX               PIC 9(04) VALUE ZERO.               
001550         05  WS-DONOR-IX              PIC 9(04) VALUE ZERO.               
001560         05  WS-CAND-IX               PIC 9(04) VALUE ZERO.               
001570         05  WS-CAND-MAX              PIC 9(02) VALUE ZERO.               
001580         05  WS-PROP-MAX              PIC 9(04) VALUE ZERO.               
001590         05  WS-WRITE-MAX             PIC 9(04) VALUE ZERO.               
001600         05  WS-SCAN-IX               PIC 9(04) VALUE ZERO.               
001610         05  WS-SCAN-IX2              PIC 9(04) VALUE ZERO.               
001620         05  WS-MAX-NEED-SEEN         PIC 9(07) VALUE ZERO.               
001640         05  WS-TOTAL-XFER-UNITS      PIC 9(09) VALUE ZERO.               
001650*                                                                         
001660     01  WS-ORG-ID                    PIC X(12) VALUE SPACES.             
001670     01  WS-CHECK-STORE                PIC X(12) VALUE SPACES.            
001680     01  WS-CHECK-SKU                  PIC X(08) VALUE SPACES.            
001690     01  WS-CUR-SKU                    PIC X(08) VALUE SPACES.            
001700     01  WS-SWAP-SKU                   PIC X(08) VALUE SPACES.            
001710*                                                                         
001720     01  WS-CALC-FIELDS.                                                  
001730         05  WS-NEED-CALC             PIC S9(07)V99 VALUE ZERO.           
001740         05  WS-SURPLUS-CALC          PIC S9(07)V99 VALUE ZERO.           
001750         05  WS-ALLOC-QTY             PIC 9(07) VALUE ZERO.               
001760*                                                                         
001770     01  WS-ACCUMULATORS COMP-3.                                          
001780         05  WS-TOTAL-EST-COST        PIC 9(09)V99 VALUE ZERO.            
001790*                                                                         
001800*    ORGANIZATION-SCOPE GUARDRAIL TABLES, LOADED ONCE PER RUN FROM        
001810*    THE ORG-STORE-MAP / ORG-SKU-MAP FILES, FILTERED TO THE RUN           
001820*    PARAMETER CARD'S ORGANIZATION ID.  LINEAR SCAN - SCOPE SETS          
001830*    ARE SMALL.                                                           
001840     01  ALLOWED-STORE-TABLE.                                             
001850         05  AST-ENTRY OCCURS 500 TIMES PIC X(12) VALUE SPACES.           
001860*                                                                         
001870     01  ALLOWED-SKU-TABLE.                                               
001880         05  ASK-ENTRY OCCURS 500 TIMES PIC X(08) VALUE SPACES.           
001890*                                                                         
001900*    DISTANCE TABLE, FILTERED TO EDGES WHOSE ENDPOINTS ARE BOTH IN        
001910*    THE ALLOWED-STORE SET (BR-U6-2) BEFORE THE DONOR SEARCH EVER         
001920*    SEES IT.                                                             
001930     01  DIST-TABLE.                                                      
001940         05  DT-ENTRY OCCURS 3000 TIMES.                                  
001950             10  DT-FROM-STORE        PIC X(12) VALUE SPACES.             
001960             10  DT-TO-STORE          PIC X(12) VALUE SPACES.             
001970             10  DT-KM                PIC 9(05)V99 VALUE ZERO.            
001980     01  DIST-TABLE-FLAT REDEFINES DIST-TABLE.                            
001990         05  DT-FLAT-ENTRY            PIC X(31) OCCURS 3000 TIMES.        
002000*                                                                         
002010*    NEED/SURPLUS WORKTABLE - ONE ENTRY PER IN-SCOPE STORE/SKU            
002020*    FROM THE ENRICHED FILE.  NEED-REM AND SURPLUS-REM ARE DRAWN          
002030*    DOWN AS ALLOCATIONS ARE MADE; PROCESSED-SW STOPS A RECEIVER          
002040*    FROM BEING RE-SELECTED ONCE ITS PASS IS COMPLETE.                    
002050     01  WS-XFER-TABLE.                                                   
002060         05  XT-ENTRY OCCURS 3000 TIMES.                                  
002070             10  XT-STORE-ID          PIC X(12) VALUE SPACES.             
002080             10  XT-SKU-ID            PIC X(08) VALUE SPACES.             
002090             10  XT-RISK              PIC X(01) VALUE SPACE.              
002100             10  XT-NEED              PIC 9(07) VALUE ZERO.               
002110             10  XT-SURPLUS           PIC 9(07) VALUE ZERO.               
002120             10  XT-NEED-REM          PIC 9(07) VALUE ZERO.               
002130             10  XT-SURPLUS-REM       PIC 9(07) VALUE ZERO.               
002140             10  XT-PROCESSED-SW      PIC 9(01) VALUE ZERO.               
002150     01  WS-XFER-TABLE-FLAT REDEFINES WS-XFER-TABLE.                      
002160         05  XT-FLAT-ENTRY            PIC X(50) OCCURS 3000 TIMES.        
002170*                                                                         
002180*    DISTINCT SKUS SEEN IN THE WORKTABLE, BUBBLE-SORTED ASCENDING         
002190*    SO EACH SKU IS PROCESSED IN THE ORDER BR-U4-4 EXPECTS.               
002200     01  SKU-LIST-TABLE.                                                  
002210         05  SKL-ENTRY OCCURS 300 TIMES PIC X(08) VALUE SPACES.           
002220*                                                                         
002230*    UP TO FIVE NEAREST-DONOR CANDIDATES FOR THE RECEIVER                 
002240*    CURRENTLY BEING ALLOCATED.  REBUILT FOR EACH RECEIVER.               
002250     01  CAND-TABLE.                                                      
002260         05  CAND-ENTRY OCCURS 5 TIMES.                                   
002270             10  CAND-DONOR-IX        PIC 9(04) VALUE ZERO.               
002280             10  CAND-DIST-KM         PIC 9(05)V99 VALUE ZERO.            
002290             10  CAND-DIST-KNOWN-SW   PIC 9(01) VALUE ZERO.               
002300     01  WS-CAND-SWAP.                                                    
002310         05  WS-CSW-DONOR-IX          PIC 9(04) VALUE ZERO.               
002320         05  WS-CSW-DIST-KM           PIC 9(05)V99 VALUE ZERO.            
002330         05  WS-CSW-DIST-KNOWN-SW     PIC 9(01) VALUE ZERO.               
002340*                                                                         
002350*    PROPOSALS STAGED FOR THE SKU CURRENTLY BEING PROCESSED,              
002360*    SORTED AND CAPPED AT 20 BEFORE THEY ARE WRITTEN (BR-U4-5).           
002370     01  PROP-STAGE-TABLE.                                                
002380         05  PST-ENTRY OCCURS 200 TIMES.                                  
002390             10  PST-FROM-STORE       PIC X(12) VALUE SPACES.             
002400             10  PST-TO-STORE         PIC X(12) VALUE SPACES.             
002410             10  PST-SKU-ID           PIC X(08) VALUE SPACES.             
002420             10  PST-QTY              PIC 9(07) VALUE ZERO.               
002430             10  PST-DIST-KM          PIC 9(05)V99 VALUE ZERO.            
002440             10  PST-COST-EST         PIC 9(07)V99 VALUE ZERO.            
002450             10  PST-DIST-KNOWN-SW    PIC 9(01) VALUE ZERO.               
002460     01  PROP-STAGE-FLAT REDEFINES PROP-STAGE-TABLE.                      
002470         05  PST-FLAT-ENTRY           PIC X(56) OCCURS 200 TIMES.         
002480     01  WS-STAGE-SWAP.                                                   
002490         05  WS-SSW-FROM-STORE        PIC X(12) VALUE SPACES.             
002500         05  WS-SSW-TO-STORE          PIC X(12) VALUE SPACES.             
002510         05  WS-SSW-SKU-ID            PIC X(08) VALUE SPACES.             
002520         05  WS-SSW-QTY               PIC 9(07) VALUE ZERO.               
002530         05  WS-SSW-DIST-KM           PIC 9(05)V99 VALUE ZERO.            
002540         05  WS-SSW-COST-EST          PIC 9(07)V99 VALUE ZERO.            
002550         05  WS-SSW-DIST-KNOWN-SW     PIC 9(01) VALUE ZERO.               
002560*                                                                         
002570     01  SYS-DATE-RAW.                                                    
002580         05  SD-YY                    PIC 9(02).                          
002590         05  SD-MM                    PIC 9(02).                          
002600         05  SD-DD                    PIC 9(02).                          
002610*                                                                         
002620     01  SYS-DATE.                                                        
002630         05  I-YEAR                   PIC 9(04).                          
002640         05  I-MONTH                  PIC 99.                             
002650         05  I-DAY                    PIC 99.                             
002660*                                                                         
002670     01  COMPANY-TITLE.                                                   
002680         05  FILLER                   PIC X(06)  VALUE 'DATE: '.          
002690         05  O-MONTH                  PIC 99.                             
002700         05  FILLER                   PIC X      VALUE '/'.               
002710         05  O-DAY                    PIC 99.                             
002720         05  FILLER                   PIC X      VALUE '/'.               
002730         05  O-YEAR                   PIC 9(04).                          
002740         05  FILLER                   PIC X(34)  VALUE SPACES.            
002750         05  FILLER                   PIC X(28)  VALUE                    
002760                         'MULTI-STORE REPLENISHMENT RU                    
002770      -                  'N'.                                             
002780         05  FILLER                   PIC X(40)  VALUE SPACES.            
002790         05  FILLER                   PIC X(06)  VALUE 'PAGE: '.          
002800         05  O-PCTR                   PIC Z9.                             
002810*                                                                         
002820     01  XFER-TOTAL-HEADING.                                              
002830         05  FILLER                   PIC X(08)  VALUE SPACES.            
002840         05  FILLER                   PIC X(30)  VALUE                    
002850                         'TRANSFER OPTIMIZER CONTROL TO                   
002860      -                  'TALS'.                                          
002870         05  FILLER                   PIC X(94)  VALUE SPACES.            
002880*                                                                         
002890     01  XFER-TOTAL-LINE.                                                 
002900         05  FILLER                   PIC X(08)  VALUE SPACES.            
002910         05  FILLER                   PIC X(18)  VALUE                    
002920                         'PROPOSALS WRITTEN:'.                            
002930         05  O-TOTAL-PROPOSALS        PIC ZZZ,ZZ9.                        
002940         05  FILLER                   PIC X(06)  VALUE SPACES.            
002950         05  FILLER                   PIC X(19)  VALUE                    
002960                         'TOTAL UNITS MOVED: '.                           
002970         05  O-TOTAL-XFER-UNITS       PIC ZZZ,ZZZ,ZZ9.                    
002980         05  FILLER                   PIC X(06)  VALUE SPACES.            
002990         05  FILLER                   PIC X(20)  VALUE                    
003000                         'TOTAL EST COST $:  '.                           
003010         05  O-TOTAL-EST-COST         PIC ZZ,ZZZ,ZZ9.99.                  
003020         05  FILLER                   PIC X(13)  VALUE SPACES.            
003030*                                                                         
003040     01  BLANK-LINE                   PIC X(132) VALUE SPACES.            
003050*                                                                         
003060     PROCEDURE DIVISION.                                                  
003070*                                                                         
003080 0000-RPLXFER.                                                            
003090*                                                                         
003100     PERFORM 1000-INIT.                                                   
003110     PERFORM 2100-BUILD-NEED-SURPLUS                                      
003120         UNTIL MORE-RECS = 'NO'.                                          
003130     PERFORM 2150-BUILD-SKU-LIST                                          
003140         VARYING WS-SCAN-IX FROM 1 BY 1                                   
003150         UNTIL WS-SCAN-IX > WS-XFR-MAX.                                   
003160     PERFORM 2170-SORT-SKU-LIST.                                          
003170     PERFORM 2200-MATCH-SKU-SETS                                          
003180         VARYING WS-SKU-IX FROM 1 BY 1                                    
003190         UNTIL WS-SKU-IX > WS-SKU-MAX.                                    
003200     PERFORM 8000-PRINT-XFER-TOTALS.                                      
003210     PERFORM 3000-CLOSING.                                                
003220     STOP RUN.                                                            
003230*                                                                         
003240 1000-INIT.                                                               
003250*                                                                         
003260     ACCEPT SYS-DATE-RAW FROM DATE.                                       
003270     IF SD-YY < 50                                                        
003280         COMPUTE I-YEAR = 2000 + SD-YY                                    
003290     ELSE                                                                 
003300         COMPUTE I-YEAR = 1900 + SD-YY                                    
003310     END-IF.                                                              
003320     MOVE SD-MM TO I-MONTH.                                               
003330     MOVE SD-DD TO I-DAY.                                                 
003340     MOVE I-MONTH TO O-MONTH.                                             
003350     MOVE I-DAY TO O-DAY.                                                 
003360     MOVE I-YEAR TO O-YEAR.                                               
003370     OPEN INPUT RUNPARM.                                                  
003380     READ RUNPARM.                                                        
003390     MOVE PARM-ORG-ID TO WS-ORG-ID.                                       
003400     CLOSE RUNPARM.                                                       
003410     PERFORM 1200-BUILD-SCOPE-TABLES.                                     
003420     PERFORM 1300-LOAD-DISTANCES.                                         
003430     OPEN INPUT ENRICHED-IN.                                              
003440     OPEN OUTPUT TRANSFER-SUGGESTIONS.                                    
003450     OPEN OUTPUT PRTOUT.                                                  
003460     PERFORM 9000-READ-ENRICHED.                                          
003470*                                                                         
003480*    U6 - ALLOWED-STORE AND ALLOWED-SKU SETS FOR THIS RUN'S ORG           
003490*    ID.                                                                  
003500 1200-BUILD-SCOPE-TABLES.                                                 
003510*                                                                         
003520     OPEN INPUT ORG-STORE-MAP.                                            
003530     PERFORM 9100-READ-OSM.                                               
003540     PERFORM 1210-STORE-OSM-ENTRY                                         
003550         UNTIL MORE-OSM = 'NO' OR WS-OSM-MAX NOT < 500.                   
003560     CLOSE ORG-STORE-MAP.                                                 
003570     OPEN INPUT ORG-SKU-MAP.                                              
003580     PERFORM 9110-READ-OSK.                                               
003590     PERFORM 1220-STORE-OSK-ENTRY                                         
003600         UNTIL MORE-OSK = 'NO' OR WS-OSK-MAX NOT < 500.                   
003610     CLOSE ORG-SKU-MAP.                                                   
003620*                                                                         
003630 1210-STORE-OSM-ENTRY.                                                    
003640*                                                                         
003650     IF OSM-ORG-ID = WS-ORG-ID                                            
003660         ADD 1 TO WS-OSM-MAX                                              
003670         MOVE OSM-STORE-ID TO AST-ENTRY(WS-OSM-MAX)                       
003680     END-IF.                                                              
003690     PERFORM 9100-READ-OSM.                                               
003700*                                                                         
003710 1220-STORE-OSK-ENTRY.                                                    
003720*                                                                         
003730     IF OSK-ORG-ID = WS-ORG-ID                                            
003740         ADD 1 TO WS-OSK-MAX                                              
003750         MOVE OSK-SKU-ID TO ASK-ENTRY(WS-OSK-MAX)                         
003760     END-IF.                                                              
003770     PERFORM 9110-READ-OSK.                                               
003780*                                                                         
003790*    BR-U6-2 - KEEP ONLY DISTANCE EDGES WHOSE ENDPOINTS ARE BOTH          
003800*    OWNED BY THIS ORGANIZATION.                                          
003810 1300-LOAD-DISTANCES.                                                     
003820*                                                                         
003830     OPEN INPUT DISTANCES.                                                
003840     PERFORM 9120-READ-DIST.                                              
003850     PERFORM 1310-STORE-DIST-ENTRY                                        
003860         UNTIL MORE-DST = 'NO' OR WS-DST-MAX NOT < 3000.                  
003870     CLOSE DISTANCES.                                                     
003880*                                                                         
003890 1310-STORE-DIST-ENTRY.                                                   
003900*                                                                         
003910     MOVE DST-FROM-STORE TO WS-CHECK-STORE.                               
003920     PERFORM 1330-CHECK-STORE-ALLOWED.                                    
003930     MOVE WS-FOUND-SW TO WS-STORE-OK-SW.                                  
003940     MOVE DST-TO-STORE TO WS-CHECK-STORE.                                 
003950     PERFORM 1330-CHECK-STORE-ALLOWED.                                    
003960     IF WS-STORE-OK-SW = 1 AND WS-FOUND-SW = 1                            
003970         ADD 1 TO WS-DST-MAX                                              
003980         MOVE DST-FROM-STORE TO DT-FROM-STORE(WS-DST-MAX)                 
003990         MOVE DST-TO-STORE TO DT-TO-STORE(WS-DST-MAX)                     
004000         MOVE DST-KM TO DT-KM(WS-DST-MAX)                                 
004010     END-IF.                                                              
004020     PERFORM 9120-READ-DIST.                                              
004030*                                                                         
004040 1330-CHECK-STORE-ALLOWED.                                                
004050*                                                                         
004060     MOVE ZERO TO WS-FOUND-SW.                                            
004070     PERFORM 1331-SCAN-STORE-TABLE                                        
004080         VARYING WS-SCAN-IX2 FROM 1 BY 1                                  
004090         UNTIL WS-SCAN-IX2 > WS-OSM-MAX OR WS-FOUND-SW = 1.               
004100*                                                                         
004110 1331-SCAN-STORE-TABLE.                                                   
004120*                                                                         
004130     IF AST-ENTRY(WS-SCAN-IX2) = WS-CHECK-STORE                           
004140         MOVE 1 TO WS-FOUND-SW                                            
004150     END-IF.                                                              
004160*                                                                         
004170 1340-CHECK-SKU-ALLOWED.                                                  
004180*                                                                         
004190     MOVE ZERO TO WS-FOUND-SW.                                            
004200     PERFORM 1341-SCAN-SKU-TABLE                                          
004210         VARYING WS-SCAN-IX2 FROM 1 BY 1                                  
004220         UNTIL WS-SCAN-IX2 > WS-OSK-MAX OR WS-FOUND-SW = 1.               
004230*                                                                         
004240 1341-SCAN-SKU-TABLE.                                                     
004250*                                                                         
004260     IF ASK-ENTRY(WS-SCAN-IX2) = WS-CHECK-SKU                             
004270         MOVE 1 TO WS-FOUND-SW                                            
004280     END-IF.                                                              
004290*                                                                         
004300*    BR-U4-7 / U6-1 - ONLY IN-SCOPE STORE/SKU COMBINATIONS ARE            
004310*    KEPT.                                                                
004320 2100-BUILD-NEED-SURPLUS.                                                 
004330*                                                                         
004340     MOVE ENR-STORE-ID TO WS-CHECK-STORE.                                 
004350     PERFORM 1330-CHECK-STORE-ALLOWED.                                    
004360     MOVE WS-FOUND-SW TO WS-STORE-OK-SW.                                  
004370     MOVE ENR-SKU-ID TO WS-CHECK-SKU.                                     
004380     PERFORM 1340-CHECK-SKU-ALLOWED.                                      
004390     MOVE WS-FOUND-SW TO WS-SKU-OK-SW.                                    
004400     IF WS-STORE-OK-SW = 1 AND WS-SKU-OK-SW = 1                           
004410         AND WS-XFR-MAX < 3000                                            
004420         PERFORM 2110-ADD-XFER-ENTRY                                      
004430     END-IF.                                                              
004440     PERFORM 9000-READ-ENRICHED.                                          
004450*                                                                         
004460*    BR-U4-1 - NEED AND SURPLUS, TRUNCATED TOWARD ZERO, FLOORED AT        
004470*    0.                                                                   
004480 2110-ADD-XFER-ENTRY.                                                     
004490*                                                                         
004500     ADD 1 TO WS-XFR-MAX.                                                 
004510     MOVE ENR-STORE-ID TO XT-STORE-ID(WS-XFR-MAX).                        
004520     MOVE ENR-SKU-ID TO XT-SKU-ID(WS-XFR-MAX).                            
004530     MOVE ENR-RISK TO XT-RISK(WS-XFR-MAX).                                
004540     COMPUTE WS-NEED-CALC = ENR-ROP - ENR-ON-HAND.                        
004550     IF WS-NEED-CALC > 0                                                  
004560         MOVE WS-NEED-CALC TO XT-NEED(WS-XFR-MAX)                         
004570     ELSE                                                                 
004580         MOVE ZERO TO XT-NEED(WS-XFR-MAX)                                 
004590     END-IF.                                                              
004600     COMPUTE WS-SURPLUS-CALC = ENR-ON-HAND - ENR-S-LEVEL.                 
004610     IF WS-SURPLUS-CALC > 0                                               
004620         MOVE WS-SURPLUS-CALC TO XT-SURPLUS(WS-XFR-MAX)                   
004630     ELSE                                                                 
004640         MOVE ZERO TO XT-SURPLUS(WS-XFR-MAX)                              
004650     END-IF.                                                              
004660     MOVE XT-NEED(WS-XFR-MAX) TO XT-NEED-REM(WS-XFR-MAX).                 
004670     MOVE XT-SURPLUS(WS-XFR-MAX) TO XT-SURPLUS-REM(WS-XFR-MAX).           
004680     MOVE ZERO TO XT-PROCESSED-SW(WS-XFR-MAX).                            
004690*                                                                         
004700 2150-BUILD-SKU-LIST.                                                     
004710*                                                                         
004720     MOVE ZERO TO WS-FOUND-SW.                                            
004730     PERFORM 2160-SCAN-SKU-LIST                                           
004740         VARYING WS-SCAN-IX2 FROM 1 BY 1                                  
004750         UNTIL WS-SCAN-IX2 > WS-SKU-MAX OR WS-FOUND-SW = 1.               
004760     IF WS-FOUND-SW = 0 AND WS-SKU-MAX < 300                              
004770         ADD 1 TO WS-SKU-MAX                                              
004780         MOVE XT-SKU-ID(WS-SCAN-IX) TO SKL-ENTRY(WS-SKU-MAX)              
004790     END-IF.                                                              
004800*                                                                         
004810 2160-SCAN-SKU-LIST.                                                      
004820*                                                                         
004830     IF SKL-ENTRY(WS-SCAN-IX2) = XT-SKU-ID(WS-SCAN-IX)                    
004840         MOVE 1 TO WS-FOUND-SW                                            
004850     END-IF.                                                              
004860*                                                                         
004870*    CLASSROOM BUBBLE SORT - THE SKU LIST IS A FEW HUNDRED ENTRIES        
004880*    AT MOST, SO A SORT VERB BUYS NOTHING OVER TWO NESTED                 
004890*    PERFORMS.                                                            
004900 2170-SORT-SKU-LIST.                                                      
004910*                                                                         
004920     PERFORM 2171-BUBBLE-PASS                                             
004930         VARYING WS-SCAN-IX FROM 1 BY 1                                   
004940         UNTIL WS-SCAN-IX NOT < WS-SKU-MAX.                               
004950*                                                                         
004960 2171-BUBBLE-PASS.                                                        
004970*                                                                         
004980     PERFORM 2172-BUBBLE-COMPARE                                          
004990         VARYING WS-SCAN-IX2 FROM 1 BY 1                                  
005000         UNTIL WS-SCAN-IX2 NOT < (WS-SKU-MAX - WS-SCAN-IX + 1).           
005010*                                                                         
005020 2172-BUBBLE-COMPARE.                                                     
005030*                                                                         
005040     IF SKL-ENTRY(WS-SCAN-IX2) > SKL-ENTRY(WS-SCAN-IX2 + 1)               
005050         MOVE SKL-ENTRY(WS-SCAN-IX2) TO WS-SWAP-SKU                       
005060         MOVE SKL-ENTRY(WS-SCAN-IX2 + 1) TO SKL-ENTRY(WS-SCAN-IX2)        
005070         MOVE WS-SWAP-SKU TO SKL-ENTRY(WS-SCAN-IX2 + 1)                   
005080     END-IF.                                                              
005090*                                                                         
005100*    BR-U4-2 - ONLY SKUS PRESENT IN BOTH THE RECEIVER AND DONOR           
005110*    SETS ARE PROCESSED.                                                  
005120 2200-MATCH-SKU-SETS.                                                     
005130*                                                                         
005140     MOVE SKL-ENTRY(WS-SKU-IX) TO WS-CUR-SKU.                             
005150     MOVE ZERO TO WS-HAS-RECEIVER-SW WS-HAS-DONOR-SW.                     
005160     PERFORM 2210-SCAN-FOR-SIDES                                          
005170         VARYING WS-SCAN-IX FROM 1 BY 1                                   
005180         UNTIL WS-SCAN-IX > WS-XFR-MAX.                                   
005190     IF WS-HAS-RECEIVER-SW = 1 AND WS-HAS-DONOR-SW = 1                    
005200         PERFORM 2300-PROCESS-SKU                                         
005210     END-IF.                                                              
005220*                                                                         
005230 2210-SCAN-FOR-SIDES.                                                     
005240*                                                                         
005250     IF XT-SKU-ID(WS-SCAN-IX) = WS-CUR-SKU                                
005260         IF XT-NEED(WS-SCAN-IX) > 0 OR XT-RISK(WS-SCAN-IX) = 'Q'          
005270             MOVE 1 TO WS-HAS-RECEIVER-SW                                 
005280         END-IF                                                           
005290         IF XT-SURPLUS(WS-SCAN-IX) > 0                                    
005300             OR XT-RISK(WS-SCAN-IX) = 'O'                                 
005310             MOVE 1 TO WS-HAS-DONOR-SW                                    
005320         END-IF                                                           
005330     END-IF.                                                              
005340*                                                                         
005350*    BR-U4-3/4 - RECEIVERS SERVED IN DESCENDING NEED ORDER, ONE           
005360*    PASS EACH; A RECEIVER IS MARKED PROCESSED WHETHER OR NOT ITS         
005370*    NEED WAS FULLY COVERED, SO THE SKU ALWAYS FINISHES.                  
005380 2300-PROCESS-SKU.                                                        
005390*                                                                         
005400     MOVE ZERO TO WS-PROP-MAX.                                            
005410     MOVE ZERO TO WS-DONE-SW.                                             
005420     PERFORM 2310-RECEIVER-PASS                                           
005430         UNTIL WS-DONE-SW = 1.                                            
005440     PERFORM 2400-APPLY-SKU-CAP.                                          
005450*                                                                         
005460 2310-RECEIVER-PASS.                                                      
005470*                                                                         
005480     PERFORM 2311-FIND-MAX-RECEIVER.                                      
005490     IF WS-RECV-IX = ZERO                                                 
005500         MOVE 1 TO WS-DONE-SW                                             
005510     ELSE                                                                 
005520         PERFORM 2330-ALLOCATE-TO-RECEIVER                                
005530         MOVE 1 TO XT-PROCESSED-SW(WS-RECV-IX)                            
005540     END-IF.                                                              
005550*                                                                         
005560 2311-FIND-MAX-RECEIVER.                                                  
005570*                                                                         
005580     MOVE ZERO TO WS-RECV-IX.                                             
005590     MOVE ZERO TO WS-MAX-NEED-SEEN.                                       
005600     PERFORM 2312-SCAN-FOR-MAX                                            
005610         VARYING WS-SCAN-IX FROM 1 BY 1                                   
005620         UNTIL WS-SCAN-IX > WS-XFR-MAX.                                   
005630*                                                                         
005640 2312-SCAN-FOR-MAX.                                                       
005650*                                                                         
005660     IF XT-SKU-ID(WS-SCAN-IX) = WS-CUR-SKU AND                            
005670        XT-PROCESSED-SW(WS-SCAN-IX) = 0 AND                               
005680        XT-NEED-REM(WS-SCAN-IX) > WS-MAX-NEED-SEEN                        
005690         MOVE XT-NEED-REM(WS-SCAN-IX) TO WS-MAX-NEED-SEEN                 
005700         MOVE WS-SCAN-IX TO WS-RECV-IX                                    
005710     END-IF.                                                              
005720*                                                                         
005730 2330-ALLOCATE-TO-RECEIVER.                                               
005740*                                                                         
005750     PERFORM 2331-FIND-DONOR-CANDIDATES.                                  
005760     PERFORM 2340-ALLOCATE-ONE-CANDIDATE                                  
005770         VARYING WS-CAND-IX FROM 1 BY 1                                   
005780         UNTIL WS-CAND-IX > WS-CAND-MAX OR                                
005790               XT-NEED-REM(WS-RECV-IX) = ZERO.                            
005800*                                                                         
005810*    BR-U4-3 - UP TO 5 NEAREST DONORS BY DISTANCE; IF THE DISTANCE        
005820*    TABLE HAS NO ROWS TO THIS RECEIVER, FALL BACK TO FILE ORDER.         
005830 2331-FIND-DONOR-CANDIDATES.                                              
005840*                                                                         
005850     MOVE ZERO TO WS-CAND-MAX.                                            
005860     PERFORM 2332-SCAN-DIST-FOR-DONORS                                    
005870         VARYING WS-SCAN-IX FROM 1 BY 1                                   
005880         UNTIL WS-SCAN-IX > WS-DST-MAX.                                   
005890     IF WS-CAND-MAX = ZERO                                                
005900         PERFORM 2333-FALLBACK-FILE-ORDER                                 
005910             VARYING WS-SCAN-IX FROM 1 BY 1                               
005920             UNTIL WS-SCAN-IX > WS-XFR-MAX OR WS-CAND-MAX NOT < 5         
005930     ELSE                                                                 
005940         PERFORM 2335-SORT-CANDIDATES                                     
005950     END-IF.                                                              
005960*                                                                         
005970 2332-SCAN-DIST-FOR-DONORS.                                               
005980*                                                                         
005990     IF DT-TO-STORE(WS-SCAN-IX) = XT-STORE-ID(WS-RECV-IX) AND             
006000        WS-CAND-MAX < 5                                                   
006010         MOVE DT-FROM-STORE(WS-SCAN-IX) TO WS-CHECK-STORE                 
006020         PERFORM 2336-LOOKUP-DONOR-BY-STORE                               
006030         IF WS-DONOR-IX NOT = ZERO                                        
006040             ADD 1 TO WS-CAND-MAX                                         
006050             MOVE WS-DONOR-IX TO CAND-DONOR-IX(WS-CAND-MAX)               
006060             MOVE DT-KM(WS-SCAN-IX) TO CAND-DIST-KM(WS-CAND-MAX)          
006070             MOVE 1 TO CAND-DIST-KNOWN-SW(WS-CAND-MAX)                    
006080         END-IF                                                           
006090     END-IF.                                                              
006100*                                                                         
006110 2336-LOOKUP-DONOR-BY-STORE.                                              
006120*                                                                         
006130     MOVE ZERO TO WS-DONOR-IX.                                            
006140     PERFORM 2337-SCAN-XFER-FOR-DONOR                                     
006150         VARYING WS-SCAN-IX2 FROM 1 BY 1                                  
006160         UNTIL WS-SCAN-IX2 > WS-XFR-MAX OR WS-DONOR-IX NOT = ZERO.        
006170*                                                                         
006180 2337-SCAN-XFER-FOR-DONOR.                                                
006190*                                                                         
006200     IF XT-SKU-ID(WS-SCAN-IX2) = WS-CUR-SKU AND                           
006210        XT-STORE-ID(WS-SCAN-IX2) = WS-CHECK-STORE AND                     
006220        XT-SURPLUS-REM(WS-SCAN-IX2) > 0 AND                               
006230        XT-STORE-ID(WS-SCAN-IX2) NOT = XT-STORE-ID(WS-RECV-IX)            
006240         MOVE WS-SCAN-IX2 TO WS-DONOR-IX                                  
006250     END-IF.                                                              
006260*                                                                         
006270 2333-FALLBACK-FILE-ORDER.                                                
006280*                                                                         
006290     IF XT-SKU-ID(WS-SCAN-IX) = WS-CUR-SKU AND                            
006300        XT-SURPLUS-REM(WS-SCAN-IX) > 0 AND WS-CAND-MAX < 5 AND            
006310        XT-STORE-ID(WS-SCAN-IX) NOT = XT-STORE-ID(WS-RECV-IX)             
006320         ADD 1 TO WS-CAND-MAX                                             
006330         MOVE WS-SCAN-IX TO CAND-DONOR-IX(WS-CAND-MAX)                    
006340         MOVE ZERO TO CAND-DIST-KM(WS-CAND-MAX)                           
006350         MOVE ZERO TO CAND-DIST-KNOWN-SW(WS-CAND-MAX)                     
006360     END-IF.                                                              
006370*                                                                         
006380*    CANDIDATES ARE FEW (AT MOST 5) - BUBBLE SORT ASCENDING ON            
006390*    DIST.                                                                
006400 2335-SORT-CANDIDATES.                                                    
006410*                                                                         
006420     PERFORM 2341-CAND-BUBBLE-PASS                                        
006430         VARYING WS-SCAN-IX FROM 1 BY 1                                   
006440         UNTIL WS-SCAN-IX NOT < WS-CAND-MAX.                              
006450*                                                                         
006460 2341-CAND-BUBBLE-PASS.                                                   
006470*                                                                         
006480     PERFORM 2342-CAND-BUBBLE-CMP                                         
006490         VARYING WS-SCAN-IX2 FROM 1 BY 1                                  
006500         UNTIL WS-SCAN-IX2 NOT < (WS-CAND-MAX - WS-SCAN-IX + 1).          
006510*                                                                         
006520 2342-CAND-BUBBLE-CMP.                                                    
006530*                                                                         
006540     IF CAND-DIST-KM(WS-SCAN-IX2) > CAND-DIST-KM(WS-SCAN-IX2 + 1)         
006550         MOVE CAND-ENTRY(WS-SCAN-IX2) TO WS-CAND-SWAP                     
006560         MOVE CAND-ENTRY(WS-SCAN-IX2 + 1)                                 
006570             TO CAND-ENTRY(WS-SCAN-IX2)                                   
006580         MOVE WS-CAND-SWAP TO CAND-ENTRY(WS-SCAN-IX2 + 1)                 
006590     END-IF.                                                              
006600*                                                                         
006610*    BR-U4-4 - QTY = MIN(NEED REMAINING, DONOR SURPLUS REMAINING);        
006620*    SKIP A ZERO-SURPLUS DONOR OR A QTY BELOW THE MINIMUM BATCH           
006630*    (1).                                                                 
006640 2340-ALLOCATE-ONE-CANDIDATE.                                             
006650*                                                                         
006660     MOVE CAND-DONOR-IX(WS-CAND-IX) TO WS-DONOR-IX.                       
006670     IF XT-SURPLUS-REM(WS-DONOR-IX) > 0                                   
006680         IF XT-NEED-REM(WS-RECV-IX) < XT-SURPLUS-REM(WS-DONOR-IX)         
006690             MOVE XT-NEED-REM(WS-RECV-IX) TO WS-ALLOC-QTY                 
006700         ELSE                                                             
006710             MOVE XT-SURPLUS-REM(WS-DONOR-IX) TO WS-ALLOC-QTY             
006720         END-IF                                                           
006730         IF WS-ALLOC-QTY NOT < 1                                          
006740             SUBTRACT WS-ALLOC-QTY FROM XT-NEED-REM(WS-RECV-IX)           
006750             SUBTRACT WS-ALLOC-QTY                                        
006760                 FROM XT-SURPLUS-REM(WS-DONOR-IX)                         
006770             PERFORM 2350-STAGE-PROPOSAL                                  
006780         END-IF                                                           
006790     END-IF.                                                              
006800*                                                                         
006810 2350-STAGE-PROPOSAL.                                                     
006820*                                                                         
006830     IF WS-PROP-MAX < 200                                                 
006840         ADD 1 TO WS-PROP-MAX                                             
006850         MOVE XT-STORE-ID(WS-DONOR-IX)                                    
006860             TO PST-FROM-STORE(WS-PROP-MAX)                               
006870         MOVE XT-STORE-ID(WS-RECV-IX) TO PST-TO-STORE(WS-PROP-MAX)        
006880         MOVE WS-CUR-SKU TO PST-SKU-ID(WS-PROP-MAX)                       
006890         MOVE WS-ALLOC-QTY TO PST-QTY(WS-PROP-MAX)                        
006900         MOVE CAND-DIST-KM(WS-CAND-IX) TO PST-DIST-KM(WS-PROP-MAX)        
006910         MOVE CAND-DIST-KNOWN-SW(WS-CAND-IX)                              
006920             TO PST-DIST-KNOWN-SW(WS-PROP-MAX)                            
006930         PERFORM 2500-COST-ESTIMATE                                       
006940     END-IF.                                                              
006950*                                                                         
006960*    BR-U4-6 - COST BLANK/ZERO WHEN THE DONOR-RECEIVER DISTANCE IS        
006970*    UNKNOWN (THE FALLBACK-BY-FILE-ORDER CASE).                           
006980 2500-COST-ESTIMATE.                                                      
006990*                                                                         
007000     IF PST-DIST-KNOWN-SW(WS-PROP-MAX) = 1                                
007010         COMPUTE PST-COST-EST(WS-PROP-MAX) ROUNDED =                      
007020             PST-DIST-KM(WS-PROP-MAX)                                     
007030                 * PST-QTY(WS-PROP-MAX) * 0.08                            
007040     ELSE                                                                 
007050         MOVE ZERO TO PST-COST-EST(WS-PROP-MAX)                           
007060     END-IF.                                                              
007070*                                                                         
007080*    BR-U4-5 - PER-SKU CAP OF 20, PREFERRING SHORTEST DISTANCE            
007090*    THEN LARGEST QUANTITY; UNKNOWN DISTANCE ALWAYS SORTS LAST.           
007100 2400-APPLY-SKU-CAP.                                                      
007110*                                                                         
007120     PERFORM 2410-SORT-STAGE.                                             
007130     IF WS-PROP-MAX > 20                                                  
007140         MOVE 20 TO WS-WRITE-MAX                                          
007150     ELSE                                                                 
007160         MOVE WS-PROP-MAX TO WS-WRITE-MAX                                 
007170     END-IF.                                                              
007180     PERFORM 2420-WRITE-ONE-PROPOSAL                                      
007190         VARYING WS-SCAN-IX FROM 1 BY 1                                   
007200         UNTIL WS-SCAN-IX > WS-WRITE-MAX.                                 
007210*                                                                         
007220 2410-SORT-STAGE.                                                         
007230*                                                                         
007240     PERFORM 2411-STAGE-BUBBLE-PASS                                       
007250         VARYING WS-SCAN-IX FROM 1 BY 1                                   
007260         UNTIL WS-SCAN-IX NOT < WS-PROP-MAX.                              
007270*                                                                         
007280 2411-STAGE-BUBBLE-PASS.                                                  
007290*                                                                         
007300     PERFORM 2412-STAGE-COMPARE                                           
007310         VARYING WS-SCAN-IX2 FROM 1 BY 1                                  
007320         UNTIL WS-SCAN-IX2 NOT < (WS-PROP-MAX - WS-SCAN-IX + 1).          
007330*                                                                         
007340 2412-STAGE-COMPARE.                                                      
007350*                                                                         
007355*    BR-U4-6 - UNKNOWN-DISTANCE PROPOSALS SORT AFTER KNOWN ONES;          
007356*    WITHIN EACH GROUP, CLOSER (OR LARGER-QTY, DISTANCE TIED OR           
007357*    UNKNOWN) PROPOSALS FLOAT TO THE TOP. EVALUATE TRUE TAKES THE         
007358*    FIRST CASE THAT FIRES, SAME AS RPLRISK'S RISK-CODE CLASSIFIER        
007360     MOVE ZERO TO WS-SWAP-NEEDED-SW.                                      
007365     EVALUATE TRUE                                                        
007370         WHEN PST-DIST-KNOWN-SW(WS-SCAN-IX2) = 0 AND                      
007380              PST-DIST-KNOWN-SW(WS-SCAN-IX2 + 1) = 1                      
007390             MOVE 1 TO WS-SWAP-NEEDED-SW                                  
007420         WHEN PST-DIST-KNOWN-SW(WS-SCAN-IX2) = 1 AND                      
007421              PST-DIST-KNOWN-SW(WS-SCAN-IX2 + 1) = 1 AND                  
007440              PST-DIST-KM(WS-SCAN-IX2) >                                  
007445                  PST-DIST-KM(WS-SCAN-IX2 + 1)                            
007450             MOVE 1 TO WS-SWAP-NEEDED-SW                                  
007480         WHEN PST-DIST-KNOWN-SW(WS-SCAN-IX2) = 1 AND                      
007481              PST-DIST-KNOWN-SW(WS-SCAN-IX2 + 1) = 1 AND                  
007482              PST-DIST-KM(WS-SCAN-IX2) =                                  
007483                  PST-DIST-KM(WS-SCAN-IX2 + 1) AND                        
007490              PST-QTY(WS-SCAN-IX2) <                                      
007500                  PST-QTY(WS-SCAN-IX2 + 1)                                
007510             MOVE 1 TO WS-SWAP-NEEDED-SW                                  
007550         WHEN PST-DIST-KNOWN-SW(WS-SCAN-IX2) = 0 AND                      
007560              PST-DIST-KNOWN-SW(WS-SCAN-IX2 + 1) = 0 AND                  
007570              PST-QTY(WS-SCAN-IX2) < PST-QTY(WS-SCAN-IX2 + 1)             
007580             MOVE 1 TO WS-SWAP-NEEDED-SW                                  
007600     END-EVALUATE.                                                        
007620     IF WS-SWAP-NEEDED-SW = 1                                             
007630         MOVE PST-ENTRY(WS-SCAN-IX2) TO WS-STAGE-SWAP                     
007640         MOVE PST-ENTRY(WS-SCAN-IX2 + 1) TO PST-ENTRY(WS-SCAN-IX2)        
007650         MOVE WS-STAGE-SWAP TO PST-ENTRY(WS-SCAN-IX2 + 1)                 
007660     END-IF.                                                              
007670*                                                                         
007680 2420-WRITE-ONE-PROPOSAL.                                                 
007690*                                                                         
007700     MOVE PST-SKU-ID(WS-SCAN-IX) TO TSG-SKU-ID.                           
007710     MOVE PST-FROM-STORE(WS-SCAN-IX) TO TSG-FROM-STORE.                   
007720     MOVE PST-TO-STORE(WS-SCAN-IX) TO TSG-TO-STORE.                       
007730     MOVE PST-QTY(WS-SCAN-IX) TO TSG-QTY.                                 
007740     MOVE PST-DIST-KM(WS-SCAN-IX) TO TSG-DIST-KM.                         
007750     MOVE PST-COST-EST(WS-SCAN-IX) TO TSG-COST-EST.                       
007760     WRITE TSG-REC.                                                       
007770     ADD 1 TO WS-TOTAL-PROPOSALS.                                         
007780     ADD PST-QTY(WS-SCAN-IX) TO WS-TOTAL-XFER-UNITS.                      
007790     ADD PST-COST-EST(WS-SCAN-IX) TO WS-TOTAL-EST-COST.                   
007800*                                                                         
007810 3000-CLOSING.                                                            
007820*                                                                         
007830     CLOSE ENRICHED-IN.                                                   
007840     CLOSE TRANSFER-SUGGESTIONS.                                          
007850     CLOSE PRTOUT.                                                        
007860*                                                                         
007870 8000-PRINT-XFER-TOTALS.                                                  
007880*                                                                         
007890     ADD 1 TO WS-PCTR.                                                    
007900     MOVE WS-PCTR TO O-PCTR.                                              
007910     WRITE PRTLINE FROM COMPANY-TITLE AFTER ADVANCING PAGE.               
007920     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.                
007930     WRITE PRTLINE FROM XFER-TOTAL-HEADING AFTER ADVANCING 1 LINE.        
007940     MOVE WS-TOTAL-PROPOSALS TO O-TOTAL-PROPOSALS.                        
007950     MOVE WS-TOTAL-XFER-UNITS TO O-TOTAL-XFER-UNITS.                      
007960     MOVE WS-TOTAL-EST-COST TO O-TOTAL-EST-COST.                          
007970     WRITE PRTLINE FROM XFER-TOTAL-LINE AFTER ADVANCING 1 LINE.           
007980*                                                                         
007990 9000-READ-ENRICHED.                                                      
008000*                                                                         
008010     READ ENRICHED-IN                                                     
008020         AT END MOVE 'NO' TO MORE-RECS.                                   
008030*                                                                         
008040 9100-READ-OSM.                                                           
008050*                                                                         
008060     READ ORG-STORE-MAP INTO OSM-REC                                      
008070         AT END MOVE 'NO' TO MORE-OSM.                                    
008080*                                                                         
008090 9110-READ-OSK.                                                           
008100*                                                                         
008110     READ ORG-SKU-MAP INTO OSK-REC                                        
008120         AT END MOVE 'NO' TO MORE-OSK.                                    
008130*                                                                         
008140 9120-READ-DIST.                                                          
008150*                                                                         
008160     READ DISTANCES                                                       
008170         AT END MOVE 'NO' TO MORE-DST.                                    
